000100*--------------------------------------------------------------*
000200* TRFCOPY   - LAYOUT DEL DIARIO DE TRANSFERENCIAS (TRANSFER)    *
000300*             FICHERO SECUENCIAL DE SOLO ALTA (APPEND).        *
000400*--------------------------------------------------------------*
000500* 1998-11-10 JLG  ALTA INICIAL; SUSTITUYE A TRANSFERENCIA-REG.  *
000600* 2005-09-02 MCR  SE ANADE XFER-STATUS Y XFER-REFERENCE PARA    *
000700*                 PODER CONCILIAR TRANSFERENCIAS ANULADAS.     *
000800*--------------------------------------------------------------*
000900  01  TRF-REGISTRO.
001000      05  XFER-ID                     PIC 9(09).
001100      05  XFER-FROM-ACCT-ID           PIC 9(09).
001200      05  XFER-TO-ACCT-ID             PIC 9(09).
001300      05  XFER-TO-ACCT-NUMBER         PIC X(20).
001400      05  XFER-AMOUNT-ENT             PIC S9(13).
001410      05  XFER-AMOUNT-DEC             PIC 9(02).
001500      05  XFER-DESCRIPTION            PIC X(255).
001600      05  XFER-DATE                   PIC 9(08).
001700      05  TRF-FECHA-R REDEFINES XFER-DATE.
001800          10  TRF-FECHA-ANO           PIC 9(04).
001900          10  TRF-FECHA-MES           PIC 9(02).
002000          10  TRF-FECHA-DIA           PIC 9(02).
002100      05  XFER-TIME                   PIC 9(14).
002200      05  XFER-STATUS                 PIC X(10).
002300          88  TRF-PENDIENTE           VALUE "PENDING".
002400          88  TRF-COMPLETADA          VALUE "COMPLETED".
002500          88  TRF-FALLIDA             VALUE "FAILED".
002600          88  TRF-ANULADA             VALUE "CANCELLED".
002700      05  XFER-REFERENCE              PIC X(20).
002800      05  FILLER                      PIC X(08).
002900*--------------------------------------------------------------*
