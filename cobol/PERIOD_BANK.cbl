000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PERIOD_BANK.
000300 AUTHOR. M CASTRO.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA MINORISTA.
000500 DATE-WRITTEN. 19/09/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
000800*--------------------------------------------------------------*
000900* PERIOD_BANK - IMPOSICIONES A PLAZO FIJO: APERTURA Y           *
001000*               CANCELACION ANTICIPADA                         *
001100*               SUBRUTINA COMUN DE LOTE QUE ABRE UN DEPOSITO A  *
001200*               PLAZO FIJO (CARGO EN CUENTA, CALCULO DE TIPO DE *
001300*               INTERES POR TRAMO DE PLAZO, FECHA E IMPORTE DE  *
001400*               VENCIMIENTO) O LO CANCELA ANTICIPADAMENTE       *
001500*               (PENALIZACION DE TIPO, LIQUIDACION POR MESES    *
001600*               TRANSCURRIDOS, ABONO EN CUENTA).                *
001700*--------------------------------------------------------------*
001800* HISTORIAL DE CAMBIOS                                         *
001900* ---------- ---- ------- ------------------------------------ *
002000* 19/09/1992 MCR  SL-198  ALTA INICIAL. PANTALLA DE ALTA DE     *
002100*                         TRANSFERENCIA PERIODICA (PUNTUAL O    *
002200*                         MENSUAL) SOBRE EL FICHERO DE          *
002300*                         TRANSFERENCIAS PROGRAMADAS.           *
002400* 19/11/1998 MCR  Y2K-04  REVISION Y2K: FECHAS A CCYYMMDD EN EL *
002500*                         FICHERO DE TRANSFERENCIAS PROGRAMADAS.*
002600* 2001-05-14 JLG  PL-009  SE RETIRA LA PANTALLA DE ALTA DE      *
002700*                         TRANSFERENCIA PERIODICA (PASA A SER   *
002800*                         RESPONSABILIDAD DE BANK6) Y SE        *
002900*                         REAPROVECHA EL PROGRAMA PARA LA       *
003000*                         APERTURA DE IMPOSICIONES A PLAZO FIJO *
003100*                         (PRODUCTO NUEVO, VEASE PLZCOPY).      *
003200* 2009-01-08 PAS  PL-118  SE ANADE LA CANCELACION ANTICIPADA DE *
003300*                         DEPOSITOS A PLAZO FIJO CON            *
003400*                         PENALIZACION DE TIPO DE INTERES.      *
003500* 2013-03-11 MCR  CT-511  SE NORMALIZA EL PRINCIPAL, EL SALDO Y *
003600*                         LOS IMPORTES DE INTERES/VENCIMIENTO A *
003700*                         LA PAREJA ENTERO/CENTIMOS; EL TIPO DE *
003800*                         INTERES PASA A LLEVARSE EN CENTESIMAS *
003900*                         DE PUNTO PORCENTUAL (WS-PI-TASA-CENT) *
004000*                         PARA PODER CALCULAR EL INTERES EN UN  *
004100*                         UNICO COMPUTE SOBRE CENTIMOS ENTEROS; *
004200*                         SE AJUSTA LA LLAMADA A BANK5 AL NUEVO *
004300*                         NUMERO DE PARAMETROS.                 *
004400*--------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CUENTAS ASSIGN TO "CUENTAS"
005200         ORGANIZATION IS RELATIVE
005300         ACCESS MODE IS RANDOM
005400         RELATIVE KEY IS WS-CTA-SLOT
005500         FILE STATUS IS WS-FS-CTA.
005600     SELECT DEPOSITOS ASSIGN TO "DEPOSITOS"
005700         ORGANIZATION IS RELATIVE
005800         ACCESS MODE IS DYNAMIC
005900         RELATIVE KEY IS WS-PLZ-SLOT
006000         FILE STATUS IS WS-FS-PLZ.
006100     SELECT MOVIMIENTOS ASSIGN TO "MOVIMIENTOS"
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-FS-MOV.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  CUENTAS
006800     LABEL RECORD STANDARD.
006900 COPY CTACOPY.
007000 FD  DEPOSITOS
007100     LABEL RECORD STANDARD.
007200 COPY PLZCOPY.
007300 FD  MOVIMIENTOS
007400     LABEL RECORD STANDARD.
007500 COPY MOVCOPY.
007600
007700 WORKING-STORAGE SECTION.
007800*--------------------------------------------------------------*
007900* INDICADORES DE ESTADO DE FICHERO Y CONTADORES DE UN SOLO      *
008000* CAMPO: A 77, IGUAL QUE EN EL RESTO DE SUBRUTINAS DE LA BANCA  *
008100* DE LOTE.                                                      *
008200*--------------------------------------------------------------*
008300 77  WS-FS-CTA                   PIC X(02).
008400     88  WS-FS-OK                VALUE "00".
008500 77  WS-FS-PLZ                   PIC X(02).
008600     88  WS-FS-PLZ-OK            VALUE "00".
008700 77  WS-FS-MOV                   PIC X(02).
008800     88  WS-FS-MOV-OK            VALUE "00".
008900 77  WS-CTA-ENCONTRADA           PIC X(01).
009000     88  CTA-SI-ENCONTRADA       VALUE "S".
009100     88  CTA-NO-ENCONTRADA       VALUE "N".
009200 77  WS-RESULTADO                PIC X(02).
009300     88  PLAZO-RESULT-OK         VALUE "00".
009400     88  PLAZO-CTA-INEXIST       VALUE "10".
009500     88  PLAZO-IMPTE-MINIMO      VALUE "11".
009600     88  PLAZO-FUERA-RANGO       VALUE "12".
009700     88  PLAZO-SALDO-INSUF       VALUE "13".
009800     88  PLAZO-FALLO-CARGO       VALUE "14".
009900     88  PLAZO-DEPOSITO-INEXIST  VALUE "20".
010000     88  PLAZO-DEPOSITO-NO-ACTVO VALUE "21".
010100     88  PLAZO-FALLO-ABONO       VALUE "22".
010200 77  WS-RESULTADO-ABONO          PIC X(02).
010300 77  WS-CTA-SLOT                 PIC 9(09) COMP.
010400 77  WS-PLZ-SLOT                 PIC 9(09) COMP.
010500 77  WS-NUEVO-FD-ID              PIC 9(09) COMP.
010600 77  WS-ULTIMO-TXN-ID            PIC 9(09) COMP.
010700 77  WS-NUEVO-TXN-ID             PIC 9(09) COMP.
010800 77  WS-TXN-ID-ABONO             PIC 9(09) COMP.
010900*--------------------------------------------------------------*
011000* SALDO E IMPORTE MINIMO EN PAREJA ENTERO/CENTIMOS; CENT-SALDO- *
011100* NUEVO ES EL ACUMULADOR DE TRABAJO EN CENTIMOS ENTEROS.        *
011200*--------------------------------------------------------------*
011300 77  WS-SALDO-NUEVO-ENT          PIC S9(13) VALUE 0.
011400 77  WS-SALDO-NUEVO-DEC          PIC 9(02) VALUE 0.
011500 77  WS-IMPORTE-MINIMO-FD-ENT    PIC S9(13) VALUE 1000.
011600 77  WS-IMPORTE-MINIMO-FD-DEC    PIC 9(02) VALUE 0.
011700 77  WS-TENURE-MINIMA            PIC 9(03) COMP VALUE 6.
011800 77  WS-TENURE-MAXIMA            PIC 9(03) COMP VALUE 120.
011900*--------------------------------------------------------------*
012000* LA PENALIZACION DE TIPO, IGUAL QUE EL PROPIO TIPO DE INTERES, *
012100* SE LLEVA EN CENTESIMAS DE PUNTO PORCENTUAL (100 = 1,00 %).    *
012200*--------------------------------------------------------------*
012300 77  WS-PENALIZACION-TIPO-CENT   PIC S9(05) COMP VALUE 100.
012400 77  WS-DIAS-POR-MES             PIC 9(05) COMP VALUE 30.
012500*--------------------------------------------------------------*
012600* PARAMETROS Y RESULTADO DE PP-CALCULAR-INTERES (COMUN A LA     *
012700* APERTURA -TASA/PLAZO- Y A LA CANCELACION ANTICIPADA           *
012800* -PENALIZACION/MESES TRANSCURRIDOS-). EL PRINCIPAL Y LOS       *
012900* IMPORTES RESULTANTES VAN EN PAREJA ENTERO/CENTIMOS; LA TASA   *
013000* VA EN CENTESIMAS DE PUNTO PORCENTUAL (WS-PI-TASA-CENT) PARA   *
013100* PODER LIQUIDAR EL INTERES EN UN UNICO COMPUTE SOBRE CENTIMOS  *
013200* ENTEROS, SIN PASAR POR UN CAMPO DECIMAL EMPAQUETADO.          *
013300*--------------------------------------------------------------*
013400 77  WS-PI-PRINCIPAL-ENT         PIC S9(13) VALUE 0.
013500 77  WS-PI-PRINCIPAL-DEC         PIC 9(02) VALUE 0.
013600 77  WS-PI-TASA-CENT             PIC S9(05) COMP VALUE 0.
013700 77  WS-PI-MESES                 PIC 9(03) COMP VALUE 0.
013800 77  WS-PI-ANOS                  PIC S9(03)V9999 COMP VALUE 0.
013900 77  WS-PI-INTERES-ENT           PIC S9(13) VALUE 0.
014000 77  WS-PI-INTERES-DEC           PIC 9(02) VALUE 0.
014100 77  WS-PI-IMPORTE-VENCTO-ENT    PIC S9(13) VALUE 0.
014200 77  WS-PI-IMPORTE-VENCTO-DEC    PIC 9(02) VALUE 0.
014300 77  CENT-SALDO-NUEVO            PIC S9(15) VALUE 0.
014400 77  CENT-FD-AMOUNT              PIC S9(15) VALUE 0.
014500 77  CENT-SALDO-CTA              PIC S9(15) VALUE 0.
014600 77  CENT-IMPORTE-MINIMO-FD      PIC S9(15) VALUE 0.
014700 77  CENT-PRINCIPAL              PIC S9(15) VALUE 0.
014800 77  CENT-INTERES                PIC S9(15) VALUE 0.
014900 77  CENT-IMPORTE-VENCTO         PIC S9(15) VALUE 0.
015000 77  CENT-TASA-FD                PIC S9(05) COMP VALUE 0.
015100 01  WS-DESCRIPCION-PLAZO        PIC X(255).
015200*--------------------------------------------------------------*
015300* TABLA DE DIAS POR MES (ANO NO BISIESTO) PARA EL CALCULO DE LA *
015400* FECHA DE VENCIMIENTO POR SUMA DE MESES NATURALES.             *
015500*--------------------------------------------------------------*
015600 01  WS-TABLA-DIAS-MES-INIC.
015700     05  FILLER                  PIC 9(02) VALUE 31.
015800     05  FILLER                  PIC 9(02) VALUE 28.
015900     05  FILLER                  PIC 9(02) VALUE 31.
016000     05  FILLER                  PIC 9(02) VALUE 30.
016100     05  FILLER                  PIC 9(02) VALUE 31.
016200     05  FILLER                  PIC 9(02) VALUE 30.
016300     05  FILLER                  PIC 9(02) VALUE 31.
016400     05  FILLER                  PIC 9(02) VALUE 31.
016500     05  FILLER                  PIC 9(02) VALUE 30.
016600     05  FILLER                  PIC 9(02) VALUE 31.
016700     05  FILLER                  PIC 9(02) VALUE 30.
016800     05  FILLER                  PIC 9(02) VALUE 31.
016900 01  WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-INIC.
017000     05  WS-DIAS-MES-TAB         PIC 9(02) OCCURS 12 TIMES
017100                                 INDEXED BY WS-IDX-MES.
017200 01  WS-FECHA-CALCULO.
017300     05  WS-TOTAL-MESES          PIC S9(05) COMP.
017400     05  WS-VENC-ANO             PIC 9(04) COMP.
017500     05  WS-VENC-MES             PIC 9(02) COMP.
017600     05  WS-VENC-DIA             PIC 9(02) COMP.
017700     05  WS-DIAS-MES             PIC 9(02) COMP.
017800     05  WS-RESTO-4              PIC 9(02) COMP.
017900     05  WS-RESTO-100            PIC 9(02) COMP.
018000     05  WS-RESTO-400            PIC 9(03) COMP.
018100     05  WS-BISIESTO             PIC X(01).
018200         88  ES-BISIESTO         VALUE "S".
018300         88  NO-BISIESTO         VALUE "N".
018400*--------------------------------------------------------------*
018500* CAMPOS DE TRABAJO DE LA CONVERSION FECHA -> DIA DE EPOCA       *
018600* (ALGORITMO DE DIA JULIANO "DAYS-FROM-CIVIL", IGUAL QUE EN     *
018700* BANK9; SE USA AQUI PARA CONTAR LOS DIAS TRANSCURRIDOS DESDE   *
018800* FD-START-DATE EN LA CANCELACION ANTICIPADA).                  *
018900*--------------------------------------------------------------*
019000 01  WS-EPOCA-TRABAJO.
019100     05  WS-EP-ANO               PIC S9(09) COMP.
019200     05  WS-EP-MES               PIC S9(09) COMP.
019300     05  WS-EP-DIA               PIC S9(09) COMP.
019400     05  WS-EP-ANO-AJUST         PIC S9(09) COMP.
019500     05  WS-EP-MES-AJUST         PIC S9(09) COMP.
019600     05  WS-EP-ERA               PIC S9(09) COMP.
019700     05  WS-EP-AOE               PIC S9(09) COMP.
019800     05  WS-EP-DOY               PIC S9(09) COMP.
019900     05  WS-EP-DOE               PIC S9(09) COMP.
020000     05  WS-EP-RESULTADO         PIC S9(09) COMP.
020100 01  WS-HOY-EPOCA                PIC S9(09) COMP.
020200 01  WS-INICIO-EPOCA             PIC S9(09) COMP.
020300 01  WS-DIAS-TRANSCURRIDOS       PIC S9(09) COMP.
020400 01  CAMPOS-FECHA.
020500     05  FECHA.
020600         10  ANO                 PIC 9(04).
020700         10  MES                 PIC 9(02).
020800         10  DIA                 PIC 9(02).
020900     05  HORA.
021000         10  HORAS               PIC 9(02).
021100         10  MINUTOS             PIC 9(02).
021200         10  SEGUNDOS            PIC 9(02).
021300         10  MILISEGUNDOS        PIC 9(02).
021400     05  DIF-GMT                 PIC S9(04).
021500 01  WS-FECHA-HOY-R REDEFINES CAMPOS-FECHA.
021600     05  WS-FECHA-HOY            PIC 9(08).
021700     05  FILLER                  PIC X(10).
021800 01  WS-MARCA-TIEMPO.
021900     05  WS-MT-FECHA             PIC 9(08).
022000     05  WS-MT-HORAS             PIC 9(02).
022100     05  WS-MT-MINUTOS           PIC 9(02).
022200     05  WS-MT-SEGUNDOS          PIC 9(02).
022300 01  WS-MARCA-TIEMPO-NUM REDEFINES WS-MARCA-TIEMPO
022310                                 PIC 9(14).
022400
022500 LINKAGE SECTION.
022600 01  LK-FUNCION                  PIC X(01).
022700     88  FUNCION-ABRIR           VALUE "A".
022800     88  FUNCION-CANCELAR        VALUE "C".
022900 01  LK-ACCT-ID                  PIC 9(09).
023000 01  LK-APP-ID                   PIC 9(09).
023100 01  LK-USER-ID                  PIC 9(09).
023200 01  LK-FD-AMOUNT-ENT            PIC S9(13).
023300 01  LK-FD-AMOUNT-DEC            PIC 9(02).
023400 01  LK-TENURE-MESES             PIC 9(03).
023500 01  LK-FD-ID                    PIC 9(09).
023600 01  LK-RESULTADO                PIC X(02).
023700
023800 PROCEDURE DIVISION USING LK-FUNCION LK-ACCT-ID LK-APP-ID
023900                          LK-USER-ID
024000                          LK-FD-AMOUNT-ENT LK-FD-AMOUNT-DEC
024100                          LK-TENURE-MESES
024200                          LK-FD-ID LK-RESULTADO.
024300
024400 PP-INICIO.
024500     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
024600     SET PLAZO-RESULT-OK TO TRUE.
024700     IF FUNCION-ABRIR
024800         PERFORM PP-ABRIR-DEPOSITO THRU PP-ABRIR-DEPOSITO-EXIT
024900     ELSE
025000         IF FUNCION-CANCELAR
025100             PERFORM PP-CANCELAR-ANTICIPADO
025200                 THRU PP-CANCELAR-ANTICIPADO-EXIT
025300         END-IF
025400     END-IF.
025500     MOVE WS-RESULTADO TO LK-RESULTADO.
025600     GOBACK.
025700
025800*--------------------------------------------------------------*
025900* PP-ABRIR-DEPOSITO                                            *
026000* Valida la cuenta, el importe minimo y el plazo, carga la      *
026100* cuenta (sin tope de saldo minimo, a diferencia del cargo      *
026200* normal de BANK4) y da de alta el deposito con su tipo de      *
026300* interes, fecha e importe de vencimiento. TODAS LAS            *
026400* COMPARACIONES DE IMPORTE SE HACEN EN CENTIMOS ENTEROS.        *
026500*--------------------------------------------------------------*
026600 PP-ABRIR-DEPOSITO.
026700     MOVE LK-ACCT-ID TO WS-CTA-SLOT.
026800     CALL "BANK2" USING LK-ACCT-ID CTA-REGISTRO WS-CTA-ENCONTRADA
026900     END-CALL.
027000     IF CTA-NO-ENCONTRADA
027100         SET PLAZO-CTA-INEXIST TO TRUE
027200         GO TO PP-ABRIR-DEPOSITO-EXIT
027300     END-IF.
027400     COMPUTE CENT-FD-AMOUNT =
027500         (LK-FD-AMOUNT-ENT * 100) + LK-FD-AMOUNT-DEC.
027600     COMPUTE CENT-IMPORTE-MINIMO-FD =
027700         (WS-IMPORTE-MINIMO-FD-ENT * 100) + WS-IMPORTE-MINIMO-FD-DEC.
027800     IF CENT-FD-AMOUNT < CENT-IMPORTE-MINIMO-FD
027900         SET PLAZO-IMPTE-MINIMO TO TRUE
028000         GO TO PP-ABRIR-DEPOSITO-EXIT
028100     END-IF.
028200     IF LK-TENURE-MESES < WS-TENURE-MINIMA
028300             OR LK-TENURE-MESES > WS-TENURE-MAXIMA
028400         SET PLAZO-FUERA-RANGO TO TRUE
028500         GO TO PP-ABRIR-DEPOSITO-EXIT
028600     END-IF.
028700     COMPUTE CENT-SALDO-CTA =
028800         (ACCT-BALANCE-ENT * 100) + ACCT-BALANCE-DEC.
028900     IF CENT-SALDO-CTA < CENT-FD-AMOUNT
029000         SET PLAZO-SALDO-INSUF TO TRUE
029100         GO TO PP-ABRIR-DEPOSITO-EXIT
029200     END-IF.
029300
029400     PERFORM PP-CARGAR-CUENTA-APERTURA
029500         THRU PP-CARGAR-CUENTA-APERTURA-EXIT.
029600     IF NOT PLAZO-RESULT-OK
029700         GO TO PP-ABRIR-DEPOSITO-EXIT
029800     END-IF.
029900
030000     MOVE LK-TENURE-MESES TO WS-PI-MESES.
030100     PERFORM PP-TASA-POR-PLAZO THRU PP-TASA-POR-PLAZO-EXIT.
030200     MOVE LK-FD-AMOUNT-ENT TO WS-PI-PRINCIPAL-ENT.
030300     MOVE LK-FD-AMOUNT-DEC TO WS-PI-PRINCIPAL-DEC.
030400     PERFORM PP-CALCULAR-INTERES THRU PP-CALCULAR-INTERES-EXIT.
030500     PERFORM PP-SUMAR-MESES THRU PP-SUMAR-MESES-EXIT.
030600     PERFORM PP-SIGUIENTE-FD-ID THRU PP-SIGUIENTE-FD-ID-EXIT.
030700
030800     INITIALIZE PLZ-REGISTRO.
030900     MOVE WS-NUEVO-FD-ID         TO FD-ID.
031000     MOVE LK-APP-ID              TO FD-APP-ID.
031100     MOVE LK-USER-ID             TO FD-USER-ID.
031200     MOVE LK-ACCT-ID             TO FD-ACCT-ID.
031300     MOVE LK-FD-AMOUNT-ENT       TO FD-AMOUNT-ENT.
031400     MOVE LK-FD-AMOUNT-DEC       TO FD-AMOUNT-DEC.
031500     MOVE LK-TENURE-MESES        TO FD-TENURE-MONTHS.
031600     COMPUTE FD-INTEREST-RATE-ENT = WS-PI-TASA-CENT / 100.
031700     MOVE FUNCTION MOD(WS-PI-TASA-CENT, 100) TO FD-INTEREST-RATE-DEC.
031800     MOVE WS-PI-IMPORTE-VENCTO-ENT TO FD-MATURITY-AMOUNT-ENT.
031900     MOVE WS-PI-IMPORTE-VENCTO-DEC TO FD-MATURITY-AMOUNT-DEC.
032000     MOVE WS-FECHA-HOY           TO FD-START-DATE.
032100     MOVE WS-VENC-ANO            TO PLZ-VENCE-ANO.
032200     MOVE WS-VENC-MES            TO PLZ-VENCE-MES.
032300     MOVE WS-VENC-DIA            TO PLZ-VENCE-DIA.
032400     SET PLZ-ACTIVO              TO TRUE.
032500     MOVE WS-FECHA-HOY           TO FD-CREATED-DATE.
032600     MOVE WS-FECHA-HOY           TO FD-UPDATED-DATE.
032700     MOVE WS-NUEVO-FD-ID         TO WS-PLZ-SLOT.
032800     WRITE PLZ-REGISTRO INVALID KEY
032900         SET PLAZO-FALLO-CARGO TO TRUE
033000         CLOSE DEPOSITOS
033100         GO TO PP-ABRIR-DEPOSITO-EXIT
033200     END-WRITE.
033300     CLOSE DEPOSITOS.
033400     MOVE WS-NUEVO-FD-ID TO LK-FD-ID.
033500     SET PLAZO-RESULT-OK TO TRUE.
033600 PP-ABRIR-DEPOSITO-EXIT.
033700     EXIT.
033800
033900*--------------------------------------------------------------*
034000* PP-CARGAR-CUENTA-APERTURA                                    *
034100* Cargo en cuenta por la apertura del deposito: a diferencia de *
034200* P4-CARGAR-CUENTA (BANK4) NO SE COMPRUEBA EL TOPE DE SALDO     *
034300* MINIMO, YA QUE EL IMPORTE YA QUEDA INMOVILIZADO EN EL         *
034400* DEPOSITO (NORMAS DE NEGOCIO DE LA UNIDAD 4). CARGO EN         *
034500* CENTIMOS ENTEROS, IGUAL QUE EL RESTO DE LA BANCA DE LOTE.     *
034600*--------------------------------------------------------------*
034700 PP-CARGAR-CUENTA-APERTURA.
034800     COMPUTE CENT-SALDO-CTA =
034900         (ACCT-BALANCE-ENT * 100) + ACCT-BALANCE-DEC.
035000     COMPUTE CENT-FD-AMOUNT =
035100         (LK-FD-AMOUNT-ENT * 100) + LK-FD-AMOUNT-DEC.
035200     COMPUTE CENT-SALDO-NUEVO = CENT-SALDO-CTA - CENT-FD-AMOUNT.
035300     COMPUTE WS-SALDO-NUEVO-ENT = CENT-SALDO-NUEVO / 100.
035400     MOVE FUNCTION MOD(CENT-SALDO-NUEVO, 100) TO WS-SALDO-NUEVO-DEC.
035500     MOVE WS-SALDO-NUEVO-ENT TO ACCT-BALANCE-ENT.
035600     MOVE WS-SALDO-NUEVO-DEC TO ACCT-BALANCE-DEC.
035700     MOVE LK-ACCT-ID TO WS-CTA-SLOT.
035800     OPEN I-O CUENTAS.
035900     IF NOT WS-FS-OK
036000         SET PLAZO-FALLO-CARGO TO TRUE
036100         GO TO PP-CARGAR-CUENTA-APERTURA-EXIT
036200     END-IF.
036300     REWRITE CTA-REGISTRO INVALID KEY
036400         SET PLAZO-FALLO-CARGO TO TRUE
036500     END-REWRITE.
036600     CLOSE CUENTAS.
036700     IF NOT PLAZO-RESULT-OK
036800         GO TO PP-CARGAR-CUENTA-APERTURA-EXIT
036900     END-IF.
037000
037100     PERFORM PP-OBTENER-ULTIMO-TXN-ID
037200         THRU PP-OBTENER-ULTIMO-TXN-ID-EXIT.
037300     ADD 1 TO WS-ULTIMO-TXN-ID GIVING WS-NUEVO-TXN-ID.
037400     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
037500     MOVE WS-FECHA-HOY TO WS-MT-FECHA.
037600     MOVE HORAS TO WS-MT-HORAS.
037700     MOVE MINUTOS TO WS-MT-MINUTOS.
037800     MOVE SEGUNDOS TO WS-MT-SEGUNDOS.
037900
038000     STRING "APERTURA DEPOSITO PLAZO FIJO" DELIMITED BY SIZE
038100         INTO WS-DESCRIPCION-PLAZO.
038200     INITIALIZE MOV-REGISTRO.
038300     MOVE WS-NUEVO-TXN-ID        TO TXN-ID.
038400     MOVE LK-USER-ID             TO TXN-USER-ID.
038500     MOVE LK-ACCT-ID             TO TXN-ACCT-ID.
038600     SET MOV-ES-CARGO            TO TRUE.
038700     MOVE LK-FD-AMOUNT-ENT       TO TXN-AMOUNT-ENT.
038800     MOVE LK-FD-AMOUNT-DEC       TO TXN-AMOUNT-DEC.
038900     MOVE WS-DESCRIPCION-PLAZO   TO TXN-DESCRIPTION.
039000     MOVE WS-MARCA-TIEMPO-NUM    TO TXN-TIME.
039100     MOVE WS-SALDO-NUEVO-ENT     TO TXN-BALANCE-AFTER-ENT.
039200     MOVE WS-SALDO-NUEVO-DEC     TO TXN-BALANCE-AFTER-DEC.
039300     MOVE "ONLINE"               TO TXN-CHANNEL.
039400     MOVE WS-FECHA-HOY           TO TXN-CREATED-DATE.
039500
039600     OPEN EXTEND MOVIMIENTOS.
039700     IF NOT WS-FS-MOV-OK
039800         OPEN OUTPUT MOVIMIENTOS
039900     END-IF.
040000     WRITE MOV-REGISTRO.
040100     CLOSE MOVIMIENTOS.
040200 PP-CARGAR-CUENTA-APERTURA-EXIT.
040300     EXIT.
040400
040500*--------------------------------------------------------------*
040600* PP-OBTENER-ULTIMO-TXN-ID                                     *
040700* Recorre el diario de movimientos para numerar el proximo      *
040800* TXN-ID (fichero secuencial, sin clave, igual que en BANK4/5). *
040900*--------------------------------------------------------------*
041000 PP-OBTENER-ULTIMO-TXN-ID.
041100     MOVE 0 TO WS-ULTIMO-TXN-ID.
041200     OPEN INPUT MOVIMIENTOS.
041300     IF NOT WS-FS-MOV-OK
041400         GO TO PP-OBTENER-ULTIMO-TXN-ID-EXIT
041500     END-IF.
041600 PP-LEER-MOV.
041700     READ MOVIMIENTOS NEXT RECORD AT END
041800         GO TO PP-FIN-LECTURA-MOV
041900     END-READ.
042000     IF TXN-ID > WS-ULTIMO-TXN-ID
042100         MOVE TXN-ID TO WS-ULTIMO-TXN-ID
042200     END-IF.
042300     GO TO PP-LEER-MOV.
042400 PP-FIN-LECTURA-MOV.
042500     CLOSE MOVIMIENTOS.
042600 PP-OBTENER-ULTIMO-TXN-ID-EXIT.
042700     EXIT.
042800
042900*--------------------------------------------------------------*
043000* PP-SIGUIENTE-FD-ID                                           *
043100* El maestro de depositos es RELATIVE con clave = numero de     *
043200* slot = FD-ID (vease PLZCOPY); se busca el primer slot libre   *
043300* leyendo de uno en uno desde el principio, igual que el resto  *
043400* de la banca de lote numera sus claves.                        *
043500*--------------------------------------------------------------*
043600 PP-SIGUIENTE-FD-ID.
043700     MOVE 1 TO WS-PLZ-SLOT.
043800     OPEN I-O DEPOSITOS.
043900     IF NOT WS-FS-PLZ-OK
044000         OPEN OUTPUT DEPOSITOS
044100         CLOSE DEPOSITOS
044200         OPEN I-O DEPOSITOS
044300     END-IF.
044400 PP-BUSCAR-SLOT-LIBRE.
044500     READ DEPOSITOS INTO PLZ-REGISTRO
044600         INVALID KEY
044700             GO TO PP-SLOT-LIBRE-HALLADO
044800     END-READ.
044900     ADD 1 TO WS-PLZ-SLOT.
045000     GO TO PP-BUSCAR-SLOT-LIBRE.
045100 PP-SLOT-LIBRE-HALLADO.
045200     MOVE WS-PLZ-SLOT TO WS-NUEVO-FD-ID.
045300 PP-SIGUIENTE-FD-ID-EXIT.
045400     EXIT.
045500
045600*--------------------------------------------------------------*
045700* PP-CALCULAR-INTERES                                          *
045800* Formula comun de interes simple (unidad 4): se usa tanto en   *
045900* la apertura (WS-PI-TASA-CENT/WS-PI-MESES = tipo y plazo del   *
046000* deposito) como en la cancelacion anticipada (WS-PI-TASA-CENT/ *
046100* WS-PI-MESES = tipo penalizado y meses transcurridos). EL      *
046200* INTERES SE LIQUIDA EN UN UNICO COMPUTE SOBRE CENTIMOS         *
046300* ENTEROS: INTERES-CTMOS = PRINCIPAL-CTMOS * TASA-CENT * ANOS / *
046400* 10000 (TASA-CENT SON CENTESIMAS DE PUNTO PORCENTUAL, POR LO   *
046500* QUE TASA-CENT / 10000 ES EL TIPO EXPRESADO EN TANTO POR UNO). *
046600* WS-PI-ANOS A 4 DECIMALES.                                     *
046700*--------------------------------------------------------------*
046800 PP-CALCULAR-INTERES.
046900     COMPUTE WS-PI-ANOS ROUNDED = WS-PI-MESES / 12.
047000     COMPUTE CENT-PRINCIPAL =
047100         (WS-PI-PRINCIPAL-ENT * 100) + WS-PI-PRINCIPAL-DEC.
047200     COMPUTE CENT-INTERES ROUNDED =
047300         CENT-PRINCIPAL * WS-PI-TASA-CENT * WS-PI-ANOS / 10000.
047400     COMPUTE WS-PI-INTERES-ENT = CENT-INTERES / 100.
047500     MOVE FUNCTION MOD(CENT-INTERES, 100) TO WS-PI-INTERES-DEC.
047600     COMPUTE CENT-IMPORTE-VENCTO = CENT-PRINCIPAL + CENT-INTERES.
047700     COMPUTE WS-PI-IMPORTE-VENCTO-ENT = CENT-IMPORTE-VENCTO / 100.
047800     MOVE FUNCTION MOD(CENT-IMPORTE-VENCTO, 100)
047900         TO WS-PI-IMPORTE-VENCTO-DEC.
048000 PP-CALCULAR-INTERES-EXIT.
048100     EXIT.
048200
048300*--------------------------------------------------------------*
048400* PP-TASA-POR-PLAZO                                            *
048500* Tramos de tipo de interes anual simple segun el plazo en      *
048600* meses (WS-PI-MESES), de WS-PI-MESES a WS-PI-TASA-CENT         *
048700* (CENTESIMAS DE PUNTO PORCENTUAL).                             *
048800*--------------------------------------------------------------*
048900 PP-TASA-POR-PLAZO.
049000     IF WS-PI-MESES < 12
049100         MOVE 650 TO WS-PI-TASA-CENT
049200     ELSE
049300         IF WS-PI-MESES < 24
049400             MOVE 700 TO WS-PI-TASA-CENT
049500         ELSE
049600             IF WS-PI-MESES < 36
049700                 MOVE 750 TO WS-PI-TASA-CENT
049800             ELSE
049900                 MOVE 800 TO WS-PI-TASA-CENT
050000             END-IF
050100         END-IF
050200     END-IF.
050300 PP-TASA-POR-PLAZO-EXIT.
050400     EXIT.
050500
050600*--------------------------------------------------------------*
050700* PP-SUMAR-MESES                                               *
050800* Fecha de vencimiento = fecha de hoy (ANO/MES/DIA) mas         *
050900* LK-TENURE-MESES meses naturales, conservando el dia del mes   *
051000* salvo que el mes resultante tenga menos dias (se trunca al    *
051100* ultimo dia de ese mes).                                       *
051200*--------------------------------------------------------------*
051300 PP-SUMAR-MESES.
051400     COMPUTE WS-TOTAL-MESES = MES + LK-TENURE-MESES - 1.
051500     COMPUTE WS-VENC-ANO = ANO + (WS-TOTAL-MESES / 12).
051600     COMPUTE WS-VENC-MES =
051700         WS-TOTAL-MESES - ((WS-TOTAL-MESES / 12) * 12) + 1.
051800     PERFORM PP-ES-BISIESTO THRU PP-ES-BISIESTO-EXIT.
051900     SET WS-IDX-MES TO WS-VENC-MES.
052000     MOVE WS-DIAS-MES-TAB (WS-IDX-MES) TO WS-DIAS-MES.
052100     IF WS-VENC-MES = 2 AND ES-BISIESTO
052200         MOVE 29 TO WS-DIAS-MES
052300     END-IF.
052400     IF DIA > WS-DIAS-MES
052500         MOVE WS-DIAS-MES TO WS-VENC-DIA
052600     ELSE
052700         MOVE DIA TO WS-VENC-DIA
052800     END-IF.
052900 PP-SUMAR-MESES-EXIT.
053000     EXIT.
053100
053200*--------------------------------------------------------------*
053300* PP-ES-BISIESTO                                               *
053400* Ano bisiesto: multiplo de 4 y (no multiplo de 100 o multiplo  *
053500* de 400). Trabaja sobre WS-VENC-ANO.                          *
053600*--------------------------------------------------------------*
053700 PP-ES-BISIESTO.
053800     COMPUTE WS-RESTO-4 = WS-VENC-ANO - ((WS-VENC-ANO / 4) * 4).
053900     COMPUTE WS-RESTO-100 =
054000         WS-VENC-ANO - ((WS-VENC-ANO / 100) * 100).
054100     COMPUTE WS-RESTO-400 =
054200         WS-VENC-ANO - ((WS-VENC-ANO / 400) * 400).
054300     IF WS-RESTO-4 = 0 AND (WS-RESTO-100 NOT = 0
054400             OR WS-RESTO-400 = 0)
054500         SET ES-BISIESTO TO TRUE
054600     ELSE
054700         SET NO-BISIESTO TO TRUE
054800     END-IF.
054900 PP-ES-BISIESTO-EXIT.
055000     EXIT.
055100
055200*--------------------------------------------------------------*
055300* PP-CANCELAR-ANTICIPADO                                       *
055400* Solo permitida desde FD-STATUS = ACTIVE. Penaliza el tipo     *
055500* (tipo - 1,00 PUNTOS, con suelo en 0,00), calcula los meses    *
055600* transcurridos desde FD-START-DATE (dias transcurridos / 30,   *
055700* division entera truncada) y abona en la cuenta de origen la   *
055800* liquidacion resultante. LA PENALIZACION SE RESTA EN           *
055900* CENTESIMAS DE PUNTO PORCENTUAL.                               *
056000*--------------------------------------------------------------*
056100 PP-CANCELAR-ANTICIPADO.
056200     MOVE LK-FD-ID TO WS-PLZ-SLOT.
056300     OPEN I-O DEPOSITOS.
056400     IF NOT WS-FS-PLZ-OK
056500         SET PLAZO-DEPOSITO-INEXIST TO TRUE
056600         GO TO PP-CANCELAR-ANTICIPADO-EXIT
056700     END-IF.
056800     READ DEPOSITOS INTO PLZ-REGISTRO
056900         INVALID KEY
057000             SET PLAZO-DEPOSITO-INEXIST TO TRUE
057100             CLOSE DEPOSITOS
057200             GO TO PP-CANCELAR-ANTICIPADO-EXIT
057300     END-READ.
057400     IF NOT PLZ-ACTIVO
057500         SET PLAZO-DEPOSITO-NO-ACTVO TO TRUE
057600         CLOSE DEPOSITOS
057700         GO TO PP-CANCELAR-ANTICIPADO-EXIT
057800     END-IF.
057900
058000     COMPUTE CENT-TASA-FD =
058100         (FD-INTEREST-RATE-ENT * 100) + FD-INTEREST-RATE-DEC.
058200     COMPUTE WS-PI-TASA-CENT = CENT-TASA-FD - WS-PENALIZACION-TIPO-CENT.
058300     IF WS-PI-TASA-CENT < 0
058400         MOVE 0 TO WS-PI-TASA-CENT
058500     END-IF.
058600
058700     MOVE ANO TO WS-EP-ANO.
058800     MOVE MES TO WS-EP-MES.
058900     MOVE DIA TO WS-EP-DIA.
059000     PERFORM PP-FECHA-A-EPOCA THRU PP-FECHA-A-EPOCA-EXIT.
059100     MOVE WS-EP-RESULTADO TO WS-HOY-EPOCA.
059200     MOVE PLZ-INICIO-ANO TO WS-EP-ANO.
059300     MOVE PLZ-INICIO-MES TO WS-EP-MES.
059400     MOVE PLZ-INICIO-DIA TO WS-EP-DIA.
059500     PERFORM PP-FECHA-A-EPOCA THRU PP-FECHA-A-EPOCA-EXIT.
059600     MOVE WS-EP-RESULTADO TO WS-INICIO-EPOCA.
059700     COMPUTE WS-DIAS-TRANSCURRIDOS = WS-HOY-EPOCA - WS-INICIO-EPOCA.
059800     COMPUTE WS-PI-MESES = WS-DIAS-TRANSCURRIDOS / WS-DIAS-POR-MES.
059900
060000     MOVE FD-AMOUNT-ENT TO WS-PI-PRINCIPAL-ENT.
060100     MOVE FD-AMOUNT-DEC TO WS-PI-PRINCIPAL-DEC.
060200     PERFORM PP-CALCULAR-INTERES THRU PP-CALCULAR-INTERES-EXIT.
060300
060400     STRING "CANCELACION ANTICIPADA DEPOSITO " DELIMITED BY SIZE
060500         FD-ID DELIMITED BY SIZE
060600         INTO WS-DESCRIPCION-PLAZO.
060700     CALL "BANK5" USING FD-ACCT-ID FD-USER-ID
060800         WS-PI-IMPORTE-VENCTO-ENT WS-PI-IMPORTE-VENCTO-DEC
060900         WS-DESCRIPCION-PLAZO "ONLINE"
061000         WS-TXN-ID-ABONO WS-RESULTADO-ABONO
061100     END-CALL.
061200     IF WS-RESULTADO-ABONO NOT = "00"
061300         SET PLAZO-FALLO-ABONO TO TRUE
061400         CLOSE DEPOSITOS
061500         GO TO PP-CANCELAR-ANTICIPADO-EXIT
061600     END-IF.
061700
061800     SET PLZ-CANCEL-ANTICIPADA TO TRUE.
061900     MOVE WS-PI-IMPORTE-VENCTO-ENT TO FD-MATURITY-AMOUNT-ENT.
062000     MOVE WS-PI-IMPORTE-VENCTO-DEC TO FD-MATURITY-AMOUNT-DEC.
062100     MOVE WS-FECHA-HOY TO FD-MATURITY-DATE.
062200     MOVE WS-FECHA-HOY TO FD-UPDATED-DATE.
062300     REWRITE PLZ-REGISTRO.
062400     CLOSE DEPOSITOS.
062500     SET PLAZO-RESULT-OK TO TRUE.
062600 PP-CANCELAR-ANTICIPADO-EXIT.
062700     EXIT.
062800
062900*--------------------------------------------------------------*
063000* PP-FECHA-A-EPOCA                                             *
063100* Convierte WS-EP-ANO/MES/DIA en un numero de dia de epoca      *
063200* (algoritmo "days-from-civil", igual que P9-FECHA-A-EPOCA de   *
063300* BANK9), dejando el resultado en WS-EP-RESULTADO.              *
063400*--------------------------------------------------------------*
063500 PP-FECHA-A-EPOCA.
063600     IF WS-EP-MES > 2
063700         MOVE WS-EP-ANO TO WS-EP-ANO-AJUST
063800         COMPUTE WS-EP-MES-AJUST = WS-EP-MES - 3
063900     ELSE
064000         COMPUTE WS-EP-ANO-AJUST = WS-EP-ANO - 1
064100         COMPUTE WS-EP-MES-AJUST = WS-EP-MES + 9
064200     END-IF.
064300     COMPUTE WS-EP-ERA = WS-EP-ANO-AJUST / 400.
064400     COMPUTE WS-EP-AOE = WS-EP-ANO-AJUST - (WS-EP-ERA * 400).
064500     COMPUTE WS-EP-DOY =
064600         ((153 * WS-EP-MES-AJUST) + 2) / 5 + WS-EP-DIA - 1.
064700     COMPUTE WS-EP-DOE = (WS-EP-AOE * 365) + (WS-EP-AOE / 4)
064800         - (WS-EP-AOE / 100) + WS-EP-DOY.
064900     COMPUTE WS-EP-RESULTADO =
065000         (WS-EP-ERA * 146097) + WS-EP-DOE - 719468.
065100 PP-FECHA-A-EPOCA-EXIT.
065200     EXIT.
065300
065400 END PROGRAM PERIOD_BANK.
