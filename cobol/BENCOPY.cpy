000100*--------------------------------------------------------------*
000200* BENCOPY   - LAYOUT DEL MAESTRO DE BENEFICIARIOS               *
000300*             (BENEFICIARIOS), FICHERO SECUENCIAL, SIN CLAVE,   *
000400*             BARRIDO LINEAL POR ACCT-ID.                      *
000500*--------------------------------------------------------------*
000600* 2013-10-02 PAS  ALTA INICIAL (PETICION BN-001, ALTA DE        *
000700*                 BENEFICIARIOS PARA TRANSFERENCIA A TERCEROS).*
000800*--------------------------------------------------------------*
000900  01  BEN-REGISTRO.
001000      05  BENE-ID                     PIC 9(09).
001100      05  BENE-USER-ID                PIC 9(09).
001200      05  BENE-ACCT-ID                PIC 9(09).
001300      05  BENE-NAME                   PIC X(100).
001400      05  BENE-ACCT-NUMBER            PIC X(20).
001500      05  BENE-IFSC                   PIC X(11).
001600      05  BENE-BANK-NAME              PIC X(100).
001700      05  BENE-BRANCH-NAME            PIC X(100).
001800      05  BENE-ACTIVE                 PIC X(01).
001900          88  BEN-ACTIVO              VALUE "Y".
002000          88  BEN-INACTIVO            VALUE "N".
002100      05  FILLER                      PIC X(10).
002200*--------------------------------------------------------------*
