000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK5.
000300 AUTHOR. J L GRACIA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA MINORISTA.
000500 DATE-WRITTEN. 11/02/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
000800*--------------------------------------------------------------*
000900* BANK5 - INGRESO EN CUENTA / VALIDACION Y ABONO EN CUENTA      *
001000*         IMPLEMENTA LA VALIDACION DE INGRESOS (IMPORTE MINIMO, *
001100*         CUENTA ACTIVA) Y EL ABONO EN EL MAESTRO DE CUENTAS.   *
001200*         ANOTA EL MOVIMIENTO EN EL DIARIO DE MOVIMIENTOS.      *
001300*--------------------------------------------------------------*
001400* HISTORIAL DE CAMBIOS                                         *
001500* ---------- ---- ------- ------------------------------------ *
001600* 11/02/1988 JLG  SL-102  ALTA INICIAL. INGRESO EN CAJERO CON    *
001700*                         CONTEO DE BILLETES POR DENOMINACION.   *
001800* 23/06/1994 JLG  SL-247  SE UNIFICA EL DIARIO DE MOVIMIENTOS CON*
001900*                         EL RESTO DE PROGRAMAS (MOVCOPY).       *
002000* 19/11/1998 MCR  Y2K-04  REVISION Y2K: FECHAS A CCYYMMDD EN EL  *
002100*                         DIARIO DE MOVIMIENTOS (FICHERO NUEVO). *
002200* 08/05/2001 PAS  CT-318  SE DEJA DE SER PANTALLA Y PASA A SER   *
002300*                         SUBRUTINA COMUN DE LOTE INVOCADA DESDE *
002400*                         BANK1 (PROYECTO BATCH-CTAS). SE ELIMINA*
002500*                         EL CONTEO DE BILLETES Y LA SCREEN       *
002600*                         SECTION: EL IMPORTE LLEGA YA CALCULADO. *
002700* 2013-03-11 MCR  CT-402  SE NORMALIZA EL IMPORTE Y EL SALDO A LA*
002800*                         PAREJA ENTERO/CENTIMOS (IGUAL QUE EL   *
002900*                         RESTO DE LA BANCA DE LOTE); SE RETIRA  *
003000*                         EL CAMPO EMPAQUETADO QUE SE HABIA      *
003100*                         COLADO EN LA CONVERSION A SUBRUTINA.   *
003200*--------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT CUENTAS ASSIGN TO "CUENTAS"
004000         ORGANIZATION IS RELATIVE
004100         ACCESS MODE IS RANDOM
004200         RELATIVE KEY IS WS-CTA-SLOT
004300         FILE STATUS IS WS-FS-CTA.
004400     SELECT MOVIMIENTOS ASSIGN TO "MOVIMIENTOS"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-FS-MOV.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CUENTAS
005100     LABEL RECORD STANDARD.
005200 COPY CTACOPY.
005300 FD  MOVIMIENTOS
005400     LABEL RECORD STANDARD.
005500 COPY MOVCOPY.
005600*--------------------------------------------------------------*
005700* VISTA PLANA DE MOV-REGISTRO PARA EL VOLCADO DE DIAGNOSTICO    *
005800* DEL ULTIMO MOVIMIENTO LEIDO CUANDO FALLA LA BUSQUEDA DE       *
005900* ULTIMO TXN-ID.                                                *
006000*--------------------------------------------------------------*
006100 01  MOV-REGISTRO-LINEA REDEFINES MOV-REGISTRO
006200                                 PIC X(342).
006300
006400 WORKING-STORAGE SECTION.
006500*--------------------------------------------------------------*
006600* INDICADORES DE ESTADO DE FICHERO Y CONTADORES DE UN SOLO      *
006700* CAMPO: A 77, IGUAL QUE EN EL RESTO DE SUBRUTINAS DE LA BANCA  *
006800* DE LOTE.                                                      *
006900*--------------------------------------------------------------*
007000 77  WS-FS-CTA                   PIC X(02).
007100     88  WS-FS-OK                VALUE "00".
007200 77  WS-FS-MOV                   PIC X(02).
007300     88  WS-FS-MOV-OK            VALUE "00".
007400 77  WS-CTA-ENCONTRADA           PIC X(01).
007500     88  CTA-SI-ENCONTRADA       VALUE "S".
007600     88  CTA-NO-ENCONTRADA       VALUE "N".
007700 77  WS-RESULTADO                PIC X(02).
007800     88  INGRESO-OK              VALUE "00".
007900     88  INGRESO-CTA-INEXIST     VALUE "10".
008000     88  INGRESO-CTA-INACTIVA    VALUE "11".
008100     88  INGRESO-IMPTE-MINIMO    VALUE "20".
008200 77  WS-CTA-SLOT                 PIC 9(09) COMP.
008300 77  WS-ULTIMO-TXN-ID            PIC 9(09) COMP.
008400 77  WS-NUEVO-TXN-ID             PIC 9(09) COMP.
008500*--------------------------------------------------------------*
008600* SALDO E IMPORTE MINIMO EN PAREJA ENTERO/CENTIMOS (EUROS Y     *
008700* CENTIMOS EN CAMPOS DISPLAY SEPARADOS); EL ARITMETICO SE HACE  *
008800* SIEMPRE PASANDO A CENTIMOS ENTEROS EN LOS CAMPOS CENT-.       *
008900*--------------------------------------------------------------*
009000 77  WS-SALDO-NUEVO-ENT          PIC S9(13) VALUE 0.
009100 77  WS-SALDO-NUEVO-DEC          PIC 9(02) VALUE 0.
009200 77  WS-IMPORTE-MINIMO-ENT       PIC S9(13) VALUE 1.
009300 77  WS-IMPORTE-MINIMO-DEC       PIC 9(02) VALUE 0.
009400 77  CENT-SALDO-CTA              PIC S9(15) VALUE 0.
009500 77  CENT-TXN-AMOUNT             PIC S9(15) VALUE 0.
009600 77  CENT-IMPORTE-MINIMO         PIC S9(15) VALUE 0.
009700 01  CAMPOS-FECHA.
009800     05  FECHA.
009900         10  ANO                 PIC 9(04).
010000         10  MES                 PIC 9(02).
010100         10  DIA                 PIC 9(02).
010200     05  HORA.
010300         10  HORAS               PIC 9(02).
010400         10  MINUTOS             PIC 9(02).
010500         10  SEGUNDOS            PIC 9(02).
010600         10  MILISEGUNDOS        PIC 9(02).
010700     05  DIF-GMT                 PIC S9(04).
010800 01  WS-FECHA-HOY-R REDEFINES CAMPOS-FECHA.
010900     05  WS-FECHA-HOY            PIC 9(08).
011000     05  FILLER                  PIC X(10).
011100 01  WS-MARCA-TIEMPO.
011200     05  WS-MT-FECHA             PIC 9(08).
011300     05  WS-MT-HORAS             PIC 9(02).
011400     05  WS-MT-MINUTOS           PIC 9(02).
011500     05  WS-MT-SEGUNDOS          PIC 9(02).
011600 01  WS-MARCA-TIEMPO-NUM REDEFINES WS-MARCA-TIEMPO
011610                                 PIC 9(14).
011700
011800 LINKAGE SECTION.
011900 01  LK-ACCT-ID                  PIC 9(09).
012000 01  LK-TXN-USER-ID              PIC 9(09).
012100 01  LK-TXN-AMOUNT-ENT           PIC S9(13).
012200 01  LK-TXN-AMOUNT-DEC           PIC 9(02).
012300 01  LK-TXN-DESCRIPTION          PIC X(255).
012400 01  LK-TXN-CHANNEL              PIC X(10).
012500 01  LK-TXN-ID                   PIC 9(09).
012600 01  LK-RESULTADO                PIC X(02).
012700
012800 PROCEDURE DIVISION USING LK-ACCT-ID LK-TXN-USER-ID
012900                          LK-TXN-AMOUNT-ENT LK-TXN-AMOUNT-DEC
013000                          LK-TXN-DESCRIPTION
013100                          LK-TXN-CHANNEL LK-TXN-ID
013200                          LK-RESULTADO.
013300
013400 P5-INICIO.
013500     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
013600     SET INGRESO-OK TO TRUE.
013700     PERFORM P5-VALIDAR-INGRESO THRU P5-VALIDAR-INGRESO-EXIT.
013800     IF INGRESO-OK
013900         PERFORM P5-ABONAR-CUENTA THRU P5-ABONAR-CUENTA-EXIT
014000     END-IF.
014100     MOVE WS-RESULTADO TO LK-RESULTADO.
014200     MOVE WS-NUEVO-TXN-ID TO LK-TXN-ID.
014300     GOBACK.
014400
014500*--------------------------------------------------------------*
014600* P5-VALIDAR-INGRESO                                           *
014700* Comprueba importe minimo y cuenta activa (el ingreso no       *
014800* lleva limite por operacion ni limite diario, solo la          *
014900* retirada). El importe minimo se compara en centimos enteros.  *
015000*--------------------------------------------------------------*
015100 P5-VALIDAR-INGRESO.
015200     MOVE LK-ACCT-ID TO WS-CTA-SLOT.
015300     CALL "BANK2" USING LK-ACCT-ID CTA-REGISTRO WS-CTA-ENCONTRADA
015400     END-CALL.
015500     IF CTA-NO-ENCONTRADA
015600         SET INGRESO-CTA-INEXIST TO TRUE
015700         GO TO P5-VALIDAR-INGRESO-EXIT
015800     END-IF.
015900     IF NOT CTA-ACTIVA
016000         SET INGRESO-CTA-INACTIVA TO TRUE
016100         GO TO P5-VALIDAR-INGRESO-EXIT
016200     END-IF.
016300     COMPUTE CENT-TXN-AMOUNT =
016400         (LK-TXN-AMOUNT-ENT * 100) + LK-TXN-AMOUNT-DEC.
016500     COMPUTE CENT-IMPORTE-MINIMO =
016600         (WS-IMPORTE-MINIMO-ENT * 100) + WS-IMPORTE-MINIMO-DEC.
016700     IF CENT-TXN-AMOUNT < CENT-IMPORTE-MINIMO
016800         SET INGRESO-IMPTE-MINIMO TO TRUE
016900         GO TO P5-VALIDAR-INGRESO-EXIT
017000     END-IF.
017100     SET INGRESO-OK TO TRUE.
017200 P5-VALIDAR-INGRESO-EXIT.
017300     EXIT.
017400
017500*--------------------------------------------------------------*
017600* P5-ABONAR-CUENTA                                              *
017700* El abono no lleva tope de saldo minimo. Recalcula el saldo    *
017800* pasando a centimos enteros (WS-SALDO-NUEVO = ACCT-BALANCE +   *
017900* LK-TXN-AMOUNT en centimos), reescribe CTA-REGISTRO y anota el *
018000* abono en el diario de movimientos con TXN-BALANCE-AFTER =     *
018100* nuevo saldo.                                                  *
018200*--------------------------------------------------------------*
018300 P5-ABONAR-CUENTA.
018400     COMPUTE CENT-SALDO-CTA =
018500         (ACCT-BALANCE-ENT * 100) + ACCT-BALANCE-DEC.
018600     COMPUTE CENT-TXN-AMOUNT =
018700         (LK-TXN-AMOUNT-ENT * 100) + LK-TXN-AMOUNT-DEC.
018800     ADD CENT-TXN-AMOUNT TO CENT-SALDO-CTA.
018900     COMPUTE ACCT-BALANCE-ENT = CENT-SALDO-CTA / 100.
019000     MOVE FUNCTION MOD(CENT-SALDO-CTA, 100) TO ACCT-BALANCE-DEC.
019100     MOVE ACCT-BALANCE-ENT TO WS-SALDO-NUEVO-ENT.
019200     MOVE ACCT-BALANCE-DEC TO WS-SALDO-NUEVO-DEC.
019300     MOVE LK-ACCT-ID TO WS-CTA-SLOT.
019400     OPEN I-O CUENTAS.
019500     IF NOT WS-FS-OK
019600         SET INGRESO-CTA-INEXIST TO TRUE
019700         GO TO P5-ABONAR-CUENTA-EXIT
019800     END-IF.
019900     REWRITE CTA-REGISTRO INVALID KEY
020000         SET INGRESO-CTA-INEXIST TO TRUE
020100     END-REWRITE.
020200     CLOSE CUENTAS.
020300
020400     PERFORM P5-OBTENER-ULTIMO-TXN-ID
020500         THRU P5-OBTENER-ULTIMO-TXN-ID-EXIT.
020600     ADD 1 TO WS-ULTIMO-TXN-ID GIVING WS-NUEVO-TXN-ID.
020700     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
020800     MOVE WS-FECHA-HOY TO WS-MT-FECHA.
020900     MOVE HORAS TO WS-MT-HORAS.
021000     MOVE MINUTOS TO WS-MT-MINUTOS.
021100     MOVE SEGUNDOS TO WS-MT-SEGUNDOS.
021200
021300     INITIALIZE MOV-REGISTRO.
021400     MOVE WS-NUEVO-TXN-ID        TO TXN-ID.
021500     MOVE LK-TXN-USER-ID         TO TXN-USER-ID.
021600     MOVE LK-ACCT-ID             TO TXN-ACCT-ID.
021700     SET MOV-ES-ABONO            TO TRUE.
021800     MOVE LK-TXN-AMOUNT-ENT      TO TXN-AMOUNT-ENT.
021900     MOVE LK-TXN-AMOUNT-DEC      TO TXN-AMOUNT-DEC.
022000     MOVE LK-TXN-DESCRIPTION     TO TXN-DESCRIPTION.
022100     MOVE WS-MARCA-TIEMPO-NUM    TO TXN-TIME.
022200     MOVE WS-SALDO-NUEVO-ENT     TO TXN-BALANCE-AFTER-ENT.
022300     MOVE WS-SALDO-NUEVO-DEC     TO TXN-BALANCE-AFTER-DEC.
022400     MOVE LK-TXN-CHANNEL         TO TXN-CHANNEL.
022500     MOVE WS-FECHA-HOY           TO TXN-CREATED-DATE.
022600
022700     OPEN EXTEND MOVIMIENTOS.
022800     IF NOT WS-FS-MOV-OK
022900         OPEN OUTPUT MOVIMIENTOS
023000     END-IF.
023100     WRITE MOV-REGISTRO.
023200     CLOSE MOVIMIENTOS.
023300 P5-ABONAR-CUENTA-EXIT.
023400     EXIT.
023500
023600*--------------------------------------------------------------*
023700* P5-OBTENER-ULTIMO-TXN-ID                                     *
023800* Recorre el diario de movimientos para numerar el proximo      *
023900* TXN-ID (fichero secuencial, sin clave, igual que en BANK4).   *
024000*--------------------------------------------------------------*
024100 P5-OBTENER-ULTIMO-TXN-ID.
024200     MOVE 0 TO WS-ULTIMO-TXN-ID.
024300     OPEN INPUT MOVIMIENTOS.
024400     IF NOT WS-FS-MOV-OK
024500         GO TO P5-OBTENER-ULTIMO-TXN-ID-EXIT
024600     END-IF.
024700 P5-LEER-MOV.
024800     READ MOVIMIENTOS NEXT RECORD AT END
024900         GO TO P5-FIN-LECTURA-MOV
025000     END-READ.
025100     IF TXN-ID > WS-ULTIMO-TXN-ID
025200         MOVE TXN-ID TO WS-ULTIMO-TXN-ID
025300     END-IF.
025400     GO TO P5-LEER-MOV.
025500 P5-FIN-LECTURA-MOV.
025600     CLOSE MOVIMIENTOS.
025700 P5-OBTENER-ULTIMO-TXN-ID-EXIT.
025800     EXIT.
025900
026000 END PROGRAM BANK5.
