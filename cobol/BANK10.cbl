000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK10.
000300 AUTHOR. M CASTRO.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA MINORISTA.
000500 DATE-WRITTEN. 05/06/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
000800*--------------------------------------------------------------*
000900* BANK10 - BARRIDO DE VENCIMIENTOS DE DEPOSITOS A PLAZO FIJO    *
001000*          PROGRAMA DE LOTE (NOCTURNO) QUE RECORRE EL MAESTRO   *
001100*          DE DEPOSITOS, LIQUIDA TODO DEPOSITO ACTIVO CUYA      *
001200*          FECHA DE VENCIMIENTO SEA IGUAL O ANTERIOR A LA       *
001300*          FECHA DE PROCESO, ABONA EL IMPORTE DE VENCIMIENTO EN *
001400*          LA CUENTA DE ORIGEN Y EMITE EL INFORME DE BARRIDO.   *
001500*--------------------------------------------------------------*
001600* HISTORIAL DE CAMBIOS                                         *
001700* ---------- ---- ------- ------------------------------------ *
001800* 05/06/1989 MCR  SL-090  ALTA INICIAL. EJECUCION DE LAS        *
001900*                         TRANSFERENCIAS PROGRAMADAS PENDIENTES *
002000*                         (FICHERO DE TRANSFERENCIAS).          *
002100* 14/01/1993 JLG  SL-205  SE AJUSTA LA LECTURA DINAMICA PARA    *
002200*                         CONTEMPLAR TRANSFERENCIAS MENSUALES.  *
002300* 19/11/1998 MCR  Y2K-05  REVISION Y2K: FECHAS A CCYYMMDD.      *
002400* 11/07/2007 PAS  CT-455  SE ELIMINA LA EJECUCION DE            *
002500*                         TRANSFERENCIAS PROGRAMADAS (PASA A    *
002600*                         SER RESPONSABILIDAD DE BANK6) Y SE    *
002700*                         REAPROVECHA EL BARRIDO PARA LIQUIDAR  *
002800*                         LOS DEPOSITOS A PLAZO FIJO VENCIDOS   *
002900*                         (PETICION PL-140, PROYECTO IMPOSICION *
003000*                         A PLAZO).                             *
003100* 23/09/2013 MCR  CT-512  SE ANADE EL INFORME DE BARRIDO DE     *
003200*                         VENCIMIENTOS CON TOTALES DE CONTROL   *
003300*                         (PETICION DE INTERVENCION, PROYECTO   *
003400*                         IMPOSICION A PLAZO).                  *
003410* 2013-03-11 MCR  CT-511  SE NORMALIZA EL TOTAL ACREDITADO A LA *
003420*                         PAREJA ENTERO/CENTIMOS; SE AJUSTA LA  *
003430*                         LLAMADA A BANK5 AL NUEVO NUMERO DE    *
003440*                         PARAMETROS.                           *
003500*--------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CUENTAS ASSIGN TO "CUENTAS"
004300         ORGANIZATION IS RELATIVE
004400         ACCESS MODE IS RANDOM
004500         RELATIVE KEY IS WS-CTA-SLOT
004600         FILE STATUS IS WS-FS-CTA.
004700     SELECT DEPOSITOS ASSIGN TO "DEPOSITOS"
004800         ORGANIZATION IS RELATIVE
004900         ACCESS MODE IS DYNAMIC
005000         RELATIVE KEY IS WS-PLZ-SLOT
005100         FILE STATUS IS WS-FS-PLZ.
005200     SELECT MOVIMIENTOS ASSIGN TO "MOVIMIENTOS"
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-FS-MOV.
005500     SELECT SWEEPRPT ASSIGN TO "SWEEPRPT"
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-FS-RPT.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CUENTAS
006200     LABEL RECORD STANDARD.
006300 COPY CTACOPY.
006400 FD  DEPOSITOS
006500     LABEL RECORD STANDARD.
006600 COPY PLZCOPY.
006610*--------------------------------------------------------------*
006620* VISTA PLANA DE PLZ-REGISTRO PARA EL VOLCADO DE DIAGNOSTICO    *
006630* DEL DEPOSITO QUE ESTABA LEYENDO EL BARRIDO CUANDO FALLA EL    *
006640* ABONO DEL VENCIMIENTO.                                       *
006650*--------------------------------------------------------------*
006660 01  PLZ-REGISTRO-LINEA REDEFINES PLZ-REGISTRO
006670                                 PIC X(140).
006700 FD  MOVIMIENTOS
006800     LABEL RECORD STANDARD.
006900 COPY MOVCOPY.
007000 FD  SWEEPRPT
007100     LABEL RECORD STANDARD.
007200 01  SWEEP-LINEA-DET.
007300     05  SWD-FD-ID               PIC 9(09).
007400     05  FILLER                  PIC X(02)  VALUE SPACES.
007500     05  SWD-ACCT-ID             PIC 9(09).
007600     05  FILLER                  PIC X(02)  VALUE SPACES.
007700     05  SWD-AMOUNT              PIC Z(11)9.99.
007800     05  FILLER                  PIC X(02)  VALUE SPACES.
007900     05  SWD-MATURITY-AMOUNT     PIC Z(11)9.99.
008000     05  FILLER                  PIC X(02)  VALUE SPACES.
008100     05  SWD-MATURITY-DATE       PIC 9(08).
008200     05  FILLER                  PIC X(23)  VALUE SPACES.
008300 01  SWEEP-LINEA-TOT.
008400     05  FILLER                  PIC X(12)
008500                                 VALUE "TOTAL LOTE: ".
008600     05  SWT-CONTADOR            PIC ZZZ,ZZ9.
008700     05  FILLER                  PIC X(21)
008800                                 VALUE " DEPOSITOS LIQUIDADOS".
008900     05  FILLER                  PIC X(15)
009000                                 VALUE " - ACREDITADO: ".
009100     05  SWT-TOTAL-ACREDITADO    PIC Z(11)9.99.
009200     05  FILLER                  PIC X(14)  VALUE SPACES.
009300
009400 WORKING-STORAGE SECTION.
009500*--------------------------------------------------------------*
009600* INDICADORES DE ESTADO DE FICHERO Y CONTADORES DE UN SOLO      *
009700* CAMPO: A 77, IGUAL QUE EN EL RESTO DE SUBRUTINAS DE LA BANCA  *
009800* DE LOTE.                                                      *
009900*--------------------------------------------------------------*
010000 77  WS-FS-CTA                   PIC X(02).
010100     88  WS-FS-OK                VALUE "00".
010200 77  WS-FS-PLZ                   PIC X(02).
010300     88  WS-FS-PLZ-OK            VALUE "00".
010400 77  WS-FS-MOV                   PIC X(02).
010500     88  WS-FS-MOV-OK            VALUE "00".
010600 77  WS-FS-RPT                   PIC X(02).
010700     88  WS-FS-RPT-OK            VALUE "00".
010800 77  WS-CTA-ENCONTRADA           PIC X(01).
010900     88  CTA-SI-ENCONTRADA       VALUE "S".
011000     88  CTA-NO-ENCONTRADA       VALUE "N".
011100 77  WS-RESULTADO-ABONO          PIC X(02).
011200 77  WS-CTA-SLOT                 PIC 9(09) COMP.
011300 77  WS-PLZ-SLOT                 PIC 9(09) COMP.
011400 77  WS-TXN-ID-ABONO             PIC 9(09) COMP.
011500 77  WS-CONTADOR-MATURED         PIC 9(07) COMP.
011600*--------------------------------------------------------------*
011700* TOTAL ACREDITADO EN PAREJA ENTERO/CENTIMOS; CENT-TOTAL-       *
011800* ACREDITADO ES EL ACUMULADOR DE TRABAJO EN CENTIMOS ENTEROS.   *
011900*--------------------------------------------------------------*
012000 77  WS-TOTAL-ACREDITADO-ENT     PIC S9(13) VALUE 0.
012100 77  WS-TOTAL-ACREDITADO-DEC     PIC 9(02) VALUE 0.
012200 77  CENT-TOTAL-ACREDITADO       PIC S9(15) VALUE 0.
012300 77  CENT-MATURITY-AMOUNT        PIC S9(15) VALUE 0.
012400 77  WS-SWD-AMOUNT-MOSTRAR       PIC S9(13)V99 COMP-3.
012500 77  WS-SWD-MATURITY-MOSTRAR     PIC S9(13)V99 COMP-3.
012600 77  WS-SWT-TOTAL-MOSTRAR        PIC S9(13)V99 COMP-3.
012700 01  WS-DESCRIPCION-VENCTO       PIC X(255).
011600 01  CAMPOS-FECHA.
011700     05  FECHA.
011800         10  ANO                 PIC 9(04).
011900         10  MES                 PIC 9(02).
012000         10  DIA                 PIC 9(02).
012100     05  HORA.
012200         10  HORAS               PIC 9(02).
012300         10  MINUTOS             PIC 9(02).
012400         10  SEGUNDOS            PIC 9(02).
012500         10  MILISEGUNDOS        PIC 9(02).
012600     05  DIF-GMT                 PIC S9(04).
012700 01  WS-FECHA-HOY-R REDEFINES CAMPOS-FECHA.
012800     05  WS-FECHA-HOY            PIC 9(08).
012900     05  FILLER                  PIC X(10).
012910 01  WS-MARCA-TIEMPO.
012920     05  WS-MT-FECHA             PIC 9(08).
012930     05  WS-MT-HORAS             PIC 9(02).
012940     05  WS-MT-MINUTOS           PIC 9(02).
012950     05  WS-MT-SEGUNDOS          PIC 9(02).
012960 01  WS-MARCA-TIEMPO-NUM REDEFINES WS-MARCA-TIEMPO
012970                                 PIC 9(14).
013000
013100 PROCEDURE DIVISION.
013200
013300 P10-INICIO.
013400     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
013410     MOVE WS-FECHA-HOY TO WS-MT-FECHA.
013420     MOVE HORAS TO WS-MT-HORAS.
013430     MOVE MINUTOS TO WS-MT-MINUTOS.
013440     MOVE SEGUNDOS TO WS-MT-SEGUNDOS.
013450     DISPLAY "BANK10: ARRANQUE DEL BARRIDO - HORA=" WS-MARCA-TIEMPO-NUM.
013500     MOVE ZERO TO WS-CONTADOR-MATURED.
013600     MOVE ZERO TO WS-TOTAL-ACREDITADO-ENT.
013610     MOVE ZERO TO WS-TOTAL-ACREDITADO-DEC.
013700
013800     OPEN I-O DEPOSITOS.
013900     IF NOT WS-FS-PLZ-OK
014000         DISPLAY "BANK10: NO SE PUEDE ABRIR DEPOSITOS ",
014100             WS-FS-PLZ
014200         GO TO P10-FIN
014300     END-IF.
014400     OPEN I-O CUENTAS.
014500     IF NOT WS-FS-OK
014600         DISPLAY "BANK10: NO SE PUEDE ABRIR CUENTAS ", WS-FS-CTA
014700         CLOSE DEPOSITOS
014800         GO TO P10-FIN
014900     END-IF.
015000     OPEN EXTEND MOVIMIENTOS.
015100     IF NOT WS-FS-MOV-OK
015200         OPEN OUTPUT MOVIMIENTOS
015300     END-IF.
015400     OPEN OUTPUT SWEEPRPT.
015500     IF NOT WS-FS-RPT-OK
015600         DISPLAY "BANK10: NO SE PUEDE ABRIR SWEEPRPT ", WS-FS-RPT
015700         CLOSE CUENTAS
015800         CLOSE DEPOSITOS
015900         CLOSE MOVIMIENTOS
016000         GO TO P10-FIN
016100     END-IF.
016200
016300     MOVE 1 TO WS-PLZ-SLOT.
016400     PERFORM P10-BARRIDO-VENCIMIENTOS
016500         THRU P10-BARRIDO-VENCIMIENTOS-EXIT
016600         UNTIL NOT WS-FS-PLZ-OK.
016700
016800     PERFORM P10-IMPRIMIR-INFORME
016900         THRU P10-IMPRIMIR-INFORME-EXIT.
017000
017100     CLOSE CUENTAS.
017200     CLOSE DEPOSITOS.
017300     CLOSE MOVIMIENTOS.
017400     CLOSE SWEEPRPT.
017500 P10-FIN.
017600     STOP RUN.
017700
017800*--------------------------------------------------------------*
017900* P10-BARRIDO-VENCIMIENTOS                                     *
018000* Lectura dinamica de DEPOSITOS slot a slot; todo deposito con  *
018100* FD-STATUS = ACTIVE cuya FD-MATURITY-DATE sea igual o anterior *
018200* a la fecha de proceso se liquida -- se abona                  *
018300* FD-MATURITY-AMOUNT en FD-ACCT-ID (CALL "BANK2"/CALL "BANK5",  *
018400* igual que el resto de la banca de lote) y se marca            *
018500* FD-STATUS = MATURED.                                          *
018600*--------------------------------------------------------------*
018700 P10-BARRIDO-VENCIMIENTOS.
018800     READ DEPOSITOS INTO PLZ-REGISTRO
018900         INVALID KEY
019000             GO TO P10-BARRIDO-VENCIMIENTOS-EXIT
019100     END-READ.
019200     ADD 1 TO WS-PLZ-SLOT.
019300     IF NOT PLZ-ACTIVO
019400         GO TO P10-BARRIDO-VENCIMIENTOS-EXIT
019500     END-IF.
019600     IF FD-MATURITY-DATE > WS-FECHA-HOY
019700         GO TO P10-BARRIDO-VENCIMIENTOS-EXIT
019800     END-IF.
019900
020000     CALL "BANK2" USING FD-ACCT-ID CTA-REGISTRO WS-CTA-ENCONTRADA
020100     END-CALL.
020200     IF CTA-NO-ENCONTRADA
020300         DISPLAY "BANK10: CUENTA INEXISTENTE PARA DEPOSITO ",
020400             FD-ID
020500         GO TO P10-BARRIDO-VENCIMIENTOS-EXIT
020600     END-IF.
020700
020800     STRING "VENCIMIENTO DEPOSITO " DELIMITED BY SIZE
020900         FD-ID DELIMITED BY SIZE
021000         INTO WS-DESCRIPCION-VENCTO.
021100     CALL "BANK5" USING FD-ACCT-ID ACCT-USER-ID
021150         FD-MATURITY-AMOUNT-ENT FD-MATURITY-AMOUNT-DEC
021200         WS-DESCRIPCION-VENCTO "ONLINE"
021300         WS-TXN-ID-ABONO WS-RESULTADO-ABONO
021400     END-CALL.
021500     IF WS-RESULTADO-ABONO NOT = "00"
021600         DISPLAY "BANK10: FALLO AL ABONAR VENCIMIENTO DEPOSITO ",
021700             FD-ID, " RC=", WS-RESULTADO-ABONO
021750         DISPLAY "BANK10: REGISTRO=" PLZ-REGISTRO-LINEA
021800         GO TO P10-BARRIDO-VENCIMIENTOS-EXIT
021900     END-IF.
022000
022100     SET PLZ-VENCIDO TO TRUE.
022200     MOVE WS-FECHA-HOY TO FD-UPDATED-DATE.
022300     COMPUTE WS-PLZ-SLOT = WS-PLZ-SLOT - 1.
022400     REWRITE PLZ-REGISTRO.
022500     COMPUTE WS-PLZ-SLOT = WS-PLZ-SLOT + 1.
022600
022700     ADD 1 TO WS-CONTADOR-MATURED.
022710     COMPUTE CENT-TOTAL-ACREDITADO =
022720         (WS-TOTAL-ACREDITADO-ENT * 100) + WS-TOTAL-ACREDITADO-DEC.
022730     COMPUTE CENT-MATURITY-AMOUNT =
022740         (FD-MATURITY-AMOUNT-ENT * 100) + FD-MATURITY-AMOUNT-DEC.
022750     ADD CENT-MATURITY-AMOUNT TO CENT-TOTAL-ACREDITADO.
022760     COMPUTE WS-TOTAL-ACREDITADO-ENT = CENT-TOTAL-ACREDITADO / 100.
022770     MOVE FUNCTION MOD(CENT-TOTAL-ACREDITADO, 100)
022780         TO WS-TOTAL-ACREDITADO-DEC.
022900     INITIALIZE SWEEP-LINEA-DET.
023000     MOVE FD-ID TO SWD-FD-ID.
023100     MOVE FD-ACCT-ID TO SWD-ACCT-ID.
023150     COMPUTE WS-SWD-AMOUNT-MOSTRAR =
023160         FD-AMOUNT-ENT + (FD-AMOUNT-DEC / 100).
023170     MOVE WS-SWD-AMOUNT-MOSTRAR TO SWD-AMOUNT.
023180     COMPUTE WS-SWD-MATURITY-MOSTRAR =
023190         FD-MATURITY-AMOUNT-ENT + (FD-MATURITY-AMOUNT-DEC / 100).
023200     MOVE WS-SWD-MATURITY-MOSTRAR TO SWD-MATURITY-AMOUNT.
023400     MOVE FD-MATURITY-DATE TO SWD-MATURITY-DATE.
023500     WRITE SWEEP-LINEA-DET.
023600 P10-BARRIDO-VENCIMIENTOS-EXIT.
023700     EXIT.
023800
023900*--------------------------------------------------------------*
024000* P10-IMPRIMIR-INFORME                                         *
024100* Linea de totales del informe de barrido de vencimientos:      *
024200* numero de depositos liquidados e importe total acreditado.    *
024300*--------------------------------------------------------------*
024400 P10-IMPRIMIR-INFORME.
024500     INITIALIZE SWEEP-LINEA-TOT.
024600     MOVE WS-CONTADOR-MATURED TO SWT-CONTADOR.
024650     COMPUTE WS-SWT-TOTAL-MOSTRAR =
024660         WS-TOTAL-ACREDITADO-ENT + (WS-TOTAL-ACREDITADO-DEC / 100).
024700     MOVE WS-SWT-TOTAL-MOSTRAR TO SWT-TOTAL-ACREDITADO.
024800     WRITE SWEEP-LINEA-TOT.
024900 P10-IMPRIMIR-INFORME-EXIT.
025000     EXIT.
025100
025200 END PROGRAM BANK10.
