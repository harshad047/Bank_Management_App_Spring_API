000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK9.
000300 AUTHOR. J L GRACIA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA MINORISTA.
000500 DATE-WRITTEN. 20/02/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
000800*--------------------------------------------------------------*
000900* BANK9 - EXTRACTO DE CUENTA, ANULACION DE MOVIMIENTOS E INFORME*
001000*         DE MOVIMIENTOS DE IMPORTE ELEVADO / SOSPECHOSOS       *
001100*         SUBRUTINA COMUN DE LOTE QUE RECORRE EL DIARIO DE       *
001200*         MOVIMIENTOS PARA RECONSTRUIR EL SALDO DE APERTURA DE  *
001300*         UN EXTRACTO, ANULAR UN MOVIMIENTO YA ANOTADO, O        *
001400*         LISTAR LOS MOVIMIENTOS QUE SUPERAN LOS UMBRALES DE     *
001500*         VIGILANCIA DE RIESGOS.                                *
001600*--------------------------------------------------------------*
001700* HISTORIAL DE CAMBIOS                                         *
001800* ---------- ---- ------- ------------------------------------ *
001900* 20/02/1991 JLG  SL-166  ALTA INICIAL. PANTALLA DE CONSULTA DE *
002000*                         MOVIMIENTOS Y TRANSFERENCIAS PROGRAMA-*
002100*                         DAS CON FILTRO POR FECHA E IMPORTE.    *
002200* 23/06/1994 JLG  SL-247  SE UNIFICA EL DIARIO DE MOVIMIENTOS    *
002300*                         CON EL RESTO DE PROGRAMAS (MOVCOPY).   *
002400* 19/11/1998 MCR  Y2K-04  REVISION Y2K: FECHAS A CCYYMMDD EN EL  *
002500*                         DIARIO DE MOVIMIENTOS.                 *
002600* 08/05/2001 PAS  CT-318  SE DEJA DE SER PANTALLA Y PASA A SER   *
002700*                         SUBRUTINA COMUN DE LOTE (PROYECTO      *
002800*                         BATCH-CTAS). SE ELIMINA LA SCREEN       *
002900*                         SECTION Y LA PAGINACION INTERACTIVA.   *
003000* 11/03/2004 MCR  CT-340  SE ANADE LA RECONSTRUCCION DEL SALDO   *
003100*                         DE APERTURA DE EXTRACTOS (PETICION DE  *
003200*                         BANCA MINORISTA, PROYECTO EXTRACTOS).  *
003300* 02/02/2006 MCR  CT-402  SE ANADE LA ANULACION DE MOVIMIENTOS   *
003400*                         YA ANOTADOS EN EL DIARIO.              *
003500* 17/10/2012 PAS  CT-490  SE ANADE EL INFORME DE MOVIMIENTOS DE  *
003600*                         IMPORTE ELEVADO Y SOSPECHOSOS A         *
003700*                         PETICION DE CUMPLIMIENTO NORMATIVO.    *
003800* 2013-03-11 MCR  CT-511  SE NORMALIZA EL SALDO DE APERTURA/     *
003900*                         CIERRE Y EL UMBRAL DE SOSPECHA A LA    *
004000*                         PAREJA ENTERO/CENTIMOS; SE AJUSTAN LAS *
004100*                         LLAMADAS A BANK4/BANK5 AL NUEVO        *
004200*                         NUMERO DE PARAMETROS.                  *
004300*--------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CUENTAS ASSIGN TO "CUENTAS"
005100         ORGANIZATION IS RELATIVE
005200         ACCESS MODE IS RANDOM
005300         RELATIVE KEY IS WS-CTA-SLOT
005400         FILE STATUS IS WS-FS-CTA.
005500     SELECT MOVIMIENTOS ASSIGN TO "MOVIMIENTOS"
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-FS-MOV.
005800     SELECT ALERTRPT ASSIGN TO "ALERTRPT"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-FS-RPT.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CUENTAS
006500     LABEL RECORD STANDARD.
006600 COPY CTACOPY.
006700 FD  MOVIMIENTOS
006800     LABEL RECORD STANDARD.
006900 COPY MOVCOPY.
007000*--------------------------------------------------------------*
007100* VISTA PLANA DE MOV-REGISTRO PARA EL VOLCADO DE DIAGNOSTICO    *
007200* DEL ULTIMO MOVIMIENTO LEIDO CUANDO FALLA EL EXTRACTO O LA     *
007300* REVERSION.                                                   *
007400*--------------------------------------------------------------*
007500 01  MOV-REGISTRO-LINEA REDEFINES MOV-REGISTRO
007600                                 PIC X(342).
007700 FD  ALERTRPT
007800     LABEL RECORD STANDARD.
007900 01  ALERT-LINEA.
008000     05  ALR-TXN-ID              PIC 9(09).
008100     05  FILLER                  PIC X(02)  VALUE SPACES.
008200     05  ALR-TXN-ACCT-ID         PIC 9(09).
008300     05  FILLER                  PIC X(02)  VALUE SPACES.
008400     05  ALR-TXN-AMOUNT          PIC Z(11)9.99.
008500     05  FILLER                  PIC X(02)  VALUE SPACES.
008600     05  ALR-TXN-TIME            PIC 9(14).
008700     05  FILLER                  PIC X(02)  VALUE SPACES.
008800     05  ALR-MOTIVO              PIC X(12).
008900     05  FILLER                  PIC X(08)  VALUE SPACES.
009000
009100 WORKING-STORAGE SECTION.
009200*--------------------------------------------------------------*
009300* INDICADORES DE ESTADO DE FICHERO Y CONTADORES DE UN SOLO      *
009400* CAMPO: A 77, IGUAL QUE EN EL RESTO DE SUBRUTINAS DE LA BANCA  *
009500* DE LOTE.                                                      *
009600*--------------------------------------------------------------*
009700 77  WS-FS-CTA                   PIC X(02).
009800     88  WS-FS-OK                VALUE "00".
009900 77  WS-FS-MOV                   PIC X(02).
010000     88  WS-FS-MOV-OK            VALUE "00".
010100 77  WS-FS-RPT                   PIC X(02).
010200     88  WS-FS-RPT-OK            VALUE "00".
010300 77  WS-CTA-ENCONTRADA           PIC X(01).
010400     88  CTA-SI-ENCONTRADA       VALUE "S".
010500     88  CTA-NO-ENCONTRADA       VALUE "N".
010600 77  WS-TXN-ENCONTRADO           PIC X(01).
010700     88  TXN-SI-ENCONTRADO       VALUE "S".
010800     88  TXN-NO-ENCONTRADO       VALUE "N".
010900 77  WS-RESULTADO                PIC X(02).
011000     88  BANK9-RESULT-OK         VALUE "00".
011100     88  BANK9-RESULT-CTA-INEXIST VALUE "10".
011200     88  BANK9-RESULT-TXN-INEXIST VALUE "20".
011300     88  BANK9-RESULT-CARGO-FALLO VALUE "21".
011400     88  BANK9-RESULT-ABONO-FALLO VALUE "22".
011500 77  WS-CTA-SLOT                 PIC 9(09) COMP.
011600 77  WS-TXN-ID-REVERSO           PIC 9(09) COMP.
011700*--------------------------------------------------------------*
011800* SALDOS Y UMBRAL EN PAREJA ENTERO/CENTIMOS; LOS CAMPOS CENT-   *
011900* SON EL ACUMULADOR DE TRABAJO EN CENTIMOS ENTEROS.             *
012000*--------------------------------------------------------------*
012100 77  WS-SALDO-APERTURA-ENT       PIC S9(13) VALUE 0.
012200 77  WS-SALDO-APERTURA-DEC       PIC 9(02) VALUE 0.
012300 77  WS-SALDO-CIERRE-ENT         PIC S9(13) VALUE 0.
012400 77  WS-SALDO-CIERRE-DEC         PIC 9(02) VALUE 0.
012500 77  WS-UMBRAL-SOSPECHOSO-ENT    PIC S9(13) VALUE 50000.
012600 77  WS-UMBRAL-SOSPECHOSO-DEC    PIC 9(02) VALUE 0.
012700 77  WS-DIAS-VENTANA             PIC 9(05) COMP VALUE 30.
012800 77  CENT-SALDO-APERTURA         PIC S9(15) VALUE 0.
012900 77  CENT-SALDO-CIERRE           PIC S9(15) VALUE 0.
013000 77  CENT-TXN-AMOUNT             PIC S9(15) VALUE 0.
013100 77  CENT-UMBRAL-ELEVADO         PIC S9(15) VALUE 0.
013200 77  CENT-UMBRAL-SOSPECHOSO      PIC S9(15) VALUE 0.
013300 77  WS-TXN-IMPORTE-MOSTRAR      PIC S9(13)V99 COMP-3.
013400 01  WS-DESCRIPCION-REVERSO      PIC X(255).
013500 01  WS-TXN-FECHA                PIC 9(08).
013600*--------------------------------------------------------------*
013700* VISTA DESGLOSADA DE WS-TXN-FECHA PARA LOS MENSAJES DE         *
013800* DIAGNOSTICO DEL FILTRO DE FECHAS DEL EXTRACTO DE CUENTA.      *
013900*--------------------------------------------------------------*
014000 01  WS-TXN-FECHA-R REDEFINES WS-TXN-FECHA.
014100     05  WS-TF-ANO               PIC 9(04).
014200     05  WS-TF-MES               PIC 9(02).
014300     05  WS-TF-DIA               PIC 9(02).
014400 01  WS-HOY-EPOCA                PIC S9(09) COMP.
014500 01  WS-TXN-EPOCA                PIC S9(09) COMP.
014600 01  WS-DIAS-TRANSCURRIDOS       PIC S9(09) COMP.
014700*--------------------------------------------------------------*
014800* CAMPOS DE TRABAJO DE LA CONVERSION FECHA -> DIA DE EPOCA       *
014900* (ALGORITMO DE DIA JULIANO "DAYS-FROM-CIVIL", VALIDO PARA       *
015000*  CUALQUIER FECHA POSTERIOR AL ANO 0000; AQUI SOLO SE USA CON   *
015100*  FECHAS DE BANCA, SIEMPRE POSITIVAS, POR LO QUE LAS DIVISIONES *
015200*  ENTERAS TRUNCADAS DEL COMPILADOR SE COMPORTAN COMO UN         *
015300*  REDONDEO HACIA ABAJO Y EL CALCULO ES EXACTO).                 *
015400*--------------------------------------------------------------*
015500 01  WS-EPOCA-TRABAJO.
015600     05  WS-EP-ANO               PIC S9(09) COMP.
015700     05  WS-EP-MES               PIC S9(09) COMP.
015800     05  WS-EP-DIA               PIC S9(09) COMP.
015900     05  WS-EP-ANO-AJUST         PIC S9(09) COMP.
016000     05  WS-EP-MES-AJUST         PIC S9(09) COMP.
016100     05  WS-EP-ERA               PIC S9(09) COMP.
016200     05  WS-EP-AOE               PIC S9(09) COMP.
016300     05  WS-EP-DOY               PIC S9(09) COMP.
016400     05  WS-EP-DOE               PIC S9(09) COMP.
016500     05  WS-EP-RESULTADO         PIC S9(09) COMP.
016600 01  CAMPOS-FECHA.
016700     05  FECHA.
016800         10  ANO                 PIC 9(04).
016900         10  MES                 PIC 9(02).
017000         10  DIA                 PIC 9(02).
017100     05  HORA.
017200         10  HORAS               PIC 9(02).
017300         10  MINUTOS             PIC 9(02).
017400         10  SEGUNDOS            PIC 9(02).
017500         10  MILISEGUNDOS        PIC 9(02).
017600     05  DIF-GMT                 PIC S9(04).
017700 01  WS-FECHA-HOY-R REDEFINES CAMPOS-FECHA.
017800     05  WS-FECHA-HOY            PIC 9(08).
017900     05  FILLER                  PIC X(10).
018000
018100 LINKAGE SECTION.
018200 01  LK-FUNCION                  PIC X(01).
018300     88  FUNCION-EXTRACTO        VALUE "E".
018400     88  FUNCION-REVERSAR        VALUE "R".
018500     88  FUNCION-INFORME         VALUE "I".
018600 01  LK-ACCT-ID                  PIC 9(09).
018700 01  LK-FECHA-DESDE              PIC 9(08).
018800 01  LK-FECHA-HASTA              PIC 9(08).
018900 01  LK-TXN-ID                   PIC 9(09).
019000 01  LK-TXN-USER-ID              PIC 9(09).
019100 01  LK-TXN-CHANNEL              PIC X(10).
019200 01  LK-UMBRAL-ELEVADO-ENT       PIC S9(13).
019300 01  LK-UMBRAL-ELEVADO-DEC       PIC 9(02).
019400 01  LK-SALDO-APERTURA-ENT       PIC S9(13).
019500 01  LK-SALDO-APERTURA-DEC       PIC 9(02).
019600 01  LK-SALDO-CIERRE-ENT         PIC S9(13).
019700 01  LK-SALDO-CIERRE-DEC         PIC 9(02).
019800 01  LK-RESULTADO                PIC X(02).
019900
020000 PROCEDURE DIVISION USING LK-FUNCION LK-ACCT-ID LK-FECHA-DESDE
020100                          LK-FECHA-HASTA LK-TXN-ID LK-TXN-USER-ID
020200                          LK-TXN-CHANNEL
020300                          LK-UMBRAL-ELEVADO-ENT
020400                          LK-UMBRAL-ELEVADO-DEC
020500                          LK-SALDO-APERTURA-ENT
020600                          LK-SALDO-APERTURA-DEC
020700                          LK-SALDO-CIERRE-ENT
020800                          LK-SALDO-CIERRE-DEC
020900                          LK-RESULTADO.
021000
021100 P9-INICIO.
021200     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
021300     SET BANK9-RESULT-OK TO TRUE.
021400     IF FUNCION-EXTRACTO
021500         PERFORM P9-EXTRACTO-CUENTA
021600             THRU P9-EXTRACTO-CUENTA-EXIT
021700     ELSE
021800         IF FUNCION-REVERSAR
021900             PERFORM P9-REVERSAR-MOVIMIENTO
022000                 THRU P9-REVERSAR-MOVIMIENTO-EXIT
022100         ELSE
022200             IF FUNCION-INFORME
022300                 PERFORM P9-INFORME-SOSPECHOSAS
022400                     THRU P9-INFORME-SOSPECHOSAS-EXIT
022500             END-IF
022600         END-IF
022700     END-IF.
022800     MOVE WS-SALDO-APERTURA-ENT TO LK-SALDO-APERTURA-ENT.
022900     MOVE WS-SALDO-APERTURA-DEC TO LK-SALDO-APERTURA-DEC.
023000     MOVE WS-SALDO-CIERRE-ENT TO LK-SALDO-CIERRE-ENT.
023100     MOVE WS-SALDO-CIERRE-DEC TO LK-SALDO-CIERRE-DEC.
023200     MOVE WS-TXN-ID-REVERSO TO LK-TXN-ID.
023300     MOVE WS-RESULTADO TO LK-RESULTADO.
023400     GOBACK.
023500
023600*--------------------------------------------------------------*
023700* P9-EXTRACTO-CUENTA                                           *
023800* Reconstruye el saldo de apertura deshaciendo, a partir del    *
023900* saldo actual, todos los movimientos posteriores a             *
024000* LK-FECHA-DESDE dentro del rango solicitado (abono se resta,   *
024100* cargo se suma). El saldo de cierre es siempre el saldo        *
024200* actual de la cuenta. TODO EL DESHACER SE LLEVA EN CENTIMOS    *
024300* ENTEROS.                                                      *
024400*--------------------------------------------------------------*
024500 P9-EXTRACTO-CUENTA.
024600     CALL "BANK2" USING LK-ACCT-ID CTA-REGISTRO WS-CTA-ENCONTRADA
024700     END-CALL.
024800     IF CTA-NO-ENCONTRADA
024900         SET BANK9-RESULT-CTA-INEXIST TO TRUE
025000         GO TO P9-EXTRACTO-CUENTA-EXIT
025100     END-IF.
025200     MOVE ACCT-BALANCE-ENT TO WS-SALDO-APERTURA-ENT.
025300     MOVE ACCT-BALANCE-DEC TO WS-SALDO-APERTURA-DEC.
025400     MOVE ACCT-BALANCE-ENT TO WS-SALDO-CIERRE-ENT.
025500     MOVE ACCT-BALANCE-DEC TO WS-SALDO-CIERRE-DEC.
025600
025700     OPEN INPUT MOVIMIENTOS.
025800     IF NOT WS-FS-MOV-OK
025900         GO TO P9-EXTRACTO-CUENTA-EXIT
026000     END-IF.
026100 P9-LEER-MOV-EXTRACTO.
026200     READ MOVIMIENTOS NEXT RECORD AT END
026300         GO TO P9-FIN-EXTRACTO
026400     END-READ.
026500     IF TXN-ACCT-ID NOT = LK-ACCT-ID
026600         GO TO P9-LEER-MOV-EXTRACTO
026700     END-IF.
026800     COMPUTE WS-TXN-FECHA = (MOV-FH-ANO * 10000)
026900                          + (MOV-FH-MES * 100) + MOV-FH-DIA.
027000     IF WS-TXN-FECHA < LK-FECHA-DESDE OR
027100             WS-TXN-FECHA > LK-FECHA-HASTA
027200         GO TO P9-LEER-MOV-EXTRACTO
027300     END-IF.
027400     IF WS-TXN-FECHA > LK-FECHA-DESDE
027500         COMPUTE CENT-SALDO-APERTURA =
027600             (WS-SALDO-APERTURA-ENT * 100) + WS-SALDO-APERTURA-DEC
027700         COMPUTE CENT-TXN-AMOUNT =
027800             (TXN-AMOUNT-ENT * 100) + TXN-AMOUNT-DEC
027900         IF MOV-ES-ABONO
028000             SUBTRACT CENT-TXN-AMOUNT FROM CENT-SALDO-APERTURA
028100         ELSE
028200             ADD CENT-TXN-AMOUNT TO CENT-SALDO-APERTURA
028300         END-IF
028400         COMPUTE WS-SALDO-APERTURA-ENT = CENT-SALDO-APERTURA / 100
028500         MOVE FUNCTION MOD(CENT-SALDO-APERTURA, 100)
028600             TO WS-SALDO-APERTURA-DEC
028700     END-IF.
028800     GO TO P9-LEER-MOV-EXTRACTO.
028900 P9-FIN-EXTRACTO.
029000     CLOSE MOVIMIENTOS.
029100     SET BANK9-RESULT-OK TO TRUE.
029200 P9-EXTRACTO-CUENTA-EXIT.
029300     EXIT.
029400
029500*--------------------------------------------------------------*
029600* P9-REVERSAR-MOVIMIENTO                                       *
029700* Localiza el movimiento original por TXN-ID, invierte          *
029800* CARGO<->ABONO y aplica el ajuste de saldo contrario llamando  *
029900* a BANK4/BANK5, con la narrativa prefijada "REVERSAL: ", y     *
030000* pasando el importe ya anotado (TXN-AMOUNT-ENT/-DEC) tal cual. *
030100*--------------------------------------------------------------*
030200 P9-REVERSAR-MOVIMIENTO.
030300     SET TXN-NO-ENCONTRADO TO TRUE.
030400     OPEN INPUT MOVIMIENTOS.
030500     IF NOT WS-FS-MOV-OK
030600         SET BANK9-RESULT-TXN-INEXIST TO TRUE
030700         GO TO P9-REVERSAR-MOVIMIENTO-EXIT
030800     END-IF.
030900 P9-LEER-MOV-REVERSO.
031000     READ MOVIMIENTOS NEXT RECORD AT END
031100         GO TO P9-FIN-LECTURA-REVERSO
031200     END-READ.
031300     IF TXN-ID = LK-TXN-ID
031400         SET TXN-SI-ENCONTRADO TO TRUE
031500         GO TO P9-FIN-LECTURA-REVERSO
031600     END-IF.
031700     GO TO P9-LEER-MOV-REVERSO.
031800 P9-FIN-LECTURA-REVERSO.
031900     CLOSE MOVIMIENTOS.
032000     IF TXN-NO-ENCONTRADO
032100         SET BANK9-RESULT-TXN-INEXIST TO TRUE
032200         GO TO P9-REVERSAR-MOVIMIENTO-EXIT
032300     END-IF.
032400
032500     CALL "BANK2" USING TXN-ACCT-ID CTA-REGISTRO WS-CTA-ENCONTRADA
032600     END-CALL.
032700     IF CTA-NO-ENCONTRADA
032800         SET BANK9-RESULT-CTA-INEXIST TO TRUE
032900         GO TO P9-REVERSAR-MOVIMIENTO-EXIT
033000     END-IF.
033100
033200     STRING "REVERSAL: " DELIMITED BY SIZE
033300             TXN-DESCRIPTION DELIMITED BY SIZE
033400             INTO WS-DESCRIPCION-REVERSO
033500     END-STRING.
033600
033700     IF MOV-ES-CARGO
033800         CALL "BANK5" USING TXN-ACCT-ID ACCT-USER-ID
033900             TXN-AMOUNT-ENT TXN-AMOUNT-DEC
034000             WS-DESCRIPCION-REVERSO LK-TXN-CHANNEL
034100             WS-TXN-ID-REVERSO WS-RESULTADO
034200         END-CALL
034300         IF WS-RESULTADO NOT = "00"
034400             SET BANK9-RESULT-ABONO-FALLO TO TRUE
034500             GO TO P9-REVERSAR-MOVIMIENTO-EXIT
034600         END-IF
034700     ELSE
034800         CALL "BANK4" USING TXN-ACCT-ID ACCT-USER-ID
034900             TXN-AMOUNT-ENT TXN-AMOUNT-DEC
035000             WS-DESCRIPCION-REVERSO LK-TXN-CHANNEL
035100             WS-TXN-ID-REVERSO WS-RESULTADO
035200         END-CALL
035300         IF WS-RESULTADO NOT = "00"
035400             SET BANK9-RESULT-CARGO-FALLO TO TRUE
035500             GO TO P9-REVERSAR-MOVIMIENTO-EXIT
035600         END-IF
035700     END-IF.
035800     SET BANK9-RESULT-OK TO TRUE.
035900 P9-REVERSAR-MOVIMIENTO-EXIT.
036000     EXIT.
036100
036200*--------------------------------------------------------------*
036300* P9-INFORME-SOSPECHOSAS                                       *
036400* Informe de movimientos de importe elevado / sospechosos,      *
036500* recorrido plano sin rupturas de control: importe elevado es   *
036600* cualquier movimiento por encima de LK-UMBRAL-ELEVADO; sospe-   *
036700* choso es un cargo superior a WS-UMBRAL-SOSPECHOSO en los       *
036800* ultimos WS-DIAS-VENTANA dias. LAS COMPARACIONES DE IMPORTE SE *
036900* HACEN EN CENTIMOS ENTEROS.                                    *
037000*--------------------------------------------------------------*
037100 P9-INFORME-SOSPECHOSAS.
037200     PERFORM P9-CALC-DIAS-EPOCA
037300         THRU P9-CALC-DIAS-EPOCA-EXIT.
037400     MOVE WS-EP-RESULTADO TO WS-HOY-EPOCA.
037500     COMPUTE CENT-UMBRAL-ELEVADO =
037600         (LK-UMBRAL-ELEVADO-ENT * 100) + LK-UMBRAL-ELEVADO-DEC.
037700     COMPUTE CENT-UMBRAL-SOSPECHOSO =
037800         (WS-UMBRAL-SOSPECHOSO-ENT * 100) + WS-UMBRAL-SOSPECHOSO-DEC.
037900
038000     OPEN INPUT MOVIMIENTOS.
038100     IF NOT WS-FS-MOV-OK
038200         GO TO P9-INFORME-SOSPECHOSAS-EXIT
038300     END-IF.
038400     OPEN OUTPUT ALERTRPT.
038500     IF NOT WS-FS-RPT-OK
038600         CLOSE MOVIMIENTOS
038700         GO TO P9-INFORME-SOSPECHOSAS-EXIT
038800     END-IF.
038900
039000 P9-LEER-MOV-INFORME.
039100     READ MOVIMIENTOS NEXT RECORD AT END
039200         GO TO P9-FIN-INFORME
039300     END-READ.
039400     COMPUTE CENT-TXN-AMOUNT =
039500         (TXN-AMOUNT-ENT * 100) + TXN-AMOUNT-DEC.
039600     COMPUTE WS-TXN-IMPORTE-MOSTRAR =
039700         TXN-AMOUNT-ENT + (TXN-AMOUNT-DEC / 100).
039800     IF CENT-TXN-AMOUNT > CENT-UMBRAL-ELEVADO
039900         INITIALIZE ALERT-LINEA
040000         MOVE TXN-ID TO ALR-TXN-ID
040100         MOVE TXN-ACCT-ID TO ALR-TXN-ACCT-ID
040200         MOVE WS-TXN-IMPORTE-MOSTRAR TO ALR-TXN-AMOUNT
040300         MOVE TXN-TIME TO ALR-TXN-TIME
040400         MOVE "IMPORTE ELE." TO ALR-MOTIVO
040500         WRITE ALERT-LINEA
040600     ELSE
040700         IF MOV-ES-CARGO AND CENT-TXN-AMOUNT > CENT-UMBRAL-SOSPECHOSO
040800             MOVE MOV-FH-ANO TO WS-EP-ANO
040900             MOVE MOV-FH-MES TO WS-EP-MES
041000             MOVE MOV-FH-DIA TO WS-EP-DIA
041100             PERFORM P9-FECHA-A-EPOCA
041200                 THRU P9-FECHA-A-EPOCA-EXIT
041300             MOVE WS-EP-RESULTADO TO WS-TXN-EPOCA
041400             COMPUTE WS-DIAS-TRANSCURRIDOS =
041500                 WS-HOY-EPOCA - WS-TXN-EPOCA
041600             IF WS-DIAS-TRANSCURRIDOS <= WS-DIAS-VENTANA
041700                 INITIALIZE ALERT-LINEA
041800                 MOVE TXN-ID TO ALR-TXN-ID
041900                 MOVE TXN-ACCT-ID TO ALR-TXN-ACCT-ID
042000                 MOVE WS-TXN-IMPORTE-MOSTRAR TO ALR-TXN-AMOUNT
042100                 MOVE TXN-TIME TO ALR-TXN-TIME
042200                 MOVE "SOSPECHOSO"  TO ALR-MOTIVO
042300                 WRITE ALERT-LINEA
042400             END-IF
042500         END-IF
042600     END-IF.
042700     GO TO P9-LEER-MOV-INFORME.
042800 P9-FIN-INFORME.
042900     CLOSE MOVIMIENTOS.
043000     CLOSE ALERTRPT.
043100     SET BANK9-RESULT-OK TO TRUE.
043200 P9-INFORME-SOSPECHOSAS-EXIT.
043300     EXIT.
043400
043500*--------------------------------------------------------------*
043600* P9-CALC-DIAS-EPOCA                                           *
043700* Convierte la fecha de hoy (WS-FECHA-HOY) en dia de epoca,     *
043800* reutilizando P9-FECHA-A-EPOCA.                                *
043900*--------------------------------------------------------------*
044000 P9-CALC-DIAS-EPOCA.
044100     MOVE ANO TO WS-EP-ANO.
044200     MOVE MES TO WS-EP-MES.
044300     MOVE DIA TO WS-EP-DIA.
044400     PERFORM P9-FECHA-A-EPOCA THRU P9-FECHA-A-EPOCA-EXIT.
044500 P9-CALC-DIAS-EPOCA-EXIT.
044600     EXIT.
044700
044800*--------------------------------------------------------------*
044900* P9-FECHA-A-EPOCA                                             *
045000* Convierte WS-EP-ANO/MES/DIA en un numero de dia de epoca       *
045100* (algoritmo "days-from-civil"), dejando el resultado en         *
045200* WS-EP-RESULTADO. Sirve para restar dos fechas en dias.         *
045300*--------------------------------------------------------------*
045400 P9-FECHA-A-EPOCA.
045500     IF WS-EP-MES > 2
045600         MOVE WS-EP-ANO TO WS-EP-ANO-AJUST
045700         COMPUTE WS-EP-MES-AJUST = WS-EP-MES - 3
045800     ELSE
045900         COMPUTE WS-EP-ANO-AJUST = WS-EP-ANO - 1
046000         COMPUTE WS-EP-MES-AJUST = WS-EP-MES + 9
046100     END-IF.
046200     COMPUTE WS-EP-ERA = WS-EP-ANO-AJUST / 400.
046300     COMPUTE WS-EP-AOE = WS-EP-ANO-AJUST - (WS-EP-ERA * 400).
046400     COMPUTE WS-EP-DOY =
046500         ((153 * WS-EP-MES-AJUST) + 2) / 5 + WS-EP-DIA - 1.
046600     COMPUTE WS-EP-DOE = (WS-EP-AOE * 365) + (WS-EP-AOE / 4)
046700         - (WS-EP-AOE / 100) + WS-EP-DOY.
046800     COMPUTE WS-EP-RESULTADO =
046900         (WS-EP-ERA * 146097) + WS-EP-DOE - 719468.
047000 P9-FECHA-A-EPOCA-EXIT.
047100     EXIT.
047200
047300 END PROGRAM BANK9.
