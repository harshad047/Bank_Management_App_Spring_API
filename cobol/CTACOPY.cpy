000100*--------------------------------------------------------------*
000200* CTACOPY   - LAYOUT DEL FICHERO MAESTRO DE CUENTAS (CUENTAS)  *
000300*             UNA CUENTA POR SLOT RELATIVO, CLAVE = ACCT-ID.   *
000400*--------------------------------------------------------------*
000500* 1998-11-03 JLG  ALTA INICIAL DEL COPY AL SUSTITUIR LAS TRES   *
000600*                 COPIAS SUELTAS DE TAJETAREG QUE TENIA CADA   *
000700*                 PROGRAMA (PETICION SL-410).                 *
000800* 2004-02-17 MCR  SE AMPLIA CON CTA-TIPO-CUENTA Y CTA-ESTADO   *
000900*                 PARA DISTINGUIR CUENTAS DE NOMINA/EMPRESA.   *
001000*--------------------------------------------------------------*
001100  01  CTA-REGISTRO.
001200      05  ACCT-ID                     PIC 9(09).
001300      05  ACCT-USER-ID                PIC 9(09).
001400      05  ACCT-BRANCH-ID              PIC 9(09).
001500      05  ACCT-NUMBER                 PIC X(20).
001600      05  ACCT-TYPE                   PIC X(20).
001700          88  CTA-TIPO-AHORRO         VALUE "SAVINGS".
001800          88  CTA-TIPO-CORRIENTE      VALUE "CURRENT".
001900          88  CTA-TIPO-NOMINA         VALUE "SALARY".
002000          88  CTA-TIPO-EMPRESA        VALUE "BUSINESS".
002100      05  ACCT-BALANCE-ENT            PIC S9(13).
002110      05  ACCT-BALANCE-DEC            PIC 9(02).
002200      05  ACCT-STATUS                 PIC X(20).
002300          88  CTA-ACTIVA              VALUE "ACTIVE".
002400          88  CTA-INACTIVA            VALUE "INACTIVE".
002500          88  CTA-CERRADA             VALUE "CLOSED".
002600          88  CTA-SUSPENDIDA          VALUE "SUSPENDED".
002700      05  ACCT-CREATED-DATE           PIC 9(08).
002800      05  CTA-FECHA-ALTA-R REDEFINES ACCT-CREATED-DATE.
002900          10  CTA-ALTA-ANO            PIC 9(04).
003000          10  CTA-ALTA-MES            PIC 9(02).
003100          10  CTA-ALTA-DIA            PIC 9(02).
003200      05  FILLER                      PIC X(03).
003300*--------------------------------------------------------------*
