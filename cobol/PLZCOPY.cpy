000100*--------------------------------------------------------------*
000200* PLZCOPY   - LAYOUT DEL FICHERO MAESTRO DE DEPOSITOS A PLAZO   *
000300*             (DEPOSITOS), UN DEPOSITO POR SLOT RELATIVO,      *
000400*             CLAVE = FD-ID.                                   *
000500*--------------------------------------------------------------*
000600* 2001-05-14 JLG  ALTA INICIAL (PETICION PL-009, PRODUCTO DE    *
000700*                 IMPOSICION A PLAZO FIJO).                    *
000800* 2009-01-08 PAS  SE ANADE FD-STATUS = EARLY_CLOSE PARA LA      *
000900*                 CANCELACION ANTICIPADA (PETICION PL-118).    *
001000*--------------------------------------------------------------*
001100  01  PLZ-REGISTRO.
001200      05  FD-ID                       PIC 9(09).
001300      05  FD-APP-ID                   PIC 9(09).
001400      05  FD-USER-ID                  PIC 9(09).
001500      05  FD-ACCT-ID                  PIC 9(09).
001600      05  FD-AMOUNT-ENT               PIC S9(13).
001610      05  FD-AMOUNT-DEC               PIC 9(02).
001700      05  FD-TENURE-MONTHS            PIC 9(03).
001800      05  FD-INTEREST-RATE-ENT        PIC S9(03).
001810      05  FD-INTEREST-RATE-DEC        PIC 9(02).
001900      05  FD-MATURITY-AMOUNT-ENT      PIC S9(13).
001910      05  FD-MATURITY-AMOUNT-DEC      PIC 9(02).
002000      05  FD-START-DATE               PIC 9(08).
002100      05  PLZ-FECHA-INICIO-R REDEFINES FD-START-DATE.
002200          10  PLZ-INICIO-ANO          PIC 9(04).
002300          10  PLZ-INICIO-MES          PIC 9(02).
002400          10  PLZ-INICIO-DIA          PIC 9(02).
002500      05  FD-MATURITY-DATE            PIC 9(08).
002600      05  PLZ-FECHA-VENCE-R REDEFINES FD-MATURITY-DATE.
002700          10  PLZ-VENCE-ANO           PIC 9(04).
002800          10  PLZ-VENCE-MES           PIC 9(02).
002900          10  PLZ-VENCE-DIA           PIC 9(02).
003000      05  FD-STATUS                   PIC X(20).
003100          88  PLZ-ACTIVO              VALUE "ACTIVE".
003200          88  PLZ-CERRADO             VALUE "CLOSED".
003300          88  PLZ-PENDIENTE           VALUE "PENDING".
003400          88  PLZ-VENCIDO             VALUE "MATURED".
003500          88  PLZ-CANCEL-ANTICIPADA   VALUE "EARLY_CLOSE".
003600      05  FD-CREATED-DATE             PIC 9(08).
003700      05  FD-UPDATED-DATE             PIC 9(08).
003800      05  FILLER                      PIC X(14).
003900*--------------------------------------------------------------*
