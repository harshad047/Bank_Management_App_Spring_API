000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK4.
000300 AUTHOR. J L GRACIA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA MINORISTA.
000500 DATE-WRITTEN. 04/02/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
000800*--------------------------------------------------------------*
000900* BANK4 - RETIRADA DE EFECTIVO / VALIDACION Y CARGO EN CUENTA   *
001000*         IMPLEMENTA LA VALIDACION DE RETIRADAS (IMPORTE MINIMO,*
001100*         LIMITE POR OPERACION, LIMITE DIARIO) Y EL CARGO EN EL *
001200*         MAESTRO DE CUENTAS CON TOPE DE SALDO MINIMO. ANOTA EL *
001300*         MOVIMIENTO EN EL DIARIO DE MOVIMIENTOS.               *
001400*--------------------------------------------------------------*
001500* HISTORIAL DE CAMBIOS                                         *
001600* ---------- ---- ------- ------------------------------------ *
001700* 04/02/1988 JLG  SL-101  ALTA INICIAL. RETIRADA EN CAJERO CON   *
001800*                         PANTALLA DE INTRODUCCION DE IMPORTE.   *
001900* 17/07/1990 JLG  SL-144  SE LIMITA LA RETIRADA MAXIMA POR        *
002000*                         OPERACION A PETICION DE INTERVENCION.  *
002100* 12/03/1993 MCR  SL-210  SE ANADE EL CONTROL DE RETIRADA DIARIA  *
002200*                         ACUMULADA (PETICION DE AUDITORIA).     *
002300* 23/06/1994 JLG  SL-247  SE UNIFICA EL DIARIO DE MOVIMIENTOS CON *
002400*                         EL RESTO DE PROGRAMAS (MOVCOPY).       *
002500* 19/11/1998 MCR  Y2K-04  REVISION Y2K: FECHAS A CCYYMMDD EN EL   *
002600*                         DIARIO DE MOVIMIENTOS (FICHERO NUEVO).  *
002700* 08/05/2001 PAS  CT-318  SE DEJA DE SER PANTALLA Y PASA A SER    *
002800*                         SUBRUTINA COMUN DE LOTE INVOCADA DESDE  *
002900*                         BANK1 (PROYECTO BATCH-CTAS). SE ELIMINA *
003000*                         LA SCREEN SECTION Y EL ACCEPT TECLADO.  *
003100* 14/09/2003 MCR  CT-355  SE ANADE EL TOPE DE SALDO MINIMO TRAS   *
003200*                         EL CARGO (PETICION DE RIESGOS, 500.00). *
003300* 2013-03-11 MCR  CT-402  SE NORMALIZA EL IMPORTE, EL SALDO Y LOS *
003400*                         LIMITES A LA PAREJA ENTERO/CENTIMOS     *
003500*                         (IGUAL QUE EL RESTO DE LA BANCA DE      *
003600*                         LOTE); SE RETIRA EL CAMPO EMPAQUETADO   *
003700*                         QUE SE HABIA COLADO EN LA CONVERSION A  *
003800*                         SUBRUTINA.                              *
003900*--------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CUENTAS ASSIGN TO "CUENTAS"
004700         ORGANIZATION IS RELATIVE
004800         ACCESS MODE IS RANDOM
004900         RELATIVE KEY IS WS-CTA-SLOT
005000         FILE STATUS IS WS-FS-CTA.
005100     SELECT MOVIMIENTOS ASSIGN TO "MOVIMIENTOS"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-FS-MOV.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  CUENTAS
005800     LABEL RECORD STANDARD.
005900 COPY CTACOPY.
006000 FD  MOVIMIENTOS
006100     LABEL RECORD STANDARD.
006200 COPY MOVCOPY.
006300*--------------------------------------------------------------*
006400* VISTA PLANA DE MOV-REGISTRO PARA EL VOLCADO DE DIAGNOSTICO    *
006500* DEL ULTIMO MOVIMIENTO LEIDO CUANDO FALLA EL BARRIDO DIARIO.   *
006600*--------------------------------------------------------------*
006700 01  MOV-REGISTRO-LINEA REDEFINES MOV-REGISTRO
006800                                 PIC X(342).
006900
007000 WORKING-STORAGE SECTION.
007100*--------------------------------------------------------------*
007200* INDICADORES DE ESTADO DE FICHERO Y CONTADORES DE UN SOLO      *
007300* CAMPO: A 77, IGUAL QUE EN EL RESTO DE SUBRUTINAS DE LA BANCA  *
007400* DE LOTE.                                                      *
007500*--------------------------------------------------------------*
007600 77  WS-FS-CTA                   PIC X(02).
007700     88  WS-FS-OK                VALUE "00".
007800 77  WS-FS-MOV                   PIC X(02).
007900     88  WS-FS-MOV-OK            VALUE "00".
008000     88  WS-FS-MOV-EOF           VALUE "10".
008100 77  WS-CTA-ENCONTRADA           PIC X(01).
008200     88  CTA-SI-ENCONTRADA       VALUE "S".
008300     88  CTA-NO-ENCONTRADA       VALUE "N".
008400 77  WS-RESULTADO                PIC X(02).
008500     88  RETIRADA-OK             VALUE "00".
008600     88  RETIRADA-CTA-INEXIST    VALUE "10".
008700     88  RETIRADA-CTA-INACTIVA   VALUE "11".
008800     88  RETIRADA-IMPTE-MINIMO   VALUE "20".
008900     88  RETIRADA-LIMITE-OPER    VALUE "21".
009000     88  RETIRADA-LIMITE-DIA     VALUE "22".
009100     88  RETIRADA-SALDO-INSUF    VALUE "23".
009200     88  RETIRADA-SALDO-MINIMO   VALUE "24".
009300 77  WS-CTA-SLOT                 PIC 9(09) COMP.
009400 77  WS-ULTIMO-TXN-ID            PIC 9(09) COMP.
009500 77  WS-NUEVO-TXN-ID             PIC 9(09) COMP.
009600*--------------------------------------------------------------*
009700* ACUMULADOR DE RETIRADAS DEL DIA, SALDOS Y LIMITES, TODOS EN   *
009800* PAREJA ENTERO/CENTIMOS; LOS CAMPOS CENT- SON EL ACUMULADOR    *
009900* DE TRABAJO EN CENTIMOS ENTEROS PARA SUMAS Y COMPARACIONES.    *
010000*--------------------------------------------------------------*
010100 77  WS-RETIRADO-HOY-ENT         PIC S9(13) VALUE 0.
010200 77  WS-RETIRADO-HOY-DEC         PIC 9(02) VALUE 0.
010300 77  WS-SALDO-NUEVO-ENT          PIC S9(13) VALUE 0.
010400 77  WS-SALDO-NUEVO-DEC          PIC 9(02) VALUE 0.
010500 77  WS-IMPORTE-MINIMO-ENT       PIC S9(13) VALUE 1.
010600 77  WS-IMPORTE-MINIMO-DEC       PIC 9(02) VALUE 0.
010700 77  WS-LIMITE-OPERACION-ENT     PIC S9(13) VALUE 25000.
010800 77  WS-LIMITE-OPERACION-DEC     PIC 9(02) VALUE 0.
010900 77  WS-LIMITE-DIARIO-ENT        PIC S9(13) VALUE 50000.
011000 77  WS-LIMITE-DIARIO-DEC        PIC 9(02) VALUE 0.
011100 77  WS-SALDO-MINIMO-ENT         PIC S9(13) VALUE 500.
011200 77  WS-SALDO-MINIMO-DEC         PIC 9(02) VALUE 0.
011300 77  CENT-SALDO-CTA              PIC S9(15) VALUE 0.
011400 77  CENT-TXN-AMOUNT             PIC S9(15) VALUE 0.
011500 77  CENT-IMPORTE-MINIMO         PIC S9(15) VALUE 0.
011600 77  CENT-LIMITE-OPERACION       PIC S9(15) VALUE 0.
011700 77  CENT-LIMITE-DIARIO          PIC S9(15) VALUE 0.
011800 77  CENT-SALDO-MINIMO           PIC S9(15) VALUE 0.
011900 77  CENT-RETIRADO-HOY           PIC S9(15) VALUE 0.
012000 77  CENT-SALDO-TRAS-CARGO       PIC S9(15) VALUE 0.
012100 01  CAMPOS-FECHA.
012200     05  FECHA.
012300         10  ANO                 PIC 9(04).
012400         10  MES                 PIC 9(02).
012500         10  DIA                 PIC 9(02).
012600     05  HORA.
012700         10  HORAS               PIC 9(02).
012800         10  MINUTOS             PIC 9(02).
012900         10  SEGUNDOS            PIC 9(02).
013000         10  MILISEGUNDOS        PIC 9(02).
013100     05  DIF-GMT                 PIC S9(04).
013200 01  WS-FECHA-HOY-R REDEFINES CAMPOS-FECHA.
013300     05  WS-FECHA-HOY            PIC 9(08).
013400     05  FILLER                  PIC X(10).
013500 01  WS-MARCA-TIEMPO.
013600     05  WS-MT-FECHA             PIC 9(08).
013700     05  WS-MT-HORAS             PIC 9(02).
013800     05  WS-MT-MINUTOS           PIC 9(02).
013900     05  WS-MT-SEGUNDOS          PIC 9(02).
014000 01  WS-MARCA-TIEMPO-NUM REDEFINES WS-MARCA-TIEMPO
014010                                 PIC 9(14).
014020
014100 LINKAGE SECTION.
014200 01  LK-ACCT-ID                  PIC 9(09).
014300 01  LK-TXN-USER-ID              PIC 9(09).
014400 01  LK-TXN-AMOUNT-ENT           PIC S9(13).
014500 01  LK-TXN-AMOUNT-DEC           PIC 9(02).
014600 01  LK-TXN-DESCRIPTION          PIC X(255).
014700 01  LK-TXN-CHANNEL              PIC X(10).
014800 01  LK-TXN-ID                   PIC 9(09).
014900 01  LK-RESULTADO                PIC X(02).
015000
015100 PROCEDURE DIVISION USING LK-ACCT-ID LK-TXN-USER-ID
015200                          LK-TXN-AMOUNT-ENT LK-TXN-AMOUNT-DEC
015300                          LK-TXN-DESCRIPTION
015400                          LK-TXN-CHANNEL LK-TXN-ID
015500                          LK-RESULTADO.
015600
015700 P4-INICIO.
015800     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
015900     SET RETIRADA-OK TO TRUE.
016000     PERFORM P4-VALIDAR-RETIRADA THRU P4-VALIDAR-RETIRADA-EXIT.
016100     IF RETIRADA-OK
016200         PERFORM P4-CARGAR-CUENTA THRU P4-CARGAR-CUENTA-EXIT
016300     END-IF.
016400     MOVE WS-RESULTADO TO LK-RESULTADO.
016500     MOVE WS-NUEVO-TXN-ID TO LK-TXN-ID.
016600     GOBACK.
016700
016800*--------------------------------------------------------------*
016900* P4-VALIDAR-RETIRADA                                          *
017000* Comprueba importe minimo, cuenta activa, limite por operacion *
017100* y limite diario acumulado de retiradas (este ultimo se        *
017200* obtiene barriendo el diario de movimientos del dia). TODAS    *
017300* LAS COMPARACIONES DE IMPORTE SE HACEN EN CENTIMOS ENTEROS.    *
017400*--------------------------------------------------------------*
017500 P4-VALIDAR-RETIRADA.
017600     MOVE LK-ACCT-ID TO WS-CTA-SLOT.
017700     CALL "BANK2" USING LK-ACCT-ID CTA-REGISTRO WS-CTA-ENCONTRADA
017800     END-CALL.
017900     IF CTA-NO-ENCONTRADA
018000         SET RETIRADA-CTA-INEXIST TO TRUE
018100         GO TO P4-VALIDAR-RETIRADA-EXIT
018200     END-IF.
018300     IF NOT CTA-ACTIVA
018400         SET RETIRADA-CTA-INACTIVA TO TRUE
018500         GO TO P4-VALIDAR-RETIRADA-EXIT
018600     END-IF.
018700     COMPUTE CENT-TXN-AMOUNT =
018800         (LK-TXN-AMOUNT-ENT * 100) + LK-TXN-AMOUNT-DEC.
018900     COMPUTE CENT-IMPORTE-MINIMO =
019000         (WS-IMPORTE-MINIMO-ENT * 100) + WS-IMPORTE-MINIMO-DEC.
019100     IF CENT-TXN-AMOUNT < CENT-IMPORTE-MINIMO
019200         SET RETIRADA-IMPTE-MINIMO TO TRUE
019300         GO TO P4-VALIDAR-RETIRADA-EXIT
019400     END-IF.
019500     COMPUTE CENT-LIMITE-OPERACION =
019600         (WS-LIMITE-OPERACION-ENT * 100) + WS-LIMITE-OPERACION-DEC.
019700     IF CENT-TXN-AMOUNT > CENT-LIMITE-OPERACION
019800         SET RETIRADA-LIMITE-OPER TO TRUE
019900         GO TO P4-VALIDAR-RETIRADA-EXIT
020000     END-IF.
020100     PERFORM P4-SUMAR-RETIRADAS-HOY THRU P4-SUMAR-RETIRADAS-HOY-EXIT.
020200     COMPUTE CENT-RETIRADO-HOY =
020300         (WS-RETIRADO-HOY-ENT * 100) + WS-RETIRADO-HOY-DEC.
020400     COMPUTE CENT-LIMITE-DIARIO =
020500         (WS-LIMITE-DIARIO-ENT * 100) + WS-LIMITE-DIARIO-DEC.
020600     IF (CENT-RETIRADO-HOY + CENT-TXN-AMOUNT) > CENT-LIMITE-DIARIO
020700         SET RETIRADA-LIMITE-DIA TO TRUE
020800         GO TO P4-VALIDAR-RETIRADA-EXIT
020900     END-IF.
021000     COMPUTE CENT-SALDO-CTA =
021100         (ACCT-BALANCE-ENT * 100) + ACCT-BALANCE-DEC.
021200     IF CENT-SALDO-CTA < CENT-TXN-AMOUNT
021300         SET RETIRADA-SALDO-INSUF TO TRUE
021400         GO TO P4-VALIDAR-RETIRADA-EXIT
021500     END-IF.
021600     COMPUTE CENT-SALDO-TRAS-CARGO = CENT-SALDO-CTA - CENT-TXN-AMOUNT.
021700     COMPUTE CENT-SALDO-MINIMO =
021800         (WS-SALDO-MINIMO-ENT * 100) + WS-SALDO-MINIMO-DEC.
021900     IF CENT-SALDO-TRAS-CARGO < CENT-SALDO-MINIMO
022000         SET RETIRADA-SALDO-MINIMO TO TRUE
022100         GO TO P4-VALIDAR-RETIRADA-EXIT
022200     END-IF.
022300     SET RETIRADA-OK TO TRUE.
022400 P4-VALIDAR-RETIRADA-EXIT.
022500     EXIT.
022600
022700*--------------------------------------------------------------*
022800* P4-SUMAR-RETIRADAS-HOY                                       *
022900* Recorre el diario de movimientos (MOVCOPY) sumando los cargos*
023000* ya anotados hoy para esta cuenta, y de paso obtiene el ultimo*
023100* TXN-ID utilizado para numerar el movimiento que vamos a      *
023200* escribir (el fichero es secuencial, sin clave, tal y como    *
023300* viene haciendose desde BANK2/4/5/6/9/10 desde la unificacion *
023400* del diario).                                                *
023500*--------------------------------------------------------------*
023600 P4-SUMAR-RETIRADAS-HOY.
023700     MOVE 0 TO WS-RETIRADO-HOY-ENT.
023800     MOVE 0 TO WS-RETIRADO-HOY-DEC.
023900     MOVE 0 TO WS-ULTIMO-TXN-ID.
024000     OPEN INPUT MOVIMIENTOS.
024100     IF NOT WS-FS-MOV-OK
024200         GO TO P4-SUMAR-RETIRADAS-HOY-EXIT
024300     END-IF.
024400 P4-LEER-MOV.
024500     READ MOVIMIENTOS NEXT RECORD AT END
024600         GO TO P4-FIN-LECTURA-MOV
024700     END-READ.
024800     IF TXN-ID > WS-ULTIMO-TXN-ID
024900         MOVE TXN-ID TO WS-ULTIMO-TXN-ID
025000     END-IF.
025100     IF TXN-ACCT-ID = LK-ACCT-ID
025200             AND MOV-ES-CARGO
025300             AND TXN-CREATED-DATE = WS-FECHA-HOY
025400         COMPUTE CENT-RETIRADO-HOY =
025500             (WS-RETIRADO-HOY-ENT * 100) + WS-RETIRADO-HOY-DEC
025600         COMPUTE CENT-TXN-AMOUNT =
025700             (TXN-AMOUNT-ENT * 100) + TXN-AMOUNT-DEC
025800         ADD CENT-TXN-AMOUNT TO CENT-RETIRADO-HOY
025900         COMPUTE WS-RETIRADO-HOY-ENT = CENT-RETIRADO-HOY / 100
026000         MOVE FUNCTION MOD(CENT-RETIRADO-HOY, 100)
026100             TO WS-RETIRADO-HOY-DEC
026200     END-IF.
026300     GO TO P4-LEER-MOV.
026400 P4-FIN-LECTURA-MOV.
026500     CLOSE MOVIMIENTOS.
026600 P4-SUMAR-RETIRADAS-HOY-EXIT.
026700     EXIT.
026800
026900*--------------------------------------------------------------*
027000* P4-CARGAR-CUENTA                                             *
027100* Recalcula el saldo, reescribe CTA-REGISTRO y anota el cargo   *
027200* en el diario de movimientos con TXN-BALANCE-AFTER = nuevo     *
027300* saldo. EL DESCUENTO SE HACE PASANDO A CENTIMOS ENTEROS.       *
027400*--------------------------------------------------------------*
027500 P4-CARGAR-CUENTA.
027600     COMPUTE CENT-SALDO-CTA =
027700         (ACCT-BALANCE-ENT * 100) + ACCT-BALANCE-DEC.
027800     COMPUTE CENT-TXN-AMOUNT =
027900         (LK-TXN-AMOUNT-ENT * 100) + LK-TXN-AMOUNT-DEC.
028000     SUBTRACT CENT-TXN-AMOUNT FROM CENT-SALDO-CTA.
028100     COMPUTE ACCT-BALANCE-ENT = CENT-SALDO-CTA / 100.
028200     MOVE FUNCTION MOD(CENT-SALDO-CTA, 100) TO ACCT-BALANCE-DEC.
028300     MOVE ACCT-BALANCE-ENT TO WS-SALDO-NUEVO-ENT.
028400     MOVE ACCT-BALANCE-DEC TO WS-SALDO-NUEVO-DEC.
028500     MOVE LK-ACCT-ID TO WS-CTA-SLOT.
028600     OPEN I-O CUENTAS.
028700     IF NOT WS-FS-OK
028800         SET RETIRADA-CTA-INEXIST TO TRUE
028900         GO TO P4-CARGAR-CUENTA-EXIT
029000     END-IF.
029100     REWRITE CTA-REGISTRO INVALID KEY
029200         SET RETIRADA-CTA-INEXIST TO TRUE
029300     END-REWRITE.
029400     CLOSE CUENTAS.
029500
029600     ADD 1 TO WS-ULTIMO-TXN-ID GIVING WS-NUEVO-TXN-ID.
029700     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
029800     MOVE WS-FECHA-HOY TO WS-MT-FECHA.
029900     MOVE HORAS TO WS-MT-HORAS.
030000     MOVE MINUTOS TO WS-MT-MINUTOS.
030100     MOVE SEGUNDOS TO WS-MT-SEGUNDOS.
030200
030300     INITIALIZE MOV-REGISTRO.
030400     MOVE WS-NUEVO-TXN-ID        TO TXN-ID.
030500     MOVE LK-TXN-USER-ID         TO TXN-USER-ID.
030600     MOVE LK-ACCT-ID             TO TXN-ACCT-ID.
030700     SET MOV-ES-CARGO            TO TRUE.
030800     MOVE LK-TXN-AMOUNT-ENT      TO TXN-AMOUNT-ENT.
030900     MOVE LK-TXN-AMOUNT-DEC      TO TXN-AMOUNT-DEC.
031000     MOVE LK-TXN-DESCRIPTION     TO TXN-DESCRIPTION.
031100     MOVE WS-MARCA-TIEMPO-NUM    TO TXN-TIME.
031200     MOVE WS-SALDO-NUEVO-ENT     TO TXN-BALANCE-AFTER-ENT.
031300     MOVE WS-SALDO-NUEVO-DEC     TO TXN-BALANCE-AFTER-DEC.
031400     MOVE LK-TXN-CHANNEL         TO TXN-CHANNEL.
031500     MOVE WS-FECHA-HOY           TO TXN-CREATED-DATE.
031600
031700     OPEN EXTEND MOVIMIENTOS.
031800     IF NOT WS-FS-MOV-OK
031900         OPEN OUTPUT MOVIMIENTOS
032000     END-IF.
032100     WRITE MOV-REGISTRO.
032200     CLOSE MOVIMIENTOS.
032300 P4-CARGAR-CUENTA-EXIT.
032400     EXIT.
032500
032600 END PROGRAM BANK4.
