000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK2.
000300 AUTHOR. J L GRACIA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA MINORISTA.
000500 DATE-WRITTEN. 11/03/1987.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
000800*--------------------------------------------------------------*
000900* BANK2 - LECTURA DE CUENTA / CONSULTA DE SALDO                 *
001000*         RUTINA COMUN QUE ABRE EL MAESTRO DE CUENTAS, POSICIONA*
001100*         POR ACCT-ID (CLAVE RELATIVA) Y DEVUELVE EL REGISTRO    *
001200*         CTA-REGISTRO COMPLETO AL PROGRAMA QUE LA INVOCA.       *
001300*--------------------------------------------------------------*
001400* HISTORIAL DE CAMBIOS                                          *
001500* ---- ------ --- -------------------------------------------- *
001600* FECHA      INIC TICKET  DESCRIPCION                           *
001700* ---------- ---- ------- ------------------------------------ *
001800* 11/03/1987 JLG  SL-100  ALTA INICIAL. PANTALLA DE CONSULTA DE  *
001900*                         SALDO PARA EL CAJERO UNIZARBANK.       *
002000* 02/09/1989 JLG  SL-133  SE CORRIGE EL POSICIONAMIENTO CUANDO   *
002100*                         EL FICHERO DE MOVIMIENTOS ESTA VACIO.  *
002200* 14/01/1992 MCR  SL-201  SE SUSTITUYE EL BARRIDO DEL DIARIO DE  *
002300*                         MOVIMIENTOS POR LECTURA DIRECTA DEL    *
002400*                         MAESTRO DE CUENTAS (PROYECTO CTAMAE).  *
002500* 23/06/1994 JLG  SL-247  SE ANADE CHEQUEO DE FILE STATUS TRAS   *
002600*                         CADA APERTURA DEL MAESTRO DE CUENTAS.  *
002700* 19/11/1998 MCR  Y2K-04  REVISION Y2K: FECHAS DEL MAESTRO YA EN *
002800*                         FORMATO CCYYMMDD, SIN CAMBIOS DE CODIGO*
002900*                         EN ESTE PROGRAMA (SOLO VERIFICACION).  *
003000* 08/05/2001 PAS  CT-318  SE DEJA DE SER PANTALLA Y PASA A SER   *
003100*                         SUBRUTINA COMUN DE LOTE: SE ELIMINA LA *
003200*                         SCREEN SECTION Y SE DEVUELVE EL        *
003300*                         REGISTRO DE CUENTA POR LINKAGE EN VEZ  *
003400*                         DE PINTARLO EN PANTALLA (PROYECTO      *
003500*                         BATCH-CTAS, SUSTITUYE A LA CONSULTA DE *
003600*                         SALDO INTERACTIVA).                    *
003700* 02/02/2006 MCR  CT-402  SE ANADE WS-CTA-ENCONTRADA PARA QUE EL *
003800*                         LLAMANTE DISTINGA CUENTA INEXISTENTE   *
003900*                         DE ERROR DE FICHERO.                   *
004000*--------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CUENTAS ASSIGN TO "CUENTAS"
004800         ORGANIZATION IS RELATIVE
004900         ACCESS MODE IS RANDOM
005000         RELATIVE KEY IS WS-CTA-SLOT
005100         FILE STATUS IS WS-FS-CTA.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  CUENTAS
005600     LABEL RECORD STANDARD.
005700 COPY CTACOPY.
005710*--------------------------------------------------------------*
005720* VISTA PLANA DE CTA-REGISTRO PARA VOLCAR EL REGISTRO COMPLETO  *
005730* EN EL MENSAJE DE DIAGNOSTICO CUANDO FALLA LA APERTURA/LECTURA.*
005740*--------------------------------------------------------------*
005750 01  CTA-REGISTRO-LINEA REDEFINES CTA-REGISTRO
005760                                 PIC X(113).
005800
005900 WORKING-STORAGE SECTION.
006000 01  WS-SWITCHES.
006100     05  WS-FS-CTA               PIC X(02).
006200         88  WS-FS-OK            VALUE "00".
006300         88  WS-FS-NOTFOUND      VALUE "23".
006400 01  WS-CONTADORES.
006500     05  WS-CTA-SLOT             PIC 9(09) COMP.
006600 01  WS-CTA-ENCONTRADA           PIC X(01).
006700     88  CTA-SI-ENCONTRADA       VALUE "S".
006800     88  CTA-NO-ENCONTRADA       VALUE "N".
006900 01  WS-NOMBRE-FICHERO           PIC X(09) VALUE "CUENTAS".
007000*--------------------------------------------------------------*
007100* AREA DE TRABAJO PARA EL FORMATEO DE FECHA DEL SISTEMA          *
007200* (SE CONSERVA POR COMPATIBILIDAD CON LOS PROGRAMAS QUE LLAMAN A *
007300*  ESTA RUTINA Y AUN ESPERAN CAMPOS-FECHA EN WORKING-STORAGE).   *
007400*--------------------------------------------------------------*
007500 01  CAMPOS-FECHA.
007600     05  FECHA.
007700         10  ANO                 PIC 9(04).
007800         10  MES                 PIC 9(02).
007900         10  DIA                 PIC 9(02).
008000     05  HORA.
008100         10  HORAS               PIC 9(02).
008200         10  MINUTOS             PIC 9(02).
008300         10  SEGUNDOS            PIC 9(02).
008400         10  MILISEGUNDOS        PIC 9(02).
008500     05  DIF-GMT                 PIC S9(04).
008600 01  WS-FECHA-NUMERICA REDEFINES CAMPOS-FECHA.
008700     05  WS-FECHA-HOY            PIC 9(08).
008800     05  FILLER                  PIC X(10).
008810 01  WS-MARCA-TIEMPO.
008820     05  WS-MT-FECHA             PIC 9(08).
008830     05  WS-MT-HORAS             PIC 9(02).
008840     05  WS-MT-MINUTOS           PIC 9(02).
008850     05  WS-MT-SEGUNDOS          PIC 9(02).
008860 01  WS-MARCA-TIEMPO-NUM REDEFINES WS-MARCA-TIEMPO
008870                                 PIC 9(14).
008900
009000 LINKAGE SECTION.
009100 01  LK-ACCT-ID                  PIC 9(09).
009200 COPY CTACOPY REPLACING CTA-REGISTRO BY LK-CTA-REGISTRO.
009400 01  LK-CTA-ENCONTRADA           PIC X(01).
009500
009600 PROCEDURE DIVISION USING LK-ACCT-ID LK-CTA-REGISTRO
009700                          LK-CTA-ENCONTRADA.
009800
009900 P2-INICIO.
010000     MOVE LK-ACCT-ID TO WS-CTA-SLOT.
010100     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
010200     PERFORM P2-LEER-CUENTA THRU P2-LEER-CUENTA-EXIT.
010300     MOVE WS-CTA-ENCONTRADA TO LK-CTA-ENCONTRADA.
010400     GOBACK.
010500
010600*--------------------------------------------------------------*
010700* P2-LEER-CUENTA                                                *
010800* Abre el maestro de cuentas, posiciona por ACCT-ID (slot        *
010900* relativo) y devuelve el registro completo al llamante via      *
011000* LK-CTA-REGISTRO.                                               *
011100*--------------------------------------------------------------*
011200 P2-LEER-CUENTA.
011300     SET CTA-NO-ENCONTRADA TO TRUE.
011400     OPEN I-O CUENTAS.
011500     IF NOT WS-FS-OK
011600         PERFORM P2-ERROR-FICHERO THRU P2-ERROR-FICHERO-EXIT
011700         GO TO P2-LEER-CUENTA-EXIT
011800     END-IF.
011900
012000     READ CUENTAS INVALID KEY
012100         SET CTA-NO-ENCONTRADA TO TRUE
012200     NOT INVALID KEY
012300         SET CTA-SI-ENCONTRADA TO TRUE
012400         MOVE CTA-REGISTRO TO LK-CTA-REGISTRO
012500     END-READ.
012600
012700     CLOSE CUENTAS.
012800 P2-LEER-CUENTA-EXIT.
012900     EXIT.
013000
013100*--------------------------------------------------------------*
013200* P2-ERROR-FICHERO                                              *
013300* Se deja constancia del fichero y del FILE STATUS que ha        *
013400* fallado; el control de reintento queda en manos del llamante   *
013500* (esta rutina no PARA el lote).                                 *
013600*--------------------------------------------------------------*
013700 P2-ERROR-FICHERO.
013750     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
013760     MOVE WS-FECHA-HOY TO WS-MT-FECHA.
013770     MOVE HORAS TO WS-MT-HORAS.
013780     MOVE MINUTOS TO WS-MT-MINUTOS.
013790     MOVE SEGUNDOS TO WS-MT-SEGUNDOS.
013800     DISPLAY "BANK2: ERROR DE APERTURA EN " WS-NOMBRE-FICHERO
013900         " FILE STATUS=" WS-FS-CTA " HORA=" WS-MARCA-TIEMPO-NUM.
014000 P2-ERROR-FICHERO-EXIT.
014100     EXIT.
014200
014300 END PROGRAM BANK2.
