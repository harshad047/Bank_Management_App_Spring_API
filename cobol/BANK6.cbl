000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK6.
000300 AUTHOR. M CASTRO.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA MINORISTA.
000500 DATE-WRITTEN. 02/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
000800*--------------------------------------------------------------*
000900* BANK6 - TRANSFERENCIAS ENTRE CUENTAS                          *
001000*         VALIDA Y EJECUTA TRANSFERENCIAS INTERNAS (CARGO EN     *
001100*         CUENTA ORDENANTE, ABONO EN CUENTA DESTINO), ANULA      *
001200*         TRANSFERENCIAS PREVIAS Y RESUELVE EL LIMITE MENSUAL    *
001300*         ACUMULADO DE TRANSFERENCIAS DE UNA CUENTA.             *
001400*         SE INVOCA CON LK-FUNCION = "T" (TRANSFERIR),           *
001500*         "R" (REVERSAR) O "M" (CONSULTA DE LIMITE MENSUAL).     *
001600*--------------------------------------------------------------*
001700* HISTORIAL DE CAMBIOS                                         *
001800* ---------- ---- ------- ------------------------------------ *
001900* 02/05/1989 MCR  SL-121  ALTA INICIAL. TRANSFERENCIA A OTRA      *
002000*                         TARJETA DEL BANCO DESDE EL CAJERO.      *
002100* 09/01/1993 JLG  SL-205  SE ANADE LA COMPROBACION DE QUE LA      *
002200*                         CUENTA DESTINO EXISTE ANTES DE MOVER    *
002300*                         FONDOS (PETICION DE AUDITORIA).         *
002400* 23/06/1994 JLG  SL-247  SE UNIFICA EL DIARIO DE MOVIMIENTOS CON *
002500*                         EL RESTO DE PROGRAMAS (MOVCOPY).        *
002600* 10/11/1998 JLG  SL-390  ALTA DEL DIARIO DE TRANSFERENCIAS       *
002700*                         (TRFCOPY) PARA PODER AUDITAR Y ANULAR   *
002800*                         TRANSFERENCIAS YA REALIZADAS.           *
002900* 19/11/1998 MCR  Y2K-04  REVISION Y2K: FECHAS A CCYYMMDD EN LOS  *
003000*                         DOS DIARIOS (MOVIMIENTOS Y TRANSFER).   *
003100* 08/05/2001 PAS  CT-318  SE DEJA DE SER PANTALLA Y PASA A SER    *
003200*                         SUBRUTINA COMUN DE LOTE INVOCADA DESDE  *
003300*                         BANK1, QUE DELEGA EL CARGO Y EL ABONO   *
003400*                         EN BANK4 Y BANK5 RESPECTIVAMENTE        *
003500*                         (PROYECTO BATCH-CTAS).                  *
003600* 17/02/2005 MCR  CT-398  SE ANADE EL LIMITE DIARIO ACUMULADO DE  *
003700*                         TRANSFERENCIAS SALIENTES (PETICION DE   *
003800*                         RIESGOS).                               *
003900* 02/02/2006 MCR  CT-402  SE ANADE LA FUNCION DE REVERSO (LK-     *
004000*                         FUNCION = "R") PARA DESHACER CARGOS     *
004100*                         INDEBIDOS (PETICION CT-402).            *
004200* 11/10/2010 PAS  CT-470  SE ANADE LA CONSULTA DE LIMITE MENSUAL  *
004300*                         ACUMULADO (LK-FUNCION = "M"); SOLO SE   *
004400*                         INFORMA, NO BLOQUEA LA TRANSFERENCIA    *
004500*                         (PETICION DE DIRECCION COMERCIAL).      *
004600* 2013-03-11 MCR  CT-511  SE NORMALIZA EL IMPORTE DE              *
004700*                         TRANSFERENCIA, EL LIMITE MENSUAL Y      *
004800*                         TODOS LOS ACUMULADORES/LIMITES A LA     *
004900*                         PAREJA ENTERO/CENTIMOS (IGUAL QUE EL    *
005000*                         RESTO DE LA BANCA DE LOTE); SE AJUSTAN  *
005100*                         LAS LLAMADAS A BANK4/BANK5 AL NUEVO     *
005200*                         NUMERO DE PARAMETROS.                   *
005300*--------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CUENTAS ASSIGN TO "CUENTAS"
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE IS DYNAMIC
006300         RELATIVE KEY IS WS-CTA-SLOT
006400         FILE STATUS IS WS-FS-CTA.
006500     SELECT TRANSFER ASSIGN TO "TRANSFER"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-FS-TRF.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  CUENTAS
007200     LABEL RECORD STANDARD.
007300 COPY CTACOPY.
007400 FD  TRANSFER
007500     LABEL RECORD STANDARD.
007600 COPY TRFCOPY.
007700
007800 WORKING-STORAGE SECTION.
007900*--------------------------------------------------------------*
008000* SE TOMAN DOS COPIAS DEL LAYOUT DE CUENTAS, UNA POR CADA       *
008100* CUENTA QUE INTERVIENE EN LA TRANSFERENCIA (ORDENANTE Y        *
008200* DESTINO), RENOMBRANDO EL 01 CON REPLACING PARA NO CHOCAR CON  *
008300* EL REGISTRO DEL FD (PRACTICA HABITUAL EN LOS PROGRAMAS QUE    *
008400* MANEJAN DOS CUENTAS A LA VEZ).                                *
008500*--------------------------------------------------------------*
008600 COPY CTACOPY REPLACING CTA-REGISTRO BY CTA-REGISTRO-ORIGEN.
008700 COPY CTACOPY REPLACING CTA-REGISTRO BY CTA-REGISTRO-DESTINO.
008800*--------------------------------------------------------------*
008900* INDICADORES DE ESTADO DE FICHERO Y CONTADORES DE UN SOLO      *
009000* CAMPO: A 77, IGUAL QUE EN EL RESTO DE SUBRUTINAS DE LA BANCA  *
009100* DE LOTE.                                                      *
009200*--------------------------------------------------------------*
009300 77  WS-FS-CTA                   PIC X(02).
009400     88  WS-FS-OK                VALUE "00".
009500     88  WS-FS-EOF               VALUE "10".
009600 77  WS-FS-TRF                   PIC X(02).
009700     88  WS-FS-TRF-OK            VALUE "00".
009800 77  WS-CTA-ORI-ENCONTRADA       PIC X(01).
009900     88  CTA-ORI-SI-ENCONTRADA   VALUE "S".
010000     88  CTA-ORI-NO-ENCONTRADA   VALUE "N".
010100 77  WS-CTA-DST-ENCONTRADA       PIC X(01).
010200     88  CTA-DST-SI-ENCONTRADA   VALUE "S".
010300     88  CTA-DST-NO-ENCONTRADA   VALUE "N".
010400 77  WS-RESULTADO                PIC X(02).
010500     88  TRF-RESULT-OK           VALUE "00".
010600     88  TRF-RESULT-IMPTE-CERO   VALUE "10".
010700     88  TRF-RESULT-SIN-ORIGEN   VALUE "11".
010800     88  TRF-RESULT-SIN-DESTINO  VALUE "12".
010900     88  TRF-RESULT-ORI-INEXIST  VALUE "13".
011000     88  TRF-RESULT-DST-INEXIST  VALUE "14".
011100     88  TRF-RESULT-MISMA-CTA    VALUE "15".
011200     88  TRF-RESULT-ORI-INACTIVA VALUE "16".
011300     88  TRF-RESULT-DST-INACTIVA VALUE "17".
011400     88  TRF-RESULT-LIMITE-OPER  VALUE "18".
011500     88  TRF-RESULT-LIMITE-DIA   VALUE "19".
011600     88  TRF-RESULT-SALDO-MINIMO VALUE "20".
011700     88  TRF-RESULT-CARGO-FALLO  VALUE "21".
011800     88  TRF-RESULT-ABONO-FALLO  VALUE "22".
011900 77  WS-CTA-SLOT                 PIC 9(09) COMP.
012000 77  WS-ULTIMO-XFER-ID           PIC 9(09) COMP.
012100 77  WS-NUEVO-XFER-ID            PIC 9(09) COMP.
012200 77  WS-TXN-ID-CARGO             PIC 9(09) COMP.
012300 77  WS-TXN-ID-ABONO             PIC 9(09) COMP.
012400 77  WS-XFER-ANOMES              PIC 9(06).
012500*--------------------------------------------------------------*
012600* ACUMULADORES Y LIMITES EN PAREJA ENTERO/CENTIMOS; LOS CAMPOS  *
012700* CENT- SON EL ACUMULADOR DE TRABAJO EN CENTIMOS ENTEROS PARA   *
012800* SUMAS Y COMPARACIONES.                                        *
012900*--------------------------------------------------------------*
013000 77  WS-TRANSFERIDO-HOY-ENT      PIC S9(13) VALUE 0.
013100 77  WS-TRANSFERIDO-HOY-DEC      PIC 9(02) VALUE 0.
013200 77  WS-TRANSFERIDO-MES-ENT      PIC S9(13) VALUE 0.
013300 77  WS-TRANSFERIDO-MES-DEC      PIC 9(02) VALUE 0.
013400 77  WS-LIMITE-OPERACION-ENT     PIC S9(13) VALUE 50000.
013500 77  WS-LIMITE-OPERACION-DEC     PIC 9(02) VALUE 0.
013600 77  WS-LIMITE-DIARIO-ENT        PIC S9(13) VALUE 100000.
013700 77  WS-LIMITE-DIARIO-DEC        PIC 9(02) VALUE 0.
013800 77  WS-LIMITE-MENSUAL-ENT       PIC S9(13) VALUE 500000.
013900 77  WS-LIMITE-MENSUAL-DEC       PIC 9(02) VALUE 0.
014000 77  WS-SALDO-MINIMO-ENT         PIC S9(13) VALUE 500.
014100 77  WS-SALDO-MINIMO-DEC         PIC 9(02) VALUE 0.
014200 77  CENT-XFER-AMOUNT            PIC S9(15) VALUE 0.
014300 77  CENT-SALDO-CTA              PIC S9(15) VALUE 0.
014400 77  CENT-SALDO-TRAS-CARGO       PIC S9(15) VALUE 0.
014500 77  CENT-SALDO-MINIMO           PIC S9(15) VALUE 0.
014600 77  CENT-LIMITE-OPERACION       PIC S9(15) VALUE 0.
014700 77  CENT-LIMITE-DIARIO          PIC S9(15) VALUE 0.
014800 77  CENT-LIMITE-MENSUAL         PIC S9(15) VALUE 0.
014900 77  CENT-TRANSFERIDO-HOY        PIC S9(15) VALUE 0.
015000 77  CENT-TRANSFERIDO-MES        PIC S9(15) VALUE 0.
015100 01  WS-DESCRIPCION-CARGO        PIC X(255).
015200 01  WS-DESCRIPCION-ABONO        PIC X(255).
015300 01  WS-XFER-REFERENCE           PIC X(20).
015400 01  WS-XFER-REF-NUM REDEFINES WS-XFER-REFERENCE.
015500     05  WS-XFER-REF-LIT         PIC X(03).
015600     05  WS-XFER-REF-DIG         PIC 9(09).
015700     05  FILLER                  PIC X(08).
015800 01  CAMPOS-FECHA.
015900     05  FECHA.
016000         10  ANO                 PIC 9(04).
016100         10  MES                 PIC 9(02).
016200         10  DIA                 PIC 9(02).
016300     05  HORA.
016400         10  HORAS               PIC 9(02).
016500         10  MINUTOS             PIC 9(02).
016600         10  SEGUNDOS            PIC 9(02).
016700         10  MILISEGUNDOS        PIC 9(02).
016800     05  DIF-GMT                 PIC S9(04).
016900 01  WS-FECHA-HOY-R REDEFINES CAMPOS-FECHA.
017000     05  WS-FECHA-HOY            PIC 9(08).
017100     05  FILLER                  PIC X(10).
017200 01  WS-ANOMES-HOY-R REDEFINES CAMPOS-FECHA.
017300     05  WS-ANOMES-HOY           PIC 9(06).
017400     05  FILLER                  PIC X(12).
017500 01  WS-MARCA-TIEMPO.
017600     05  WS-MT-FECHA             PIC 9(08).
017700     05  WS-MT-HORAS             PIC 9(02).
017800     05  WS-MT-MINUTOS           PIC 9(02).
017900     05  WS-MT-SEGUNDOS          PIC 9(02).
018000 01  WS-MARCA-TIEMPO-NUM REDEFINES WS-MARCA-TIEMPO
018010                                 PIC 9(14).
018020
018100 LINKAGE SECTION.
018200 01  LK-FUNCION                  PIC X(01).
018300     88  FUNCION-TRANSFERIR      VALUE "T".
018400     88  FUNCION-REVERSAR        VALUE "R".
018500     88  FUNCION-LIMITE-MES      VALUE "M".
018600 01  LK-XFER-FROM-ACCT-ID        PIC 9(09).
018700 01  LK-XFER-TO-ACCT-NUMBER      PIC X(20).
018800 01  LK-XFER-AMOUNT-ENT          PIC S9(13).
018900 01  LK-XFER-AMOUNT-DEC          PIC 9(02).
019000 01  LK-XFER-DESCRIPTION         PIC X(255).
019100 01  LK-XFER-CHANNEL             PIC X(10).
019200 01  LK-XFER-ID                  PIC 9(09).
019300 01  LK-XFER-REASON              PIC X(255).
019400 01  LK-TOTAL-MES-ENT            PIC S9(13).
019500 01  LK-TOTAL-MES-DEC            PIC 9(02).
019600 01  LK-RESULTADO                PIC X(02).
019700
019800 PROCEDURE DIVISION USING LK-FUNCION LK-XFER-FROM-ACCT-ID
019900                          LK-XFER-TO-ACCT-NUMBER
020000                          LK-XFER-AMOUNT-ENT LK-XFER-AMOUNT-DEC
020100                          LK-XFER-DESCRIPTION LK-XFER-CHANNEL
020200                          LK-XFER-ID LK-XFER-REASON
020300                          LK-TOTAL-MES-ENT LK-TOTAL-MES-DEC
020400                          LK-RESULTADO.
020500
020600 P6-INICIO.
020700     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
020800     SET TRF-RESULT-OK TO TRUE.
020900     IF FUNCION-TRANSFERIR
021000         PERFORM P6-VALIDAR-TRANSFERENCIA
021100             THRU P6-VALIDAR-TRANSFERENCIA-EXIT
021200         IF TRF-RESULT-OK
021300             PERFORM P6-EJECUTAR-TRANSFERENCIA
021400                 THRU P6-EJECUTAR-TRANSFERENCIA-EXIT
021500         END-IF
021600     END-IF.
021700     IF FUNCION-REVERSAR
021800         PERFORM P6-REVERSAR-TRANSFERENCIA
021900             THRU P6-REVERSAR-TRANSFERENCIA-EXIT
022000     END-IF.
022100     IF FUNCION-LIMITE-MES
022200         PERFORM P6-CONSULTAR-LIMITE-MENSUAL
022300             THRU P6-CONSULTAR-LIMITE-MENSUAL-EXIT
022400     END-IF.
022500     MOVE WS-RESULTADO TO LK-RESULTADO.
022600     MOVE WS-NUEVO-XFER-ID TO LK-XFER-ID.
022700     GOBACK.
022800
022900*--------------------------------------------------------------*
023000* P6-VALIDAR-TRANSFERENCIA                                     *
023100* Comprueba importe positivo, cuentas origen/destino            *
023200* existentes, distintas y activas, limite por operacion,        *
023300* limite diario acumulado y suficiencia de saldo en la cuenta   *
023400* ordenante (la misma regla de saldo que aplica el cargo).      *
023500* TODAS LAS COMPARACIONES DE IMPORTE SE HACEN EN CENTIMOS       *
023600* ENTEROS.                                                      *
023700*--------------------------------------------------------------*
023800 P6-VALIDAR-TRANSFERENCIA.
023900     COMPUTE CENT-XFER-AMOUNT =
024000         (LK-XFER-AMOUNT-ENT * 100) + LK-XFER-AMOUNT-DEC.
024100     IF CENT-XFER-AMOUNT NOT > 0
024200         SET TRF-RESULT-IMPTE-CERO TO TRUE
024300         GO TO P6-VALIDAR-TRANSFERENCIA-EXIT
024400     END-IF.
024500     IF LK-XFER-FROM-ACCT-ID = 0
024600         SET TRF-RESULT-SIN-ORIGEN TO TRUE
024700         GO TO P6-VALIDAR-TRANSFERENCIA-EXIT
024800     END-IF.
024900     IF LK-XFER-TO-ACCT-NUMBER = SPACES
025000         SET TRF-RESULT-SIN-DESTINO TO TRUE
025100         GO TO P6-VALIDAR-TRANSFERENCIA-EXIT
025200     END-IF.
025300
025400     CALL "BANK2" USING LK-XFER-FROM-ACCT-ID CTA-REGISTRO-ORIGEN
025500         WS-CTA-ORI-ENCONTRADA
025600     END-CALL.
025700     IF CTA-ORI-NO-ENCONTRADA
025800         SET TRF-RESULT-ORI-INEXIST TO TRUE
025900         GO TO P6-VALIDAR-TRANSFERENCIA-EXIT
026000     END-IF.
026100
026200     PERFORM P6-BUSCAR-CTA-DESTINO
026300         THRU P6-BUSCAR-CTA-DESTINO-EXIT.
026400     IF CTA-DST-NO-ENCONTRADA
026500         SET TRF-RESULT-DST-INEXIST TO TRUE
026600         GO TO P6-VALIDAR-TRANSFERENCIA-EXIT
026700     END-IF.
026800
026900     IF ACCT-ID OF CTA-REGISTRO-DESTINO = LK-XFER-FROM-ACCT-ID
027000         SET TRF-RESULT-MISMA-CTA TO TRUE
027100         GO TO P6-VALIDAR-TRANSFERENCIA-EXIT
027200     END-IF.
027300     IF NOT CTA-ACTIVA OF CTA-REGISTRO-ORIGEN
027400         SET TRF-RESULT-ORI-INACTIVA TO TRUE
027500         GO TO P6-VALIDAR-TRANSFERENCIA-EXIT
027600     END-IF.
027700     IF NOT CTA-ACTIVA OF CTA-REGISTRO-DESTINO
027800         SET TRF-RESULT-DST-INACTIVA TO TRUE
027900         GO TO P6-VALIDAR-TRANSFERENCIA-EXIT
028000     END-IF.
028100     COMPUTE CENT-LIMITE-OPERACION =
028200         (WS-LIMITE-OPERACION-ENT * 100) + WS-LIMITE-OPERACION-DEC.
028300     IF CENT-XFER-AMOUNT > CENT-LIMITE-OPERACION
028400         SET TRF-RESULT-LIMITE-OPER TO TRUE
028500         GO TO P6-VALIDAR-TRANSFERENCIA-EXIT
028600     END-IF.
028700
028800     PERFORM P6-SUMAR-TRANSFERIDO-HOY
028900         THRU P6-SUMAR-TRANSFERIDO-HOY-EXIT.
029000     COMPUTE CENT-TRANSFERIDO-HOY =
029100         (WS-TRANSFERIDO-HOY-ENT * 100) + WS-TRANSFERIDO-HOY-DEC.
029200     COMPUTE CENT-LIMITE-DIARIO =
029300         (WS-LIMITE-DIARIO-ENT * 100) + WS-LIMITE-DIARIO-DEC.
029400     IF (CENT-TRANSFERIDO-HOY + CENT-XFER-AMOUNT) > CENT-LIMITE-DIARIO
029500         SET TRF-RESULT-LIMITE-DIA TO TRUE
029600         GO TO P6-VALIDAR-TRANSFERENCIA-EXIT
029700     END-IF.
029800
029900     COMPUTE CENT-SALDO-CTA =
030000         (ACCT-BALANCE-ENT OF CTA-REGISTRO-ORIGEN * 100)
030100         + ACCT-BALANCE-DEC OF CTA-REGISTRO-ORIGEN.
030200     COMPUTE CENT-SALDO-TRAS-CARGO = CENT-SALDO-CTA - CENT-XFER-AMOUNT.
030300     COMPUTE CENT-SALDO-MINIMO =
030400         (WS-SALDO-MINIMO-ENT * 100) + WS-SALDO-MINIMO-DEC.
030500     IF CENT-SALDO-TRAS-CARGO < CENT-SALDO-MINIMO
030600         SET TRF-RESULT-SALDO-MINIMO TO TRUE
030700         GO TO P6-VALIDAR-TRANSFERENCIA-EXIT
030800     END-IF.
030900     SET TRF-RESULT-OK TO TRUE.
031000 P6-VALIDAR-TRANSFERENCIA-EXIT.
031100     EXIT.
031200
031300*--------------------------------------------------------------*
031400* P6-BUSCAR-CTA-DESTINO                                        *
031500* El maestro de cuentas esta organizado por slot relativo       *
031600* (ACCT-ID), no por ACCT-NUMBER, de modo que la cuenta destino  *
031700* se localiza con un barrido secuencial, igual que el resto de *
031800* consultas por campo no clave de esta aplicacion.             *
031900*--------------------------------------------------------------*
032000 P6-BUSCAR-CTA-DESTINO.
032100     SET CTA-DST-NO-ENCONTRADA TO TRUE.
032200     OPEN INPUT CUENTAS.
032300     IF NOT WS-FS-OK
032400         GO TO P6-BUSCAR-CTA-DESTINO-EXIT
032500     END-IF.
032600 P6-LEER-CTA.
032700     READ CUENTAS NEXT RECORD AT END
032800         GO TO P6-FIN-BUSCAR-CTA-DESTINO
032900     END-READ.
033000     IF ACCT-NUMBER OF CTA-REGISTRO = LK-XFER-TO-ACCT-NUMBER
033100         MOVE CTA-REGISTRO TO CTA-REGISTRO-DESTINO
033200         SET CTA-DST-SI-ENCONTRADA TO TRUE
033300         GO TO P6-FIN-BUSCAR-CTA-DESTINO
033400     END-IF.
033500     GO TO P6-LEER-CTA.
033600 P6-FIN-BUSCAR-CTA-DESTINO.
033700     CLOSE CUENTAS.
033800 P6-BUSCAR-CTA-DESTINO-EXIT.
033900     EXIT.
034000
034100*--------------------------------------------------------------*
034200* P6-SUMAR-TRANSFERIDO-HOY                                     *
034300* Recorre el diario de transferencias (TRFCOPY) acumulando las *
034400* salidas ya completadas hoy desde la cuenta ordenante, y de    *
034500* paso obtiene el ultimo XFER-ID utilizado. EL ACUMULADO SE     *
034600* LLEVA EN CENTIMOS ENTEROS.                                    *
034700*--------------------------------------------------------------*
034800 P6-SUMAR-TRANSFERIDO-HOY.
034900     MOVE 0 TO WS-TRANSFERIDO-HOY-ENT.
035000     MOVE 0 TO WS-TRANSFERIDO-HOY-DEC.
035100     MOVE 0 TO WS-ULTIMO-XFER-ID.
035200     OPEN INPUT TRANSFER.
035300     IF NOT WS-FS-TRF-OK
035400         GO TO P6-SUMAR-TRANSFERIDO-HOY-EXIT
035500     END-IF.
035600 P6-LEER-TRF.
035700     READ TRANSFER NEXT RECORD AT END
035800         GO TO P6-FIN-LECTURA-TRF
035900     END-READ.
036000     IF XFER-ID > WS-ULTIMO-XFER-ID
036100         MOVE XFER-ID TO WS-ULTIMO-XFER-ID
036200     END-IF.
036300     IF XFER-FROM-ACCT-ID = LK-XFER-FROM-ACCT-ID
036400             AND TRF-COMPLETADA
036500             AND XFER-DATE = WS-FECHA-HOY
036600         COMPUTE CENT-TRANSFERIDO-HOY =
036700             (WS-TRANSFERIDO-HOY-ENT * 100) + WS-TRANSFERIDO-HOY-DEC
036800         COMPUTE CENT-XFER-AMOUNT =
036900             (XFER-AMOUNT-ENT * 100) + XFER-AMOUNT-DEC
037000         ADD CENT-XFER-AMOUNT TO CENT-TRANSFERIDO-HOY
037100         COMPUTE WS-TRANSFERIDO-HOY-ENT = CENT-TRANSFERIDO-HOY / 100
037200         MOVE FUNCTION MOD(CENT-TRANSFERIDO-HOY, 100)
037300             TO WS-TRANSFERIDO-HOY-DEC
037400     END-IF.
037500     GO TO P6-LEER-TRF.
037600 P6-FIN-LECTURA-TRF.
037700     CLOSE TRANSFER.
037800 P6-SUMAR-TRANSFERIDO-HOY-EXIT.
037900     EXIT.
038000
038100*--------------------------------------------------------------*
038200* P6-EJECUTAR-TRANSFERENCIA                                    *
038300* Delega el cargo en BANK4 y el abono en BANK5, y anota la      *
038400* transferencia en TRFCOPY con XFER-STATUS = COMPLETED y una    *
038500* referencia generada.                                          *
038600*--------------------------------------------------------------*
038700 P6-EJECUTAR-TRANSFERENCIA.
038800     STRING "Transfer to " DELIMITED BY SIZE
038900         ACCT-NUMBER OF CTA-REGISTRO-DESTINO DELIMITED BY SPACE
039000         ": " DELIMITED BY SIZE
039100         LK-XFER-DESCRIPTION DELIMITED BY SIZE
039200         INTO WS-DESCRIPCION-CARGO.
039300     CALL "BANK4" USING LK-XFER-FROM-ACCT-ID
039400         ACCT-USER-ID OF CTA-REGISTRO-ORIGEN
039500         LK-XFER-AMOUNT-ENT LK-XFER-AMOUNT-DEC
039600         WS-DESCRIPCION-CARGO LK-XFER-CHANNEL
039700         WS-TXN-ID-CARGO WS-RESULTADO
039800     END-CALL.
039900     IF NOT TRF-RESULT-OK
040000         SET TRF-RESULT-CARGO-FALLO TO TRUE
040100         GO TO P6-EJECUTAR-TRANSFERENCIA-EXIT
040200     END-IF.
040300
040400     STRING "Transfer from " DELIMITED BY SIZE
040500         ACCT-NUMBER OF CTA-REGISTRO-ORIGEN DELIMITED BY SPACE
040600         ": " DELIMITED BY SIZE
040700         LK-XFER-DESCRIPTION DELIMITED BY SIZE
040800         INTO WS-DESCRIPCION-ABONO.
040900     CALL "BANK5" USING ACCT-ID OF CTA-REGISTRO-DESTINO
041000         ACCT-USER-ID OF CTA-REGISTRO-DESTINO
041100         LK-XFER-AMOUNT-ENT LK-XFER-AMOUNT-DEC
041200         WS-DESCRIPCION-ABONO LK-XFER-CHANNEL
041300         WS-TXN-ID-ABONO WS-RESULTADO
041400     END-CALL.
041500     IF NOT TRF-RESULT-OK
041600         SET TRF-RESULT-ABONO-FALLO TO TRUE
041700         GO TO P6-EJECUTAR-TRANSFERENCIA-EXIT
041800     END-IF.
041900
042000     ADD 1 TO WS-ULTIMO-XFER-ID GIVING WS-NUEVO-XFER-ID.
042100     MOVE "XFR" TO WS-XFER-REF-LIT.
042200     MOVE WS-NUEVO-XFER-ID TO WS-XFER-REF-DIG.
042300
042400     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
042500     MOVE WS-FECHA-HOY TO WS-MT-FECHA.
042600     MOVE HORAS TO WS-MT-HORAS.
042700     MOVE MINUTOS TO WS-MT-MINUTOS.
042800     MOVE SEGUNDOS TO WS-MT-SEGUNDOS.
042900
043000     INITIALIZE TRF-REGISTRO.
043100     MOVE WS-NUEVO-XFER-ID       TO XFER-ID.
043200     MOVE LK-XFER-FROM-ACCT-ID   TO XFER-FROM-ACCT-ID.
043300     MOVE ACCT-ID OF CTA-REGISTRO-DESTINO TO XFER-TO-ACCT-ID.
043400     MOVE LK-XFER-TO-ACCT-NUMBER TO XFER-TO-ACCT-NUMBER.
043500     MOVE LK-XFER-AMOUNT-ENT     TO XFER-AMOUNT-ENT.
043600     MOVE LK-XFER-AMOUNT-DEC     TO XFER-AMOUNT-DEC.
043700     MOVE LK-XFER-DESCRIPTION    TO XFER-DESCRIPTION.
043800     MOVE WS-FECHA-HOY           TO XFER-DATE.
043900     MOVE WS-MARCA-TIEMPO-NUM    TO XFER-TIME.
044000     SET TRF-COMPLETADA          TO TRUE.
044100     MOVE WS-XFER-REFERENCE      TO XFER-REFERENCE.
044200
044300     OPEN EXTEND TRANSFER.
044400     IF NOT WS-FS-TRF-OK
044500         OPEN OUTPUT TRANSFER
044600     END-IF.
044700     WRITE TRF-REGISTRO.
044800     CLOSE TRANSFER.
044900     SET TRF-RESULT-OK TO TRUE.
045000 P6-EJECUTAR-TRANSFERENCIA-EXIT.
045100     EXIT.
045200
045300*--------------------------------------------------------------*
045400* P6-REVERSAR-TRANSFERENCIA                                    *
045500* Localiza la transferencia original por XFER-ID (barrido       *
045600* secuencial del diario TRFCOPY), carga de nuevo la cuenta      *
045700* destino original y abona la cuenta origen original, con       *
045800* narrativa de reverso. EL IMPORTE A REVERTIR ES EL YA          *
045900* ANOTADO EN TRFCOPY (XFER-AMOUNT-ENT/-DEC).                    *
046000*--------------------------------------------------------------*
046100 P6-REVERSAR-TRANSFERENCIA.
046200     SET CTA-DST-NO-ENCONTRADA TO TRUE.
046300     OPEN INPUT TRANSFER.
046400     IF NOT WS-FS-TRF-OK
046500         SET TRF-RESULT-DST-INEXIST TO TRUE
046600         GO TO P6-REVERSAR-TRANSFERENCIA-EXIT
046700     END-IF.
046800 P6-LEER-TRF-REV.
046900     READ TRANSFER NEXT RECORD AT END
047000         GO TO P6-FIN-LECTURA-TRF-REV
047100     END-READ.
047200     IF XFER-ID = LK-XFER-ID
047300         SET CTA-DST-SI-ENCONTRADA TO TRUE
047400         GO TO P6-FIN-LECTURA-TRF-REV
047500     END-IF.
047600     GO TO P6-LEER-TRF-REV.
047700 P6-FIN-LECTURA-TRF-REV.
047800     CLOSE TRANSFER.
047900     IF CTA-DST-NO-ENCONTRADA
048000         SET TRF-RESULT-DST-INEXIST TO TRUE
048100         GO TO P6-REVERSAR-TRANSFERENCIA-EXIT
048200     END-IF.
048300
048400     STRING "Transfer reversal: " DELIMITED BY SIZE
048500         LK-XFER-REASON DELIMITED BY SIZE
048600         INTO WS-DESCRIPCION-CARGO.
048700     MOVE WS-DESCRIPCION-CARGO TO WS-DESCRIPCION-ABONO.
048800
048900     CALL "BANK2" USING XFER-TO-ACCT-ID CTA-REGISTRO-ORIGEN
049000         WS-CTA-ORI-ENCONTRADA
049100     END-CALL.
049200     CALL "BANK2" USING XFER-FROM-ACCT-ID CTA-REGISTRO-DESTINO
049300         WS-CTA-DST-ENCONTRADA
049400     END-CALL.
049500
049600     CALL "BANK4" USING XFER-TO-ACCT-ID
049700         ACCT-USER-ID OF CTA-REGISTRO-ORIGEN
049800         XFER-AMOUNT-ENT XFER-AMOUNT-DEC
049900         WS-DESCRIPCION-CARGO LK-XFER-CHANNEL
050000         WS-TXN-ID-CARGO WS-RESULTADO
050100     END-CALL.
050200     IF NOT TRF-RESULT-OK
050300         SET TRF-RESULT-CARGO-FALLO TO TRUE
050400         GO TO P6-REVERSAR-TRANSFERENCIA-EXIT
050500     END-IF.
050600
050700     CALL "BANK5" USING XFER-FROM-ACCT-ID
050800         ACCT-USER-ID OF CTA-REGISTRO-DESTINO
050900         XFER-AMOUNT-ENT XFER-AMOUNT-DEC
051000         WS-DESCRIPCION-ABONO LK-XFER-CHANNEL
051100         WS-TXN-ID-ABONO WS-RESULTADO
051200     END-CALL.
051300     IF NOT TRF-RESULT-OK
051400         SET TRF-RESULT-ABONO-FALLO TO TRUE
051500         GO TO P6-REVERSAR-TRANSFERENCIA-EXIT
051600     END-IF.
051700     SET TRF-RESULT-OK TO TRUE.
051800 P6-REVERSAR-TRANSFERENCIA-EXIT.
051900     EXIT.
052000
052100*--------------------------------------------------------------*
052200* P6-CONSULTAR-LIMITE-MENSUAL                                  *
052300* Accesor de consulta: suma lo transferido en lo que va de mes  *
052400* natural por la cuenta indicada. Solo informativo: no bloquea  *
052500* la transferencia (el limite mensual no se exige al contabilizar*
052600* segun la peticion CT-470). EL ACUMULADO SE LLEVA EN CENTIMOS  *
052700* ENTEROS Y SE DEVUELVE YA REPARTIDO EN ENTERO/CENTIMOS.         *
052800*--------------------------------------------------------------*
052900 P6-CONSULTAR-LIMITE-MENSUAL.
053000     MOVE 0 TO WS-TRANSFERIDO-MES-ENT.
053100     MOVE 0 TO WS-TRANSFERIDO-MES-DEC.
053200     OPEN INPUT TRANSFER.
053300     IF NOT WS-FS-TRF-OK
053400         MOVE 0 TO LK-TOTAL-MES-ENT
053500         MOVE 0 TO LK-TOTAL-MES-DEC
053600         GO TO P6-CONSULTAR-LIMITE-MENSUAL-EXIT
053700     END-IF.
053800 P6-LEER-TRF-MES.
053900     READ TRANSFER NEXT RECORD AT END
054000         GO TO P6-FIN-LECTURA-TRF-MES
054100     END-READ.
054200     COMPUTE WS-XFER-ANOMES = (TRF-FECHA-ANO * 100) + TRF-FECHA-MES.
054300     IF XFER-FROM-ACCT-ID = LK-XFER-FROM-ACCT-ID
054400             AND TRF-COMPLETADA
054500             AND WS-XFER-ANOMES = WS-ANOMES-HOY
054600         COMPUTE CENT-TRANSFERIDO-MES =
054700             (WS-TRANSFERIDO-MES-ENT * 100) + WS-TRANSFERIDO-MES-DEC
054800         COMPUTE CENT-XFER-AMOUNT =
054900             (XFER-AMOUNT-ENT * 100) + XFER-AMOUNT-DEC
055000         ADD CENT-XFER-AMOUNT TO CENT-TRANSFERIDO-MES
055100         COMPUTE WS-TRANSFERIDO-MES-ENT = CENT-TRANSFERIDO-MES / 100
055200         MOVE FUNCTION MOD(CENT-TRANSFERIDO-MES, 100)
055300             TO WS-TRANSFERIDO-MES-DEC
055400     END-IF.
055500     GO TO P6-LEER-TRF-MES.
055600 P6-FIN-LECTURA-TRF-MES.
055700     CLOSE TRANSFER.
055800     MOVE WS-TRANSFERIDO-MES-ENT TO LK-TOTAL-MES-ENT.
055900     MOVE WS-TRANSFERIDO-MES-DEC TO LK-TOTAL-MES-DEC.
056000     SET TRF-RESULT-OK TO TRUE.
056100 P6-CONSULTAR-LIMITE-MENSUAL-EXIT.
056200     EXIT.
056300
056400 END PROGRAM BANK6.
