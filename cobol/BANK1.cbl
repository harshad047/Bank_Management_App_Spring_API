000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK1.
000300 AUTHOR. J L GRACIA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA MINORISTA.
000500 DATE-WRITTEN. 15/01/1987.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
000800*--------------------------------------------------------------*
000900* BANK1 - LANZADERA DE PETICIONES DE LOTE DE CUENTAS            *
001000*         LEE EL FICHERO DIARIO DE SOLICITUDES Y, SEGUN EL      *
001100*         TIPO DE SOLICITUD, INVOCA LA SUBRUTINA COMUN QUE      *
001200*         REALIZA EL APUNTE: CARGO (BANK4), ABONO (BANK5),      *
001300*         TRANSFERENCIA (BANK6), APERTURA O CANCELACION         *
001400*         ANTICIPADA DE IMPOSICION A PLAZO FIJO (PERIOD_BANK).  *
001500*         EL BARRIDO DE VENCIMIENTOS DE PLAZO FIJO (BANK10) NO  *
001600*         SE INVOCA DESDE AQUI: ES EL PASO SIGUIENTE DEL JCL DE *
001700*         LA NOCHE, AL NO SER UNA PETICION DE CLIENTE.          *
001800*--------------------------------------------------------------*
001900* HISTORIAL DE CAMBIOS                                         *
002000* ---------- ---- ------- ------------------------------------ *
002100* 15/01/1987 JLG  SL-050  ALTA INICIAL. MENU DE PANTALLA DE     *
002200*                         TARJETA Y PIN QUE DA PASO A BANK2     *
002300*                         (SALDO), BANK3 (MOVIMIENTOS), BANK4   *
002400*                         (RETIRADA), BANK5 (INGRESO), BANK6    *
002500*                         (TRANSFERENCIA), BANK7 (ESPECTACULOS),*
002600*                         BANK8 (CAMBIO DE PIN) Y BANK9 (LISTADO*
002700*                         DE MOVIMIENTOS/TRANSFERENCIAS).       *
002800* 03/09/1990 MCR  SL-166  SE AMPLIA EL CONTROL DE INTENTOS DE   *
002900*                         PIN (FICHERO INTENTOS, 3 FALLOS       *
003000*                         BLOQUEAN LA TARJETA).                 *
003100* 19/11/1998 MCR  Y2K-03  REVISION Y2K: CAMPOS-FECHA A CCYYMMDD *
003200*                         EN LA CABECERA DE PANTALLA.           *
003300* 08/05/2001 PAS  CT-318  PROYECTO BATCH-CTAS: SE RETIRA POR    *
003400*                         COMPLETO LA PANTALLA DE TARJETA Y PIN *
003500*                         (FICHEROS TARJETAS/INTENTOS, YA NO    *
003600*                         APLICAN A UN PROCESO DE LOTE). BANK1  *
003700*                         PASA A SER LA LANZADERA DIARIA: LEE   *
003800*                         EL FICHERO DE SOLICITUDES (SOLICITUD) *
003900*                         Y DELEGA CADA APUNTE EN LA SUBRUTINA  *
004000*                         COMUN CORRESPONDIENTE (BANK4/BANK5/   *
004100*                         BANK6), TAL Y COMO QUEDAN ESTAS EN LA *
004200*                         MISMA RECONVERSION.                  *
004300* 2002-11-20 MCR  PL-009  SE ANADEN LOS TIPOS DE SOLICITUD "A"  *
004400*                         (APERTURA DE PLAZO FIJO) Y "X"        *
004500*                         (CANCELACION ANTICIPADA), QUE SE      *
004600*                         DELEGAN EN PERIOD_BANK (PROYECTO      *
004700*                         IMPOSICION A PLAZO).                  *
004800* 14/04/2013 PAS  BN-001  SE ANADE EL RESUMEN DE CIERRE DE LOTE *
004900*                         (CONTADORES POR TIPO Y RECHAZOS) Y SE *
005000*                         DEJA CONSTANCIA EN EL HISTORIAL DE QUE*
005100*                         EL BARRIDO DE VENCIMIENTOS (BANK10) SE*
005200*                         LANZA COMO PASO APARTE DEL JCL Y NO   *
005300*                         COMO CALL DESDE ESTA LANZADERA.       *
005310* 2013-03-11 MCR  CT-511  SE NORMALIZA REQ-AMOUNT Y EL LIMITE   *
005320*                         MENSUAL DEVUELTO POR BANK6 A LA       *
005330*                         PAREJA ENTERO/CENTIMOS, IGUAL QUE EL  *
005340*                         RESTO DE LA BANCA DE LOTE, Y SE AJUSTA*
005350*                         CADA CALL AL NUEVO NUMERO DE          *
005360*                         PARAMETROS DE BANK4/BANK5/BANK6/      *
005370*                         PERIOD_BANK.                          *
005400*--------------------------------------------------------------*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SOLICITUDES ASSIGN TO "SOLICITUDES"
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-FS-SOL.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SOLICITUDES
006800     LABEL RECORD STANDARD.
006900 01  REQ-REGISTRO.
007000     05  REQ-TYPE                    PIC X(01).
007100         88  REQ-ES-CARGO            VALUE "D".
007200         88  REQ-ES-ABONO            VALUE "C".
007300         88  REQ-ES-TRANSFERENCIA    VALUE "T".
007400         88  REQ-ES-APERTURA-PLAZO   VALUE "A".
007500         88  REQ-ES-CANCELA-PLAZO    VALUE "X".
007600     05  REQ-ACCT-ID                 PIC 9(09).
007700     05  REQ-USER-ID                 PIC 9(09).
007800     05  REQ-TO-ACCT-NUMBER          PIC X(20).
007900     05  REQ-AMOUNT-ENT              PIC S9(13).
007910     05  REQ-AMOUNT-DEC              PIC 9(02).
008000     05  REQ-TENURE-MESES            PIC 9(03).
008100     05  REQ-FD-ID                   PIC 9(09).
008200     05  REQ-APP-ID                  PIC 9(09).
008300     05  REQ-DESCRIPTION             PIC X(255).
008400     05  REQ-CHANNEL                 PIC X(10).
008500     05  FILLER                      PIC X(04).
008600 01  REQ-REGISTRO-LINEA REDEFINES REQ-REGISTRO
008700                                 PIC X(344).
008800
008900 WORKING-STORAGE SECTION.
009000 01  WS-SWITCHES.
009100     05  WS-FS-SOL               PIC X(02).
009200         88  WS-FS-OK            VALUE "00".
009300         88  WS-FS-EOF           VALUE "10".
009400     05  WS-FIN-SOLICITUDES      PIC X(01) VALUE "N".
009500         88  HAY-MAS-SOLICITUDES VALUE "N".
009600         88  NO-HAY-MAS-SOLICITUDES VALUE "S".
009700 01  WS-RESULTADO                PIC X(02).
009800     88  LOTE-RESULT-OK          VALUE "00".
009900 01  WS-CONTADORES.
010000     05  WS-CONTADOR-CARGOS      PIC 9(07) COMP VALUE 0.
010100     05  WS-CONTADOR-ABONOS      PIC 9(07) COMP VALUE 0.
010200     05  WS-CONTADOR-TRANSF      PIC 9(07) COMP VALUE 0.
010300     05  WS-CONTADOR-APERTURAS   PIC 9(07) COMP VALUE 0.
010400     05  WS-CONTADOR-CANCELAC    PIC 9(07) COMP VALUE 0.
010500     05  WS-CONTADOR-RECHAZADAS  PIC 9(07) COMP VALUE 0.
010600     05  WS-CONTADOR-LEIDAS      PIC 9(07) COMP VALUE 0.
010700     05  WS-XFER-ID-SALIDA       PIC 9(09) COMP VALUE 0.
010720     05  FILLER                  PIC X(02) VALUE SPACES.
010750 77  WS-LIMITE-MES-SALIDA-ENT    PIC S9(13) VALUE 0.
010780 77  WS-LIMITE-MES-SALIDA-DEC    PIC 9(02) VALUE 0.
010900 01  WS-PERIOD-FUNCION           PIC X(01).
011000     88  WS-PF-ABRIR             VALUE "A".
011100     88  WS-PF-CANCELAR          VALUE "C".
011200
011300 01  CAMPOS-FECHA.
011400     05  FECHA.
011500         10  ANO                 PIC 9(04).
011600         10  MES                 PIC 9(02).
011700         10  DIA                 PIC 9(02).
011800     05  HORA.
011900         10  HORAS               PIC 9(02).
012000         10  MINUTOS             PIC 9(02).
012100         10  SEGUNDOS            PIC 9(02).
012200         10  MILISEGUNDOS        PIC 9(02).
012300     05  DIF-GMT                 PIC S9(04).
012400 01  WS-FECHA-NUMERICA REDEFINES CAMPOS-FECHA.
012500     05  WS-FN-FECHA             PIC 9(08).
012600     05  WS-FN-HORA              PIC 9(08).
012700     05  WS-FN-GMT               PIC S9(04).
012800 01  WS-MARCA-TIEMPO.
012900     05  WS-MT-FECHA             PIC 9(08).
013000     05  WS-MT-HORAS             PIC 9(02).
013100     05  WS-MT-MINUTOS           PIC 9(02).
013200     05  WS-MT-SEGUNDOS          PIC 9(02).
013300 01  WS-MARCA-TIEMPO-NUM REDEFINES WS-MARCA-TIEMPO
013400                                 PIC 9(14).
013500
013600 PROCEDURE DIVISION.
013700*--------------------------------------------------------------*
013800* P1-INICIO                                                     *
013900* Paragrafo principal: abre el fichero de solicitudes, procesa  *
014000* una solicitud por iteracion hasta fin de fichero, cierra y    *
014100* emite el resumen de cierre de lote.                           *
014200*--------------------------------------------------------------*
014300 P1-INICIO.
014400     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
014500     DISPLAY "BANK1: INICIO DE LANZADERA DE SOLICITUDES "
014600         WS-FN-FECHA " " WS-FN-HORA.
014700     OPEN INPUT SOLICITUDES.
014800     IF NOT WS-FS-OK
014900         DISPLAY "BANK1: ERROR DE APERTURA EN SOLICITUDES "
015000             "FILE STATUS=" WS-FS-SOL
015100         GO TO P1-FIN-LOTE
015200     END-IF.
015300     PERFORM P1-LEER-SOLICITUD THRU P1-LEER-SOLICITUD-EXIT.
015400     PERFORM P1-PROCESAR-SOLICITUD THRU P1-PROCESAR-SOLICITUD-EXIT
015500         UNTIL NO-HAY-MAS-SOLICITUDES.
015600     CLOSE SOLICITUDES.
015700     GO TO P1-FIN-LOTE.
015800*--------------------------------------------------------------*
015900* P1-LEER-SOLICITUD                                             *
016000* Lee la siguiente solicitud; marca fin de fichero en el        *
016100* interruptor WS-FIN-SOLICITUDES.                               *
016200*--------------------------------------------------------------*
016300 P1-LEER-SOLICITUD.
016400     READ SOLICITUDES
016500         AT END
016600             SET NO-HAY-MAS-SOLICITUDES TO TRUE
016700     END-READ.
016800     IF HAY-MAS-SOLICITUDES
016900         ADD 1 TO WS-CONTADOR-LEIDAS
017000     END-IF.
017100 P1-LEER-SOLICITUD-EXIT.
017200     EXIT.
017300*--------------------------------------------------------------*
017400* P1-PROCESAR-SOLICITUD                                         *
017500* Despacha la solicitud segun REQ-TYPE a la subrutina comun     *
017600* correspondiente y lee la siguiente solicitud.                 *
017700*--------------------------------------------------------------*
017800 P1-PROCESAR-SOLICITUD.
017900     EVALUATE TRUE
018000         WHEN REQ-ES-CARGO
018100             PERFORM P1-DESPACHAR-CARGO
018200                 THRU P1-DESPACHAR-CARGO-EXIT
018300         WHEN REQ-ES-ABONO
018400             PERFORM P1-DESPACHAR-ABONO
018500                 THRU P1-DESPACHAR-ABONO-EXIT
018600         WHEN REQ-ES-TRANSFERENCIA
018700             PERFORM P1-DESPACHAR-TRANSFERENCIA
018800                 THRU P1-DESPACHAR-TRANSFERENCIA-EXIT
018900         WHEN REQ-ES-APERTURA-PLAZO
019000             SET WS-PF-ABRIR TO TRUE
019100             PERFORM P1-DESPACHAR-PLAZO-FIJO
019200                 THRU P1-DESPACHAR-PLAZO-FIJO-EXIT
019300         WHEN REQ-ES-CANCELA-PLAZO
019400             SET WS-PF-CANCELAR TO TRUE
019500             PERFORM P1-DESPACHAR-PLAZO-FIJO
019600                 THRU P1-DESPACHAR-PLAZO-FIJO-EXIT
019700         WHEN OTHER
019800             ADD 1 TO WS-CONTADOR-RECHAZADAS
019900             DISPLAY "BANK1: TIPO DE SOLICITUD NO RECONOCIDO ("
020000                 REQ-TYPE ") EN LA LINEA " WS-CONTADOR-LEIDAS
020100     END-EVALUATE.
020200     PERFORM P1-LEER-SOLICITUD THRU P1-LEER-SOLICITUD-EXIT.
020300 P1-PROCESAR-SOLICITUD-EXIT.
020400     EXIT.
020500*--------------------------------------------------------------*
020600* P1-DESPACHAR-CARGO                                            *
020700* Retirada/cargo en cuenta (BANK4). Limites diarios y saldo     *
020800* minimo quedan validados dentro de BANK4.                      *
020900*--------------------------------------------------------------*
021000 P1-DESPACHAR-CARGO.
021100     CALL "BANK4" USING REQ-ACCT-ID REQ-USER-ID
021150         REQ-AMOUNT-ENT REQ-AMOUNT-DEC
021200         REQ-DESCRIPTION REQ-CHANNEL REQ-FD-ID WS-RESULTADO
021300     END-CALL.
021400     IF LOTE-RESULT-OK
021500         ADD 1 TO WS-CONTADOR-CARGOS
021600     ELSE
021700         ADD 1 TO WS-CONTADOR-RECHAZADAS
021800         DISPLAY "BANK1: CARGO RECHAZADO CUENTA " REQ-ACCT-ID
021900             " RESULTADO=" WS-RESULTADO
022000     END-IF.
022100 P1-DESPACHAR-CARGO-EXIT.
022200     EXIT.
022300*--------------------------------------------------------------*
022400* P1-DESPACHAR-ABONO                                            *
022500* Ingreso/abono en cuenta (BANK5).                               *
022600*--------------------------------------------------------------*
022700 P1-DESPACHAR-ABONO.
022800     CALL "BANK5" USING REQ-ACCT-ID REQ-USER-ID
022850         REQ-AMOUNT-ENT REQ-AMOUNT-DEC
022900         REQ-DESCRIPTION REQ-CHANNEL REQ-FD-ID WS-RESULTADO
023000     END-CALL.
023100     IF LOTE-RESULT-OK
023200         ADD 1 TO WS-CONTADOR-ABONOS
023300     ELSE
023400         ADD 1 TO WS-CONTADOR-RECHAZADAS
023500         DISPLAY "BANK1: ABONO RECHAZADO CUENTA " REQ-ACCT-ID
023600             " RESULTADO=" WS-RESULTADO
023700     END-IF.
023800 P1-DESPACHAR-ABONO-EXIT.
023900     EXIT.
024000*--------------------------------------------------------------*
024100* P1-DESPACHAR-TRANSFERENCIA                                    *
024200* Transferencia entre cuentas (BANK6). REQ-ACCT-ID ES LA CUENTA *
024300* ORDENANTE Y REQ-TO-ACCT-NUMBER LA CUENTA DESTINO. LA CLAVE DE *
024400* TRANSFERENCIA Y EL LIMITE MENSUAL SON SALIDAS DE BANK6 QUE    *
024500* ESTA LANZADERA NO NECESITA CONSERVAR.                         *
024600*--------------------------------------------------------------*
024700 P1-DESPACHAR-TRANSFERENCIA.
024800     CALL "BANK6" USING "T" REQ-ACCT-ID REQ-TO-ACCT-NUMBER
024850         REQ-AMOUNT-ENT REQ-AMOUNT-DEC
024900         REQ-DESCRIPTION REQ-CHANNEL WS-XFER-ID-SALIDA
025000         REQ-DESCRIPTION
025050         WS-LIMITE-MES-SALIDA-ENT WS-LIMITE-MES-SALIDA-DEC
025080         WS-RESULTADO
025100     END-CALL.
025200     IF LOTE-RESULT-OK
025300         ADD 1 TO WS-CONTADOR-TRANSF
025400     ELSE
025500         ADD 1 TO WS-CONTADOR-RECHAZADAS
025600         DISPLAY "BANK1: TRANSFERENCIA RECHAZADA CUENTA "
025700             REQ-ACCT-ID " RESULTADO=" WS-RESULTADO
025800     END-IF.
025900 P1-DESPACHAR-TRANSFERENCIA-EXIT.
026000     EXIT.
026100*--------------------------------------------------------------*
026200* P1-DESPACHAR-PLAZO-FIJO                                       *
026300* Apertura (WS-PF-ABRIR) o cancelacion anticipada                *
026400* (WS-PF-CANCELAR) de imposicion a plazo fijo (PERIOD_BANK).     *
026500* EN LA APERTURA, REQ-FD-ID LLEGA A CERO Y SE DEVUELVE RELLENO   *
026600* CON LA NUEVA CLAVE DE DEPOSITO; EN LA CANCELACION, REQ-FD-ID   *
026700* IDENTIFICA EL DEPOSITO A LIQUIDAR.                             *
026800*--------------------------------------------------------------*
026900 P1-DESPACHAR-PLAZO-FIJO.
027000     CALL "PERIOD_BANK" USING WS-PERIOD-FUNCION REQ-ACCT-ID
027100         REQ-APP-ID REQ-USER-ID
027150         REQ-AMOUNT-ENT REQ-AMOUNT-DEC REQ-TENURE-MESES
027200         REQ-FD-ID WS-RESULTADO
027300     END-CALL.
027400     IF LOTE-RESULT-OK
027500         IF WS-PF-ABRIR
027600             ADD 1 TO WS-CONTADOR-APERTURAS
027700         ELSE
027800             ADD 1 TO WS-CONTADOR-CANCELAC
027900         END-IF
028000     ELSE
028100         ADD 1 TO WS-CONTADOR-RECHAZADAS
028200         DISPLAY "BANK1: SOLICITUD DE PLAZO FIJO RECHAZADA "
028300             "CUENTA " REQ-ACCT-ID " RESULTADO=" WS-RESULTADO
028400     END-IF.
028500 P1-DESPACHAR-PLAZO-FIJO-EXIT.
028600     EXIT.
028700*--------------------------------------------------------------*
028800* P1-FIN-LOTE                                                   *
028900* Resumen de cierre de lote: numero de solicitudes leidas,      *
029000* atendidas por tipo y rechazadas.                              *
029100*--------------------------------------------------------------*
029200 P1-FIN-LOTE.
029300     DISPLAY "BANK1: FIN DE LANZADERA DE SOLICITUDES".
029400     DISPLAY "BANK1: LEIDAS......... " WS-CONTADOR-LEIDAS.
029500     DISPLAY "BANK1: CARGOS......... " WS-CONTADOR-CARGOS.
029600     DISPLAY "BANK1: ABONOS......... " WS-CONTADOR-ABONOS.
029700     DISPLAY "BANK1: TRANSFERENCIAS.. " WS-CONTADOR-TRANSF.
029800     DISPLAY "BANK1: APERTURAS PLAZO. " WS-CONTADOR-APERTURAS.
029900     DISPLAY "BANK1: CANCELAC. PLAZO. " WS-CONTADOR-CANCELAC.
030000     DISPLAY "BANK1: RECHAZADAS...... " WS-CONTADOR-RECHAZADAS.
030100     STOP RUN.
030200
030300 END PROGRAM BANK1.
