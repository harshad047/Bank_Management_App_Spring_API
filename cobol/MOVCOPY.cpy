000100*--------------------------------------------------------------*
000200* MOVCOPY   - LAYOUT DEL DIARIO DE MOVIMIENTOS (MOVIMIENTOS)    *
000300*             FICHERO SECUENCIAL DE SOLO ALTA (APPEND).        *
000400*--------------------------------------------------------------*
000500* 1998-11-03 JLG  ALTA INICIAL; SUSTITUYE A MOVIMIENTO-REG      *
000700*                 QUE SE REPETIA EN BANK2/4/5/6/9/10.          *
000800* 2011-06-21 PAS  SE AMPLIA TXN-DESCRIPTION DE 35 A 255 Y SE    *
000900*                 ANADE TXN-CHANNEL PARA EL CANAL DE ORIGEN    *
001000*                 (PETICION CH-2291, CONCILIACION ATM/ONLINE). *
001100*--------------------------------------------------------------*
001200  01  MOV-REGISTRO.
001300      05  TXN-ID                      PIC 9(09).
001400      05  TXN-USER-ID                 PIC 9(09).
001500      05  TXN-ACCT-ID                 PIC 9(09).
001600      05  TXN-TYPE                    PIC X(06).
001700          88  MOV-ES-ABONO            VALUE "CREDIT".
001800          88  MOV-ES-CARGO            VALUE "DEBIT ".
001900      05  TXN-AMOUNT-ENT              PIC S9(13).
001910      05  TXN-AMOUNT-DEC              PIC 9(02).
002000      05  TXN-DESCRIPTION             PIC X(255).
002100      05  TXN-TIME                    PIC 9(14).
002200      05  MOV-FECHAHORA-R REDEFINES TXN-TIME.
002300          10  MOV-FH-ANO              PIC 9(04).
002400          10  MOV-FH-MES              PIC 9(02).
002500          10  MOV-FH-DIA              PIC 9(02).
002600          10  MOV-FH-HOR              PIC 9(02).
002700          10  MOV-FH-MIN              PIC 9(02).
002800          10  MOV-FH-SEG              PIC 9(02).
002900      05  TXN-BALANCE-AFTER-ENT       PIC S9(13).
002910      05  TXN-BALANCE-AFTER-DEC       PIC 9(02).
003000      05  TXN-CHANNEL                 PIC X(10).
003100          88  MOV-CANAL-ONLINE        VALUE "ONLINE".
003200          88  MOV-CANAL-OFICINA       VALUE "BRANCH".
003300          88  MOV-CANAL-CAJERO        VALUE "ATM".
003400      05  TXN-CREATED-DATE            PIC 9(08).
003500      05  FILLER                      PIC X(06).
003600*--------------------------------------------------------------*
