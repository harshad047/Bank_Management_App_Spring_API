000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK8.
000300 AUTHOR. M CASTRO.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA MINORISTA.
000500 DATE-WRITTEN. 12/09/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
000800*--------------------------------------------------------------*
000900* BANK8 - ALTA DE BENEFICIARIOS DE TRANSFERENCIA A TERCEROS     *
001000*         VALIDA Y DA DE ALTA UN BENEFICIARIO EXTERNO ASOCIADO  *
001100*         A UNA CUENTA: CUENTA EXISTENTE, NO DUPLICADO, TOPE    *
001200*         MAXIMO DE BENEFICIARIOS POR CUENTA Y FORMATO DE       *
001300*         NUMERO DE CUENTA Y CODIGO IFSC DEL BANCO RECEPTOR.    *
001400*--------------------------------------------------------------*
001500* HISTORIAL DE CAMBIOS                                         *
001600* ---------- ---- ------- ------------------------------------ *
001700* 12/09/1990 MCR  SL-160  ALTA INICIAL. CAMBIO DE CLAVE PERSONAL*
001800*                         DESDE EL CAJERO (PANTALLA DE TARJETA).*
001900* 19/11/1998 MCR  Y2K-04  REVISION Y2K: SIN CAMBIOS DE CODIGO,  *
002000*                         SOLO VERIFICACION (PROGRAMA SIN        *
002100*                         FECHAS DE NEGOCIO).                    *
002200* 08/05/2001 PAS  CT-318  SE DEJA DE SER PANTALLA Y PASA A SER   *
002300*                         SUBRUTINA COMUN DE LOTE (PROYECTO      *
002400*                         BATCH-CTAS). SE ELIMINA LA SCREEN      *
002500*                         SECTION Y EL CONTROL DE INTENTOS DE    *
002600*                         PIN (YA NO APLICA A ESTE LOTE).        *
002700* 14/04/2013 PAS  BN-001  RECONVERSION COMPLETA: EL PROGRAMA     *
002800*                         DEJA DE TOCAR LA TARJETA Y PASA A DAR  *
002900*                         DE ALTA BENEFICIARIOS DE TRANSFERENCIA *
003000*                         A TERCEROS SOBRE EL NUEVO MAESTRO      *
003100*                         BENEFICIARIOS (PETICION BN-001).       *
003200* 03/02/2014 MCR  BN-014  SE ANADE EL TOPE DE 50 BENEFICIARIOS   *
003300*                         POR CUENTA (PETICION DE RIESGOS).      *
003400* 21/07/2015 JLG  BN-022  SE ANADE LA VALIDACION DE FORMATO DEL  *
003500*                         NUMERO DE CUENTA Y DEL CODIGO IFSC DEL *
003600*                         BANCO RECEPTOR (PETICION DE OPERACIONES*
003700*                         INTERBANCARIAS).                       *
003800*--------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CUENTAS ASSIGN TO "CUENTAS"
004600         ORGANIZATION IS RELATIVE
004700         ACCESS MODE IS RANDOM
004800         RELATIVE KEY IS WS-CTA-SLOT
004900         FILE STATUS IS WS-FS-CTA.
005000     SELECT BENEFICIARIOS ASSIGN TO "BENEFICIARIOS"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-FS-BEN.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  CUENTAS
005700     LABEL RECORD STANDARD.
005800 COPY CTACOPY.
005900 FD  BENEFICIARIOS
006000     LABEL RECORD STANDARD.
006100 COPY BENCOPY.
006110*--------------------------------------------------------------*
006120* VISTA PLANA DE BEN-REGISTRO PARA EL VOLCADO DE DIAGNOSTICO    *
006130* DEL ULTIMO BENEFICIARIO LEIDO CUANDO FALLA EL ALTA.           *
006140*--------------------------------------------------------------*
006150 01  BEN-REGISTRO-LINEA REDEFINES BEN-REGISTRO
006160                                 PIC X(369).
006200
006300 WORKING-STORAGE SECTION.
006400 01  WS-SWITCHES.
006500     05  WS-FS-CTA               PIC X(02).
006600         88  WS-FS-OK            VALUE "00".
006700     05  WS-FS-BEN               PIC X(02).
006800         88  WS-FS-BEN-OK        VALUE "00".
006900 01  WS-CTA-ENCONTRADA           PIC X(01).
007000     88  CTA-SI-ENCONTRADA       VALUE "S".
007100     88  CTA-NO-ENCONTRADA       VALUE "N".
007200 01  WS-BENE-DUPLICADO           PIC X(01).
007300     88  BENE-SI-DUPLICADO       VALUE "S".
007400     88  BENE-NO-DUPLICADO       VALUE "N".
007500 01  WS-RESULTADO                PIC X(02).
007600     88  BENE-RESULT-OK          VALUE "00".
007700     88  BENE-RESULT-CTA-INEXIST VALUE "10".
007800     88  BENE-RESULT-DUPLICADO   VALUE "11".
007900     88  BENE-RESULT-TOPE        VALUE "12".
008000     88  BENE-RESULT-NUMCTA-MAL  VALUE "13".
008100     88  BENE-RESULT-IFSC-MAL    VALUE "14".
008200 01  WS-CONTADORES.
008300     05  WS-CTA-SLOT             PIC 9(09) COMP.
008400     05  WS-ULTIMO-BENE-ID       PIC 9(09) COMP.
008500     05  WS-NUEVO-BENE-ID        PIC 9(09) COMP.
008600     05  WS-CUENTA-BENEFICIARIOS PIC 9(05) COMP.
008700     05  WS-SUB                  PIC 9(03) COMP.
008800     05  WS-LONGITUD-NUMCTA      PIC 9(03) COMP.
008900 01  WS-LIMITES.
009000     05  WS-TOPE-BENEFICIARIOS   PIC 9(05) COMP VALUE 50.
009100     05  WS-MIN-LONG-NUMCTA      PIC 9(03) COMP VALUE 10.
009200     05  WS-MAX-LONG-NUMCTA      PIC 9(03) COMP VALUE 20.
009300 01  WS-CARACTER                 PIC X(01).
009400 01  WS-NUMCTA-OK                PIC X(01).
009500     88  NUMCTA-ES-VALIDO        VALUE "S".
009600     88  NUMCTA-NO-ES-VALIDO     VALUE "N".
009700 01  WS-IFSC-OK                  PIC X(01).
009800     88  IFSC-ES-VALIDO          VALUE "S".
009900     88  IFSC-NO-ES-VALIDO       VALUE "N".
010000 01  CAMPOS-FECHA.
010100     05  FECHA.
010200         10  ANO                 PIC 9(04).
010300         10  MES                 PIC 9(02).
010400         10  DIA                 PIC 9(02).
010500     05  HORA.
010600         10  HORAS               PIC 9(02).
010700         10  MINUTOS             PIC 9(02).
010800         10  SEGUNDOS            PIC 9(02).
010900         10  MILISEGUNDOS        PIC 9(02).
011000     05  DIF-GMT                 PIC S9(04).
011100 01  WS-FECHA-HOY-R REDEFINES CAMPOS-FECHA.
011200     05  WS-FECHA-HOY            PIC 9(08).
011300     05  FILLER                  PIC X(10).
011310 01  WS-MARCA-TIEMPO.
011320     05  WS-MT-FECHA             PIC 9(08).
011330     05  WS-MT-HORAS             PIC 9(02).
011340     05  WS-MT-MINUTOS           PIC 9(02).
011350     05  WS-MT-SEGUNDOS          PIC 9(02).
011360 01  WS-MARCA-TIEMPO-NUM REDEFINES WS-MARCA-TIEMPO
011370                                 PIC 9(14).
011400
011500 LINKAGE SECTION.
011600 01  LK-BENE-USER-ID             PIC 9(09).
011700 01  LK-BENE-ACCT-ID             PIC 9(09).
011800 01  LK-BENE-NAME                PIC X(100).
011900 01  LK-BENE-ACCT-NUMBER         PIC X(20).
012000 01  LK-BENE-IFSC                PIC X(11).
012100 01  LK-BENE-BANK-NAME           PIC X(100).
012200 01  LK-BENE-BRANCH-NAME         PIC X(100).
012300 01  LK-BENE-ID                  PIC 9(09).
012400 01  LK-RESULTADO                PIC X(02).
012500
012600 PROCEDURE DIVISION USING LK-BENE-USER-ID LK-BENE-ACCT-ID
012700                          LK-BENE-NAME LK-BENE-ACCT-NUMBER
012800                          LK-BENE-IFSC LK-BENE-BANK-NAME
012900                          LK-BENE-BRANCH-NAME LK-BENE-ID
013000                          LK-RESULTADO.
013100
013200 P8-INICIO.
013300     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
013400     SET BENE-RESULT-OK TO TRUE.
013500     PERFORM P8-VALIDAR-BENEFICIARIO
013600         THRU P8-VALIDAR-BENEFICIARIO-EXIT.
013700     IF BENE-RESULT-OK
013800         PERFORM P8-ALTA-BENEFICIARIO
013900             THRU P8-ALTA-BENEFICIARIO-EXIT
014000     END-IF.
014100     MOVE WS-RESULTADO TO LK-RESULTADO.
014200     MOVE WS-NUEVO-BENE-ID TO LK-BENE-ID.
014300     GOBACK.
014400
014500*--------------------------------------------------------------*
014600* P8-VALIDAR-BENEFICIARIO                                      *
014700* Comprueba cuenta existente, formato de numero de cuenta e     *
014800* IFSC del banco receptor, sin duplicados y sin sobrepasar el   *
014900* tope de beneficiarios por cuenta.                             *
015000*--------------------------------------------------------------*
015100 P8-VALIDAR-BENEFICIARIO.
015200     MOVE LK-BENE-ACCT-ID TO WS-CTA-SLOT.
015300     CALL "BANK2" USING LK-BENE-ACCT-ID CTA-REGISTRO
015400         WS-CTA-ENCONTRADA
015500     END-CALL.
015600     IF CTA-NO-ENCONTRADA
015700         SET BENE-RESULT-CTA-INEXIST TO TRUE
015800         GO TO P8-VALIDAR-BENEFICIARIO-EXIT
015900     END-IF.
016000
016100     PERFORM P8-VALIDAR-FORMATO-NUMCTA
016200         THRU P8-VALIDAR-FORMATO-NUMCTA-EXIT.
016300     IF NUMCTA-NO-ES-VALIDO
016400         SET BENE-RESULT-NUMCTA-MAL TO TRUE
016500         GO TO P8-VALIDAR-BENEFICIARIO-EXIT
016600     END-IF.
016700
016800     PERFORM P8-VALIDAR-FORMATO-IFSC
016900         THRU P8-VALIDAR-FORMATO-IFSC-EXIT.
017000     IF IFSC-NO-ES-VALIDO
017100         SET BENE-RESULT-IFSC-MAL TO TRUE
017200         GO TO P8-VALIDAR-BENEFICIARIO-EXIT
017300     END-IF.
017400
017500     PERFORM P8-ANALIZAR-BENEFICIARIOS
017600         THRU P8-ANALIZAR-BENEFICIARIOS-EXIT.
017700     IF BENE-SI-DUPLICADO
017800         SET BENE-RESULT-DUPLICADO TO TRUE
017900         GO TO P8-VALIDAR-BENEFICIARIO-EXIT
018000     END-IF.
018100     IF WS-CUENTA-BENEFICIARIOS >= WS-TOPE-BENEFICIARIOS
018200         SET BENE-RESULT-TOPE TO TRUE
018300         GO TO P8-VALIDAR-BENEFICIARIO-EXIT
018400     END-IF.
018500     SET BENE-RESULT-OK TO TRUE.
018600 P8-VALIDAR-BENEFICIARIO-EXIT.
018700     EXIT.
018800
018900*--------------------------------------------------------------*
019000* P8-VALIDAR-FORMATO-NUMCTA                                    *
019100* El numero de cuenta del beneficiario debe ser todo digitos y  *
019200* tener entre 10 y 20 caracteres (el resto, si los hay, se deja *
019300* en blanco a la derecha como rellena el propio PIC X(20)).     *
019400*--------------------------------------------------------------*
019500 P8-VALIDAR-FORMATO-NUMCTA.
019600     SET NUMCTA-ES-VALIDO TO TRUE.
019700     MOVE 0 TO WS-LONGITUD-NUMCTA.
019800     MOVE 1 TO WS-SUB.
019900 P8-EXAMINAR-NUMCTA.
020000     IF WS-SUB > 20
020100         GO TO P8-FIN-EXAMINAR-NUMCTA
020200     END-IF.
020300     MOVE LK-BENE-ACCT-NUMBER (WS-SUB:1) TO WS-CARACTER.
020400     IF WS-CARACTER = SPACE
020500         GO TO P8-FIN-EXAMINAR-NUMCTA
020600     END-IF.
020700     IF WS-CARACTER NOT NUMERIC
020800         SET NUMCTA-NO-ES-VALIDO TO TRUE
020900         GO TO P8-FIN-EXAMINAR-NUMCTA
021000     END-IF.
021100     ADD 1 TO WS-LONGITUD-NUMCTA.
021200     ADD 1 TO WS-SUB.
021300     GO TO P8-EXAMINAR-NUMCTA.
021400 P8-FIN-EXAMINAR-NUMCTA.
021500     IF NUMCTA-ES-VALIDO
021600         IF WS-LONGITUD-NUMCTA < WS-MIN-LONG-NUMCTA
021700             SET NUMCTA-NO-ES-VALIDO TO TRUE
021800         END-IF
021900     END-IF.
022000 P8-VALIDAR-FORMATO-NUMCTA-EXIT.
022100     EXIT.
022200
022300*--------------------------------------------------------------*
022400* P8-VALIDAR-FORMATO-IFSC                                      *
022500* El codigo IFSC del banco receptor son 4 letras, un cero y 6   *
022600* caracteres alfanumericos (norma interbancaria BN-022).        *
022700*--------------------------------------------------------------*
022800 P8-VALIDAR-FORMATO-IFSC.
022900     SET IFSC-ES-VALIDO TO TRUE.
023000     MOVE 1 TO WS-SUB.
023100 P8-EXAMINAR-IFSC-LETRAS.
023200     IF WS-SUB > 4
023300         GO TO P8-COMPROBAR-IFSC-CERO
023400     END-IF.
023500     MOVE LK-BENE-IFSC (WS-SUB:1) TO WS-CARACTER.
023600     IF WS-CARACTER < "A" OR WS-CARACTER > "Z"
023700         SET IFSC-NO-ES-VALIDO TO TRUE
023800         GO TO P8-VALIDAR-FORMATO-IFSC-EXIT
023900     END-IF.
024000     ADD 1 TO WS-SUB.
024100     GO TO P8-EXAMINAR-IFSC-LETRAS.
024200 P8-COMPROBAR-IFSC-CERO.
024300     IF LK-BENE-IFSC (5:1) NOT = "0"
024400         SET IFSC-NO-ES-VALIDO TO TRUE
024500         GO TO P8-VALIDAR-FORMATO-IFSC-EXIT
024600     END-IF.
024700     MOVE 6 TO WS-SUB.
024800 P8-EXAMINAR-IFSC-SUCURSAL.
024900     IF WS-SUB > 11
025000         GO TO P8-VALIDAR-FORMATO-IFSC-EXIT
025100     END-IF.
025200     MOVE LK-BENE-IFSC (WS-SUB:1) TO WS-CARACTER.
025300     IF WS-CARACTER = SPACE
025400         SET IFSC-NO-ES-VALIDO TO TRUE
025500         GO TO P8-VALIDAR-FORMATO-IFSC-EXIT
025600     END-IF.
025700     ADD 1 TO WS-SUB.
025800     GO TO P8-EXAMINAR-IFSC-SUCURSAL.
025900 P8-VALIDAR-FORMATO-IFSC-EXIT.
026000     EXIT.
026100
026200*--------------------------------------------------------------*
026300* P8-ANALIZAR-BENEFICIARIOS                                    *
026400* Recorre el maestro de beneficiarios acumulando cuantos tiene  *
026500* ya dados de alta la cuenta indicada, si alguno repite el      *
026600* mismo numero de cuenta destino, y el ultimo BENE-ID usado     *
026700* para numerar el alta.                                        *
026800*--------------------------------------------------------------*
026900 P8-ANALIZAR-BENEFICIARIOS.
027000     MOVE 0 TO WS-CUENTA-BENEFICIARIOS.
027100     MOVE 0 TO WS-ULTIMO-BENE-ID.
027200     SET BENE-NO-DUPLICADO TO TRUE.
027300     OPEN INPUT BENEFICIARIOS.
027400     IF NOT WS-FS-BEN-OK
027500         GO TO P8-ANALIZAR-BENEFICIARIOS-EXIT
027600     END-IF.
027700 P8-LEER-BENE.
027800     READ BENEFICIARIOS NEXT RECORD AT END
027900         GO TO P8-FIN-LECTURA-BENE
028000     END-READ.
028100     IF BENE-ID > WS-ULTIMO-BENE-ID
028200         MOVE BENE-ID TO WS-ULTIMO-BENE-ID
028300     END-IF.
028400     IF BENE-ACCT-ID = LK-BENE-ACCT-ID
028500         ADD 1 TO WS-CUENTA-BENEFICIARIOS
028600         IF BENE-ACCT-NUMBER = LK-BENE-ACCT-NUMBER
028700             SET BENE-SI-DUPLICADO TO TRUE
028800         END-IF
028900     END-IF.
029000     GO TO P8-LEER-BENE.
029100 P8-FIN-LECTURA-BENE.
029200     CLOSE BENEFICIARIOS.
029300 P8-ANALIZAR-BENEFICIARIOS-EXIT.
029400     EXIT.
029500
029600*--------------------------------------------------------------*
029700* P8-ALTA-BENEFICIARIO                                         *
029800* Escribe el nuevo beneficiario en el maestro, activo desde     *
029900* el alta (BENE-ACTIVE = "Y").                                  *
030000*--------------------------------------------------------------*
030100 P8-ALTA-BENEFICIARIO.
030200     ADD 1 TO WS-ULTIMO-BENE-ID GIVING WS-NUEVO-BENE-ID.
030300     INITIALIZE BEN-REGISTRO.
030400     MOVE WS-NUEVO-BENE-ID       TO BENE-ID.
030500     MOVE LK-BENE-USER-ID        TO BENE-USER-ID.
030600     MOVE LK-BENE-ACCT-ID        TO BENE-ACCT-ID.
030700     MOVE LK-BENE-NAME           TO BENE-NAME.
030800     MOVE LK-BENE-ACCT-NUMBER    TO BENE-ACCT-NUMBER.
030900     MOVE LK-BENE-IFSC           TO BENE-IFSC.
031000     MOVE LK-BENE-BANK-NAME      TO BENE-BANK-NAME.
031100     MOVE LK-BENE-BRANCH-NAME    TO BENE-BRANCH-NAME.
031200     SET BEN-ACTIVO              TO TRUE.
031300
031400     OPEN EXTEND BENEFICIARIOS.
031500     IF NOT WS-FS-BEN-OK
031600         OPEN OUTPUT BENEFICIARIOS
031700     END-IF.
031800     WRITE BEN-REGISTRO.
031900     CLOSE BENEFICIARIOS.
032000     SET BENE-RESULT-OK TO TRUE.
032100 P8-ALTA-BENEFICIARIO-EXIT.
032200     EXIT.
032300
032400 END PROGRAM BANK8.
